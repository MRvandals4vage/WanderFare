000010*
000020*    PLTABLES.CBL
000030*
000040*    LOAD-xxx-TABLE PARAGRAPHS.  EACH ONE OPENS ITS MASTER FILE,
000050*    READS IT END TO END INTO THE MATCHING WSTABLES.CBL TABLE,
000060*    AND CLOSES IT AGAIN.  A PROGRAM ONLY COPIES THE LOAD
000070*    PARAGRAPHS FOR THE FILES IT ACTUALLY USES -- NOT EVERY
000080*    PROGRAM NEEDS EVERY TABLE.
000090*
000100*    2009-02-17  LFORT     TICKET WF-0004  NEW -- CUSTOMER AND
000110*                          VENDOR TABLES.
000120*    2009-03-22  LFORT     TICKET WF-0019  ADDED MENU-ITEM LOAD.
000130*    2009-07-09  RSANTOS   TICKET WF-0044  ADDED USER AND ORDER
000140*                          LOADS.
000150*    2010-01-11  RSANTOS   TICKET WF-0058  ADDED ORDER-ITEM LOAD.
000160*    2009-09-20  RSANTOS   TICKET WF-0052  ADDED REWRITE-ORDER-
000170*                          TABLE FOR THE LIFECYCLE/RATING STEP.
000175*    2009-10-05  RSANTOS   TICKET WF-0055  ADDED REWRITE-VENDOR-
000176*                          TABLE FOR THE RATING TRANSACTION.
000180*
000190 LOAD-CUSTOMER-TABLE.
000200
000210     MOVE ZERO TO CT-TABLE-COUNT.
000220     OPEN INPUT CUSTOMER-FILE.
000230     READ CUSTOMER-FILE
000240         AT END SET END-OF-CUSTOMER-FILE TO TRUE.
000250     PERFORM LOAD-ONE-CUSTOMER-ROW UNTIL END-OF-CUSTOMER-FILE.
000260     CLOSE CUSTOMER-FILE.
000270 LOAD-CUSTOMER-TABLE-EXIT.
000280     EXIT.
000290
000300 LOAD-ONE-CUSTOMER-ROW.
000310
000320     ADD 1 TO CT-TABLE-COUNT.
000330     MOVE CUSTOMER-ID          TO CT-CUSTOMER-ID (CT-TABLE-COUNT).
000340     MOVE CUSTOMER-ADDRESS     TO CT-ADDRESS     (CT-TABLE-COUNT).
000350     MOVE CUSTOMER-CITY        TO CT-CITY        (CT-TABLE-COUNT).
000360     MOVE CUSTOMER-POSTAL-CODE TO CT-POSTAL-CODE (CT-TABLE-COUNT).
000370     MOVE CUSTOMER-ACTIVE      TO CT-ACTIVE      (CT-TABLE-COUNT).
000380     READ CUSTOMER-FILE
000390         AT END SET END-OF-CUSTOMER-FILE TO TRUE.
000400 LOAD-ONE-CUSTOMER-ROW-EXIT.
000410     EXIT.
000420*___________________________________________________________________
000430
000440 LOAD-VENDOR-TABLE.
000450
000460     MOVE ZERO TO VT-TABLE-COUNT.
000470     OPEN INPUT VENDOR-FILE.
000480     READ VENDOR-FILE
000490         AT END SET END-OF-VENDOR-FILE TO TRUE.
000500     PERFORM LOAD-ONE-VENDOR-ROW UNTIL END-OF-VENDOR-FILE.
000510     CLOSE VENDOR-FILE.
000520 LOAD-VENDOR-TABLE-EXIT.
000530     EXIT.
000540
000550 LOAD-ONE-VENDOR-ROW.
000560
000570     ADD 1 TO VT-TABLE-COUNT.
000580     MOVE VENDOR-ID            TO VT-VENDOR-ID      (VT-TABLE-COUNT).
000590     MOVE VENDOR-BUSINESS-NAME TO VT-BUSINESS-NAME  (VT-TABLE-COUNT).
000600     MOVE VENDOR-CITY          TO VT-CITY           (VT-TABLE-COUNT).
000610     MOVE VENDOR-POSTAL-CODE   TO VT-POSTAL-CODE    (VT-TABLE-COUNT).
000620     MOVE VENDOR-CUISINE-TYPE  TO VT-CUISINE-TYPE   (VT-TABLE-COUNT).
000630     MOVE VENDOR-MINIMUM-ORDER TO VT-MINIMUM-ORDER  (VT-TABLE-COUNT).
000640     MOVE VENDOR-DELIVERY-FEE  TO VT-DELIVERY-FEE   (VT-TABLE-COUNT).
000650     MOVE VENDOR-RATING        TO VT-RATING         (VT-TABLE-COUNT).
000660     MOVE VENDOR-TOTAL-REVIEWS TO VT-TOTAL-REVIEWS  (VT-TABLE-COUNT).
000670     MOVE VENDOR-APPROVED      TO VT-APPROVED       (VT-TABLE-COUNT).
000680     MOVE VENDOR-ACTIVE        TO VT-ACTIVE         (VT-TABLE-COUNT).
000690     MOVE ZERO TO VT-ORDER-COUNT (VT-TABLE-COUNT).
000700     MOVE ZERO TO VT-REVENUE-TOTAL (VT-TABLE-COUNT).
000710     MOVE ZERO TO VT-COST-TOTAL (VT-TABLE-COUNT).
000720     READ VENDOR-FILE
000730         AT END SET END-OF-VENDOR-FILE TO TRUE.
000740 LOAD-ONE-VENDOR-ROW-EXIT.
000750     EXIT.
000760*___________________________________________________________________
000761
000762 REWRITE-VENDOR-TABLE.
000763*    THE RATING-TRANSACTION STEP REPLACES VT-RATING AND BUMPS
000764*    VT-TOTAL-REVIEWS IN PLACE, THEN CALLS THIS TO WRITE THE WHOLE
000765*    VENDFILE BACK OUT IN ITS ORIGINAL USER-ID ORDER.
000766
000767     OPEN OUTPUT VENDOR-FILE.
000768     PERFORM REWRITE-ONE-VENDOR-ROW
000769         VARYING VT-IDX FROM 1 BY 1
000770         UNTIL VT-IDX > VT-TABLE-COUNT.
000771     CLOSE VENDOR-FILE.
000772 REWRITE-VENDOR-TABLE-EXIT.
000773     EXIT.
000774
000775 REWRITE-ONE-VENDOR-ROW.
000776
000777     MOVE SPACES TO VENDOR-RECORD.
000778     MOVE VT-VENDOR-ID (VT-IDX)        TO VENDOR-ID.
000779     MOVE VT-BUSINESS-NAME (VT-IDX)    TO VENDOR-BUSINESS-NAME.
000780     MOVE VT-CITY (VT-IDX)             TO VENDOR-CITY.
000781     MOVE VT-POSTAL-CODE (VT-IDX)      TO VENDOR-POSTAL-CODE.
000782     MOVE VT-CUISINE-TYPE (VT-IDX)     TO VENDOR-CUISINE-TYPE.
000783     MOVE VT-MINIMUM-ORDER (VT-IDX)    TO VENDOR-MINIMUM-ORDER.
000784     MOVE VT-DELIVERY-FEE (VT-IDX)     TO VENDOR-DELIVERY-FEE.
000785     MOVE VT-RATING (VT-IDX)           TO VENDOR-RATING.
000786     MOVE VT-TOTAL-REVIEWS (VT-IDX)    TO VENDOR-TOTAL-REVIEWS.
000787     MOVE VT-APPROVED (VT-IDX)         TO VENDOR-APPROVED.
000788     MOVE VT-ACTIVE (VT-IDX)           TO VENDOR-ACTIVE.
000789     WRITE VENDOR-RECORD.
000790 REWRITE-ONE-VENDOR-ROW-EXIT.
000791     EXIT.
000792*___________________________________________________________________
000793
000794 LOAD-MENU-TABLE.
000796
000800     MOVE ZERO TO MT-TABLE-COUNT.
000810     OPEN INPUT MENU-FILE.
000820     READ MENU-FILE
000830         AT END SET END-OF-MENU-FILE TO TRUE.
000840     PERFORM LOAD-ONE-MENU-ROW UNTIL END-OF-MENU-FILE.
000850     CLOSE MENU-FILE.
000860 LOAD-MENU-TABLE-EXIT.
000870     EXIT.
000880
000890 LOAD-ONE-MENU-ROW.
000900
000910     ADD 1 TO MT-TABLE-COUNT.
000920     MOVE MENU-VENDOR-ID  TO MT-VENDOR-ID  (MT-TABLE-COUNT).
000930     MOVE MENU-ITEM-ID    TO MT-ITEM-ID    (MT-TABLE-COUNT).
000940     MOVE MENU-ITEM-NAME  TO MT-ITEM-NAME  (MT-TABLE-COUNT).
000950     MOVE MENU-CATEGORY   TO MT-CATEGORY   (MT-TABLE-COUNT).
000960     MOVE MENU-PRICE      TO MT-PRICE      (MT-TABLE-COUNT).
000970     MOVE MENU-AVAILABLE  TO MT-AVAILABLE  (MT-TABLE-COUNT).
000980     MOVE MENU-VEGETARIAN TO MT-VEGETARIAN (MT-TABLE-COUNT).
000990     MOVE MENU-VEGAN      TO MT-VEGAN      (MT-TABLE-COUNT).
001000     MOVE MENU-SPICY      TO MT-SPICY      (MT-TABLE-COUNT).
001010     MOVE MENU-PREP-TIME  TO MT-PREP-TIME  (MT-TABLE-COUNT).
001020     READ MENU-FILE
001030         AT END SET END-OF-MENU-FILE TO TRUE.
001040 LOAD-ONE-MENU-ROW-EXIT.
001050     EXIT.
001060*___________________________________________________________________
001070
001080 LOAD-USER-TABLE.
001090
001100     MOVE ZERO TO UT-TABLE-COUNT.
001110     OPEN INPUT USER-FILE.
001120     READ USER-FILE
001130         AT END SET END-OF-USER-FILE TO TRUE.
001140     PERFORM LOAD-ONE-USER-ROW UNTIL END-OF-USER-FILE.
001150     CLOSE USER-FILE.
001160 LOAD-USER-TABLE-EXIT.
001170     EXIT.
001180
001190 LOAD-ONE-USER-ROW.
001200
001210     ADD 1 TO UT-TABLE-COUNT.
001220     MOVE USER-ID         TO UT-USER-ID    (UT-TABLE-COUNT).
001230     MOVE USER-FIRST-NAME TO UT-FIRST-NAME (UT-TABLE-COUNT).
001240     MOVE USER-LAST-NAME  TO UT-LAST-NAME  (UT-TABLE-COUNT).
001250     MOVE USER-ROLE       TO UT-ROLE       (UT-TABLE-COUNT).
001260     MOVE USER-ACTIVE     TO UT-ACTIVE     (UT-TABLE-COUNT).
001290     READ USER-FILE
001300         AT END SET END-OF-USER-FILE TO TRUE.
001310 LOAD-ONE-USER-ROW-EXIT.
001320     EXIT.
001330*___________________________________________________________________
001340
001350 LOAD-ORDER-TABLE.
001360
001370     MOVE ZERO TO OT-TABLE-COUNT.
001380     OPEN INPUT ORDER-FILE.
001390     READ ORDER-FILE
001400         AT END SET END-OF-ORDER-FILE TO TRUE.
001410     PERFORM LOAD-ONE-ORDER-ROW UNTIL END-OF-ORDER-FILE.
001420     CLOSE ORDER-FILE.
001430 LOAD-ORDER-TABLE-EXIT.
001440     EXIT.
001450
001460 LOAD-ONE-ORDER-ROW.
001470
001480     ADD 1 TO OT-TABLE-COUNT.
001490     MOVE ORDER-ID            TO OT-ORDER-ID        (OT-TABLE-COUNT).
001495     MOVE ORDER-NUMBER        TO OT-ORDER-NUMBER    (OT-TABLE-COUNT).
001500     MOVE ORDER-CUSTOMER-ID   TO OT-CUSTOMER-ID     (OT-TABLE-COUNT).
001510     MOVE ORDER-VENDOR-ID     TO OT-VENDOR-ID       (OT-TABLE-COUNT).
001520     MOVE ORDER-STATUS        TO OT-STATUS          (OT-TABLE-COUNT).
001530     MOVE ORDER-PAYMENT-STATUS TO OT-PAYMENT-STATUS (OT-TABLE-COUNT).
001540     MOVE ORDER-TOTAL-AMOUNT  TO OT-TOTAL-AMOUNT    (OT-TABLE-COUNT).
001550     MOVE ORDER-DELIVERY-FEE  TO OT-DELIVERY-FEE    (OT-TABLE-COUNT).
001560     MOVE ORDER-TAX-AMOUNT    TO OT-TAX-AMOUNT      (OT-TABLE-COUNT).
001570     MOVE ORDER-FINAL-AMOUNT  TO OT-FINAL-AMOUNT    (OT-TABLE-COUNT).
001580     MOVE ORDER-CREATED-DATE  TO OT-CREATED-DATE    (OT-TABLE-COUNT).
001590     MOVE ORDER-DELIVERED-DATE TO OT-DELIVERED-DATE (OT-TABLE-COUNT).
001595     MOVE ORDER-DELIVERY-ADDR TO OT-DELIVERY-ADDR   (OT-TABLE-COUNT).
001600     READ ORDER-FILE
001610         AT END SET END-OF-ORDER-FILE TO TRUE.
001620 LOAD-ONE-ORDER-ROW-EXIT.
001630     EXIT.
001640*___________________________________________________________________
001650
001660 REWRITE-ORDER-TABLE.
001670*    THE LIFECYCLE/RATING STEP UPDATES ORDER-TABLE IN PLACE AND
001680*    THEN CALLS THIS TO WRITE THE WHOLE FILE BACK OUT, ROW BY
001690*    ROW, IN THE SAME VENDOR-ID/CREATED-DATE ORDER IT CAME IN --
001700*    THERE IS NO REWRITE-OF-ONE-RECORD ON A LINE SEQUENTIAL FILE.
001710
001720     OPEN OUTPUT ORDER-FILE.
001730     PERFORM REWRITE-ONE-ORDER-ROW
001740         VARYING OT-IDX FROM 1 BY 1
001750         UNTIL OT-IDX > OT-TABLE-COUNT.
001760     CLOSE ORDER-FILE.
001770 REWRITE-ORDER-TABLE-EXIT.
001780     EXIT.
001790
001800 REWRITE-ONE-ORDER-ROW.
001810
001820     MOVE SPACES TO ORDER-RECORD.
001830     MOVE OT-ORDER-ID (OT-IDX)         TO ORDER-ID.
001835     MOVE OT-ORDER-NUMBER (OT-IDX)     TO ORDER-NUMBER.
001840     MOVE OT-CUSTOMER-ID (OT-IDX)      TO ORDER-CUSTOMER-ID.
001850     MOVE OT-VENDOR-ID (OT-IDX)        TO ORDER-VENDOR-ID.
001860     MOVE OT-STATUS (OT-IDX)           TO ORDER-STATUS.
001870     MOVE OT-PAYMENT-STATUS (OT-IDX)   TO ORDER-PAYMENT-STATUS.
001880     MOVE OT-TOTAL-AMOUNT (OT-IDX)     TO ORDER-TOTAL-AMOUNT.
001890     MOVE OT-DELIVERY-FEE (OT-IDX)     TO ORDER-DELIVERY-FEE.
001900     MOVE OT-TAX-AMOUNT (OT-IDX)       TO ORDER-TAX-AMOUNT.
001910     MOVE OT-FINAL-AMOUNT (OT-IDX)     TO ORDER-FINAL-AMOUNT.
001920     MOVE OT-CREATED-DATE (OT-IDX)     TO ORDER-CREATED-DATE.
001930     MOVE OT-DELIVERED-DATE (OT-IDX)   TO ORDER-DELIVERED-DATE.
001940     MOVE OT-DELIVERY-ADDR (OT-IDX)    TO ORDER-DELIVERY-ADDR.
001950     WRITE ORDER-RECORD.
001960 REWRITE-ONE-ORDER-ROW-EXIT.
001970     EXIT.
001980*___________________________________________________________________
001990
002000 LOAD-ORDER-ITEM-TABLE.
002010
002020     MOVE ZERO TO IT-TABLE-COUNT.
002030     OPEN INPUT ORDER-ITEM-FILE.
002040     READ ORDER-ITEM-FILE
002050         AT END SET END-OF-ORDER-ITEM-FILE TO TRUE.
002060     PERFORM LOAD-ONE-ORDER-ITEM-ROW UNTIL END-OF-ORDER-ITEM-FILE.
002070     CLOSE ORDER-ITEM-FILE.
002080 LOAD-ORDER-ITEM-TABLE-EXIT.
002090     EXIT.
002100
002110 LOAD-ONE-ORDER-ITEM-ROW.
002120
002130     ADD 1 TO IT-TABLE-COUNT.
002140     MOVE OI-ORDER-ID   TO IT-ORDER-ID   (IT-TABLE-COUNT).
002150     MOVE OI-ITEM-ID    TO IT-ITEM-ID    (IT-TABLE-COUNT).
002160     MOVE OI-QUANTITY   TO IT-QUANTITY   (IT-TABLE-COUNT).
002170     MOVE OI-UNIT-PRICE TO IT-UNIT-PRICE (IT-TABLE-COUNT).
002180     MOVE OI-TOTAL-PRICE TO IT-TOTAL-PRICE (IT-TABLE-COUNT).
002190     READ ORDER-ITEM-FILE
002200         AT END SET END-OF-ORDER-ITEM-FILE TO TRUE.
002210 LOAD-ONE-ORDER-ITEM-ROW-EXIT.
002220     EXIT.
