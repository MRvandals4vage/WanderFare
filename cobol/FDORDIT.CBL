000010*
000020*    FDORDIT.CBL
000030*
000040*    ORDER-ITEM RECORD.  43 BYTES.  ONE RECORD PER LINE ITEM ON
000050*    AN ORDER, PRICED AT THE VENDOR'S MENU PRICE AT ORDER TIME.
000060*
000070*    2009-09-01  RSANTOS   TICKET WF-0050  NEW.
000080*
000090     FD  ORDER-ITEM-FILE
000100         LABEL RECORDS ARE STANDARD.
000110
000120     01  ORDER-ITEM-RECORD.
000130         05  OI-ORDER-ID              PIC 9(9).
000140         05  OI-ITEM-ID                PIC 9(9).
000150         05  OI-QUANTITY               PIC 9(3).
000160         05  OI-UNIT-PRICE             PIC S9(8)V99.
000170         05  OI-TOTAL-PRICE            PIC S9(8)V99.
000180         05  FILLER                    PIC X(2).
