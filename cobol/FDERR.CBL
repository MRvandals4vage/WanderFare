000010*
000020*    FDERR.CBL
000030*
000040*    ERROR-FILE RECORD.  PLAIN 100-COLUMN LINE.  WRITE-ERROR-LINE
000050*    IN PLGENERAL.CBL BUILDS EACH LINE AND WRITES IT.
000060*
000070*    2009-09-12  RSANTOS   TICKET WF-0051  NEW.
000080*
000090     FD  ERROR-FILE
000100         LABEL RECORDS ARE STANDARD.
000110
000120     01  ERROR-RECORD.
000130         05  ERROR-RECORD-TEXT         PIC X(99).
000140         05  FILLER                    PIC X(1).
