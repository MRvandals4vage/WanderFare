000010 IDENTIFICATION DIVISION.
000020*
000030*    ORDER-BATCH-CYCLE
000040*
000050*    TOP-LEVEL DRIVER FOR THE NIGHTLY WANDERFARE ORDER CYCLE.
000060*    CALLS EACH STEP IN TURN AND STOPS THE CYCLE IF A STEP COMES
000070*    BACK WITH A NON-ZERO RETURN-CODE, THE SAME WAY THE OLD
000080*    ACCOUNTS-PAYABLE-SYSTEM MENU CALLED ITS SUB-PROGRAMS --
000090*    EXCEPT THERE IS NO OPERATOR AT A TERMINAL TO PICK THE NEXT
000100*    OPTION, SO THE "MENU" IS JUST THIS FIXED RUN ORDER.
000110*
000120*    CHANGE LOG
000130*    ----------
000132*    1982-01-08  RSANTOS   TICKET AP-0112  ORIGINAL ACCOUNTS-
000134*                          PAYABLE-SYSTEM MAIN MENU DECK -- THIS
000136*                          MEMBER WAS RENAMED FROM IT IN 2009.
000140*    2009-09-01  RSANTOS   TICKET WF-0050  NEW, REPLACING THE
000150*                          OPERATOR-DRIVEN MAIN MENU.
000160*    2009-09-20  RSANTOS   TICKET WF-0052  ADDED THE LIFECYCLE/
000170*                          RATING STEP.
000180*    2009-10-12  LFORT     TICKET WF-0054  ADDED THE ANALYTICS
000190*                          REPORT STEP.
000200*    2009-11-05  RSANTOS   TICKET WF-0056  ADDED THE ELIGIBILITY
000210*                          AND MENU-FILTERING LISTING STEPS.
000220*    1999-01-06  LFORT     TICKET AP-0240  Y2K: RUN-DATE DISPLAY
000230*                          NOW SHOWS A FOUR-DIGIT YEAR.
000240*    2010-07-19  RSANTOS   TICKET WF-0075  ADDED THE USER-
000250*                          STATISTICS LISTING STEP.
000260*    2011-03-14  LFORT     TICKET WF-0080  STOP THE CYCLE COLD IF
000270*                          BATCH-CONTROL-MAINTENANCE REJECTS THE
000280*                          RUN-PARAMETER RECORD.
000282*    2011-06-08  RSANTOS   TICKET WF-0082  EXIT 1000-CHECK-STEP-
000284*                          RESULT IMMEDIATELY ON A ZERO RETURN
000286*                          CODE -- NO NEED TO FALL THROUGH THE
000288*                          ABORT TEST FOR A CLEAN STEP.
000290*
000300 PROGRAM-ID.     order-batch-cycle.
000310 AUTHOR.         R SANTOS.
000320 INSTALLATION.   WANDERFARE DATA PROCESSING.
000330 DATE-WRITTEN.   01/08/1982.
000340 DATE-COMPILED.
000350 SECURITY.       UNCLASSIFIED.
000360*
000370 ENVIRONMENT DIVISION.
000380     CONFIGURATION SECTION.
000390     SPECIAL-NAMES.
000400         C01 IS TOP-OF-FORM.
000410
000420     INPUT-OUTPUT SECTION.
000430     FILE-CONTROL.
000440
000450         COPY "SLWCTL.CBL".
000460
000470 DATA DIVISION.
000480     FILE SECTION.
000490
000500         COPY "FDWCTL.CBL".
000510
000520     WORKING-STORAGE SECTION.
000530
000540         COPY "wsdate.cbl".
000550
000560     77  W-CONTROL-FILE-STATUS         PIC X(2).
000570     77  W-STEP-RETURN-CODE            PIC 9(4) COMP.
000580     77  W-STEP-COUNT                  PIC 9(2) COMP.
000590*_____________________________________________________________________
000600
000610 PROCEDURE DIVISION.
000620
000630 0000-MAIN-LINE.
000640
000650     MOVE 0 TO W-STEP-COUNT.
000660     DISPLAY "ORDER-BATCH-CYCLE STARTING".
000670
000680     CALL "batch-control-maintenance" USING WCTL-RECORD.
000690     PERFORM 1000-CHECK-STEP-RESULT THRU 1000-CHECK-STEP-RESULT-EXIT.
000700
000710     PERFORM 1100-SHOW-RUN-DATE THRU 1100-SHOW-RUN-DATE-EXIT.
000720
000730     CALL "order-pricing".
000740     PERFORM 1000-CHECK-STEP-RESULT THRU 1000-CHECK-STEP-RESULT-EXIT.
000750
000760     CALL "order-transaction-update".
000770     PERFORM 1000-CHECK-STEP-RESULT THRU 1000-CHECK-STEP-RESULT-EXIT.
000780
000790     CALL "vendor-analytics-report".
000800     PERFORM 1000-CHECK-STEP-RESULT THRU 1000-CHECK-STEP-RESULT-EXIT.
000810
000820     CALL "vendor-eligibility-listing".
000830     PERFORM 1000-CHECK-STEP-RESULT THRU 1000-CHECK-STEP-RESULT-EXIT.
000840
000850     CALL "menu-item-filtering".
000860     PERFORM 1000-CHECK-STEP-RESULT THRU 1000-CHECK-STEP-RESULT-EXIT.
000870
000880     CALL "user-statistics-listing".
000890     PERFORM 1000-CHECK-STEP-RESULT THRU 1000-CHECK-STEP-RESULT-EXIT.
000900
000910     DISPLAY "ORDER-BATCH-CYCLE FINISHED - " W-STEP-COUNT
000920             " STEPS RUN".
000930     STOP RUN.
000940*_____________________________________________________________________
000950
000960 1000-CHECK-STEP-RESULT.
000970*    EVERY STEP SETS RETURN-CODE BEFORE IT STOPS; 16 MEANS THE
000980*    STEP COULD NOT EVEN GET STARTED (EMPTY OR MISSING FILE) AND
000990*    THE WHOLE CYCLE IS ABANDONED RIGHT HERE.
001000
001010     ADD 1 TO W-STEP-COUNT.
001020     MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
001022     IF W-STEP-RETURN-CODE = ZERO
001024         GO TO 1000-CHECK-STEP-RESULT-EXIT.
001030     IF W-STEP-RETURN-CODE = 16
001040         DISPLAY "*** STEP " W-STEP-COUNT
001050                 " ABORTED THE RUN -- CYCLE STOPPED ***"
001060         MOVE 16 TO RETURN-CODE
001070         STOP RUN.
001080 1000-CHECK-STEP-RESULT-EXIT.
001090     EXIT.
001100*_____________________________________________________________________
001110
001120 1100-SHOW-RUN-DATE.
001130*    READS THE NOW-VALIDATED CONTROL RECORD BACK AND ECHOES THE
001140*    RUN DATE TO THE JOB LOG -- THE SAME COURTESY DISPLAY THE OLD
001150*    MAIN MENU GAVE THE OPERATOR AT SIGN-ON, NOW GIVEN TO WHOEVER
001160*    READS THE JOB OUTPUT INSTEAD.
001170
001180     OPEN INPUT CONTROL-FILE.
001190     READ CONTROL-FILE
001200         AT END MOVE ZEROS TO WCTL-RECORD.
001210     CLOSE CONTROL-FILE.
001220     MOVE WCTL-RUN-DATE TO GDTV-DATE-CCYYMMDD.
001230     DISPLAY "RUN DATE: " GDTV-DATE-CCYY "-" GDTV-DATE-MM
001240             "-" GDTV-DATE-DD.
001250 1100-SHOW-RUN-DATE-EXIT.
001260     EXIT.
