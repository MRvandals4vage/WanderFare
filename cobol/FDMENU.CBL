000010*
000020*    FDMENU.CBL
000030*
000040*    MENU-ITEM MASTER RECORD.  106 BYTES.  ONE RECORD PER ITEM
000050*    OFFERED BY A VENDOR; VENDOR-ID + ITEM-ID IS UNIQUE AND IS
000060*    THE SORT ORDER THE FILE ARRIVES IN.
000070*
000080*    2009-03-22  LFORT     TICKET WF-0019  NEW.
000090*    2009-08-14  RSANTOS   TICKET WF-0048  ADDED THE FOUR DIET/
000100*                          SPICE FLAGS FOR THE MENU-FILTERING RUN.
000110*    2010-04-06  LFORT     TICKET WF-0063  ADDED THE FLAG-VIEW
000120*                          REDEFINES SO THE FILTER PROGRAM CAN
000130*                          STEP THROUGH THE FOUR FLAGS IN A LOOP.
000135*    2011-01-11  RSANTOS   TICKET WF-0079  FLAG-VIEW'S LEADING
000136*                          FILLER WAS X(70) -- 8 BYTES SHORT, SO
000137*                          MFR-FLAG-ARRAY WAS OVERLAYING THE PRICE
000138*                          FIELD INSTEAD OF THE FOUR FLAGS.  X(78).
000140*
000150     FD  MENU-FILE
000160         LABEL RECORDS ARE STANDARD.
000170
000180     01  MENU-ITEM-RECORD.
000190         05  MENU-ITEM-ID             PIC 9(9).
000200         05  MENU-VENDOR-ID            PIC 9(9).
000210         05  MENU-ITEM-NAME            PIC X(30).
000220         05  MENU-CATEGORY             PIC X(20).
000230         05  MENU-PRICE                PIC S9(8)V99.
000240         05  MENU-AVAILABLE            PIC X(1).
000250             88  MENU-IS-AVAILABLE     VALUE "Y".
000260         05  MENU-VEGETARIAN           PIC X(1).
000270             88  MENU-IS-VEGETARIAN    VALUE "Y".
000280         05  MENU-VEGAN                PIC X(1).
000290             88  MENU-IS-VEGAN         VALUE "Y".
000300         05  MENU-SPICY                PIC X(1).
000310             88  MENU-IS-SPICY         VALUE "Y".
000320         05  MENU-PREP-TIME            PIC 9(3).
000330         05  FILLER                    PIC X(21).
000340
000350     01  MENU-FLAG-RECORD REDEFINES MENU-ITEM-RECORD.
000360         05  FILLER                    PIC X(78).
000370         05  MFR-FLAG-ARRAY OCCURS 4 TIMES PIC X(1).
000380         05  FILLER                    PIC X(24).
