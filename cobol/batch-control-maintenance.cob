000010 IDENTIFICATION DIVISION.
000020*
000030*    BATCH-CONTROL-MAINTENANCE
000040*
000050*    VALIDATES THE ONE-RECORD RUN-PARAMETER FILE (WCTLFILE)
000060*    BEFORE THE REST OF THE CYCLE TOUCHES IT: RUN DATE AND
000070*    ANALYTICS WINDOW MUST BE REAL CCYYMMDD DATES, THE WINDOW
000080*    START MUST NOT BE AFTER THE WINDOW END, AND A HANDFUL OF
000090*    THE OPTIONAL FIELDS GET SHOP-STANDARD DEFAULTS WHEN THE
000100*    UPSTREAM DROP LEAVES THEM BLANK.  REPLACES THE OLD
000110*    CONTROL-FILE-MAINTENANCE SCREEN -- THIS RUNS UNATTENDED,
000120*    SO BAD DATA GOES TO ERRFILE AND STOPS THE CYCLE RATHER
000130*    THAN PROMPTING AN OPERATOR FOR A FIX.
000140*
000150*    CHANGE LOG
000160*    ----------
000162*    1986-11-19  RSANTOS   TICKET AP-0198  ORIGINAL CONTROL-LAST-
000164*                          VOUCHER SCREEN DECK -- THIS MEMBER WAS
000166*                          RENAMED FROM IT IN 2009.
000170*    2009-09-25  RSANTOS   TICKET WF-0053  NEW, REPLACING THE
000180*                          OLD CONTROL-LAST-VOUCHER SCREEN.
000190*    2009-11-30  RSANTOS   TICKET WF-0057  ADDED DEFAULTING OF
000200*                          THE MENU SEARCH PARAMETERS.
000205*    2010-05-21  RSANTOS   TICKET WF-0068  DEFAULT THE NEW VEG/
000206*                          VEGAN FILTER FLAGS TO SPACE (NO
000207*                          CONSTRAINT) WHEN NOT "Y" OR "N".
000210*    1999-01-06  LFORT     TICKET AP-0240  Y2K: WIDENED THE YEAR
000220*                          WINDOW ON THE DATE CHECK TO 1900-2100.
000230*    2010-04-14  LFORT     TICKET WF-0066  ADDED THE WINDOW-
000240*                          START-AFTER-END CHECK.
000250*    2011-02-02  RSANTOS   TICKET WF-0072  DEFAULT TOP-RATED-
000260*                          COUNT TO 10 WHEN THE FIELD IS ZERO.
000262*    2011-06-08  LFORT     TICKET WF-0081  SKIP THE WINDOW CHECKS
000264*                          AND BAIL OUT OF 2000 EARLY WHEN RUN-
000266*                          DATE ITSELF IS ZERO-FILLED -- NO POINT
000268*                          FORMAT-CHECKING A WINDOW AGAINST A
000269*                          BLANK RUN DATE.
000270*
000280 PROGRAM-ID.     batch-control-maintenance.
000290 AUTHOR.         R SANTOS.
000300 INSTALLATION.   WANDERFARE DATA PROCESSING.
000310 DATE-WRITTEN.   11/19/1986.
000320 DATE-COMPILED.
000330 SECURITY.       UNCLASSIFIED.
000340*
000350 ENVIRONMENT DIVISION.
000360     CONFIGURATION SECTION.
000370     SPECIAL-NAMES.
000380         C01 IS TOP-OF-FORM.
000390
000400     INPUT-OUTPUT SECTION.
000410     FILE-CONTROL.
000420
000430         COPY "SLWCTL.CBL".
000440         COPY "SLERR.CBL".
000450
000460 DATA DIVISION.
000470     FILE SECTION.
000480
000490         COPY "FDWCTL.CBL".
000500         COPY "FDERR.CBL".
000510
000520     WORKING-STORAGE SECTION.
000530
000540         COPY "wsdate.cbl".
000550         COPY "wserrmsg.cbl".
000560
000570     77  W-CONTROL-FILE-STATUS         PIC X(2).
000580     77  W-ERROR-FILE-STATUS           PIC X(2).
000590
000600     77  W-VALID-SWITCH                PIC X(1).
000610         88  WINDOW-IS-VALID           VALUE "Y".
000620         88  WINDOW-IS-INVALID         VALUE "N".
000630
000640     77  W-REJECT-COUNT                PIC 9(5) COMP.
000650*___________________________________________________________________
000660
000670 PROCEDURE DIVISION.
000680
000690 0000-MAIN-LINE.
000700
000710     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT.
000720     PERFORM 2000-VALIDATE-CONTROL-RECORD THRU
000725             2000-VALIDATE-CONTROL-RECORD-EXIT.
000730     PERFORM 3000-REWRITE-CONTROL-RECORD THRU
000735             3000-REWRITE-CONTROL-RECORD-EXIT.
000740     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT.
000750     DISPLAY "BATCH-CONTROL-MAINTENANCE - " W-REJECT-COUNT
000760             " FIELD(S) DEFAULTED OR REJECTED".
000770     IF W-REJECT-COUNT > 0
000780         MOVE 4 TO RETURN-CODE
000790     ELSE
000800         MOVE 0 TO RETURN-CODE.
000810     STOP RUN.
000820*___________________________________________________________________
000830
000840 1000-OPEN-FILES.
000850
000860     OPEN INPUT  CONTROL-FILE.
000870     OPEN OUTPUT ERROR-FILE.
000875     MOVE ZERO TO W-ERROR-LINE-SEQUENCE W-ERROR-COUNT W-REJECT-COUNT.
000878     MOVE "BATCH-CONTROL-MAINT" TO W-ERROR-STEP-NAME.
000900     READ CONTROL-FILE
000910         AT END
000920             DISPLAY "*** WCTLFILE IS EMPTY -- ABORTING RUN ***"
000930             MOVE 16 TO RETURN-CODE
000940             STOP RUN.
000950 1000-OPEN-FILES-EXIT.
000960     EXIT.
000970*___________________________________________________________________
000980
000990 2000-VALIDATE-CONTROL-RECORD.
001000
001002     IF WCTL-RUN-DATE = ZERO
001004         MOVE "MISSING WCTL-RUN-DATE"  TO W-ERROR-MESSAGE
001005         MOVE WCTL-RUN-DATE            TO W-ERROR-KEY-ID
001006         PERFORM WRITE-ERROR-LINE
001007         ADD 1 TO W-REJECT-COUNT
001008         CLOSE CONTROL-FILE
001009         GO TO 2000-VALIDATE-CONTROL-RECORD-EXIT.
001010     PERFORM 2100-VALIDATE-ONE-DATE THRU
001015             2100-VALIDATE-ONE-DATE-EXIT
001020         WITH TEST AFTER.
001030     MOVE WCTL-RUN-DATE TO GDTV-DATE-CCYYMMDD.
001040     PERFORM 2200-CHECK-DATE-FORMAT THRU 2200-CHECK-DATE-FORMAT-EXIT.
001050     IF WINDOW-IS-INVALID
001060         MOVE "INVALID WCTL-RUN-DATE"     TO W-ERROR-MESSAGE
001070         MOVE WCTL-RUN-DATE               TO W-ERROR-KEY-ID
001080         PERFORM WRITE-ERROR-LINE
001090         ADD 1 TO W-REJECT-COUNT.
001100
001110     MOVE WCTL-WINDOW-START-DATE TO GDTV-DATE-CCYYMMDD.
001120     PERFORM 2200-CHECK-DATE-FORMAT THRU 2200-CHECK-DATE-FORMAT-EXIT.
001130     IF WINDOW-IS-INVALID
001140         MOVE "INVALID WINDOW-START-DATE" TO W-ERROR-MESSAGE
001150         MOVE WCTL-WINDOW-START-DATE      TO W-ERROR-KEY-ID
001160         PERFORM WRITE-ERROR-LINE
001170         ADD 1 TO W-REJECT-COUNT.
001180
001190     MOVE WCTL-WINDOW-END-DATE TO GDTV-DATE-CCYYMMDD.
001200     PERFORM 2200-CHECK-DATE-FORMAT THRU 2200-CHECK-DATE-FORMAT-EXIT.
001210     IF WINDOW-IS-INVALID
001220         MOVE "INVALID WINDOW-END-DATE"   TO W-ERROR-MESSAGE
001230         MOVE WCTL-WINDOW-END-DATE        TO W-ERROR-KEY-ID
001240         PERFORM WRITE-ERROR-LINE
001250         ADD 1 TO W-REJECT-COUNT.
001260
001270     IF WCTL-WINDOW-START-DATE > WCTL-WINDOW-END-DATE
001280         MOVE "WINDOW START AFTER END"    TO W-ERROR-MESSAGE
001290         MOVE WCTL-WINDOW-START-DATE      TO W-ERROR-KEY-ID
001300         PERFORM WRITE-ERROR-LINE
001310         ADD 1 TO W-REJECT-COUNT.
001320
001330     IF WCTL-TOP-RATED-COUNT = ZERO
001340         MOVE 10 TO WCTL-TOP-RATED-COUNT.
001342     IF WCTL-MENU-VEG-FILTER NOT = "Y" AND WCTL-MENU-VEG-FILTER NOT = "N"
001343         MOVE SPACE TO WCTL-MENU-VEG-FILTER.
001344     IF WCTL-MENU-VEGAN-FILTER NOT = "Y" AND WCTL-MENU-VEGAN-FILTER NOT = "N"
001346         MOVE SPACE TO WCTL-MENU-VEGAN-FILTER.
001347     CLOSE CONTROL-FILE.
001350 2000-VALIDATE-CONTROL-RECORD-EXIT.
001360     EXIT.
001370*___________________________________________________________________
001380
001390 2100-VALIDATE-ONE-DATE.
001400*    PLACEHOLDER PARAGRAPH SO THE TEST-AFTER PERFORM ABOVE HAS A
001410*    BODY TO FALL THROUGH -- KEPT SEPARATE FROM 2200 SO THE
001420*    FORMAT CHECK CAN BE REUSED AGAINST THREE DIFFERENT FIELDS.
001430 2100-VALIDATE-ONE-DATE-EXIT.
001440     EXIT.
001450*___________________________________________________________________
001460
001470 2200-CHECK-DATE-FORMAT.
001480*    CCYYMMDD RANGE CHECK (NOT A FULL LEAP-YEAR DAY-OF-MONTH
001490*    CHECK -- THE UPSTREAM EXTRACT ALREADY VALIDATES CALENDAR
001500*    DATES; THIS JUST CATCHES A GARBLED OR ZERO-FILLED FIELD).
001510
001520     SET WINDOW-IS-VALID TO TRUE.
001530     MOVE 1900 TO GDTV-FIRST-YEAR-VALID.
001540     MOVE 2100 TO GDTV-LAST-YEAR-VALID.
001550     IF GDTV-DATE-CCYY < GDTV-FIRST-YEAR-VALID
001560      OR GDTV-DATE-CCYY > GDTV-LAST-YEAR-VALID
001570      OR NOT GDTV-MONTH-VALID
001580      OR GDTV-DATE-DD < 1 OR GDTV-DATE-DD > 31
001590         SET WINDOW-IS-INVALID TO TRUE.
001600 2200-CHECK-DATE-FORMAT-EXIT.
001610     EXIT.
001620*___________________________________________________________________
001630
001640 3000-REWRITE-CONTROL-RECORD.
001650
001660     OPEN OUTPUT CONTROL-FILE.
001670     WRITE WCTL-RECORD.
001680 3000-REWRITE-CONTROL-RECORD-EXIT.
001690     EXIT.
001700*___________________________________________________________________
001710
001720 9000-CLOSE-FILES.
001730
001740     CLOSE CONTROL-FILE.
001745*    CONTROL-FILE WAS ALREADY CLOSED AFTER VALIDATION AND RE-
001746*    OPENED OUTPUT IN 3000; THIS CLOSE IS THE OUTPUT COPY.
001750     CLOSE ERROR-FILE.
001760 9000-CLOSE-FILES-EXIT.
001770     EXIT.
001780*___________________________________________________________________
001790
001800     COPY "PLGENERAL.CBL".
