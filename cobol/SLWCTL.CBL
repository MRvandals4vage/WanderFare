000010*
000020*    SLWCTL.CBL
000030*
000040*    FILE-CONTROL ENTRY FOR THE BATCH RUN-PARAMETER FILE
000050*    (WCTLFILE).  ONE RECORD, REPLACES THE OLD CONTROL-FILE
000060*    MAINTENANCE SCREEN -- THE OPERATOR NO LONGER TYPES THE
000070*    WINDOW DATES IN, THEY ARE DROPPED IN THE RUN DIRECTORY
000080*    AHEAD OF THE JOB.
000090*
000100*    2009-09-25  RSANTOS   TICKET WF-0053  NEW, REPLACING THE
000110*                          OLD CONTROL-LAST-VOUCHER FILE.
000120*
000130     SELECT CONTROL-FILE  ASSIGN TO "WCTLFILE"
000140         ORGANIZATION IS LINE SEQUENTIAL
000150         FILE STATUS  IS W-CONTROL-FILE-STATUS.
