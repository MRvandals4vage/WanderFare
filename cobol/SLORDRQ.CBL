000010*
000020*    SLORDRQ.CBL
000030*
000040*    FILE-CONTROL ENTRY FOR THE INCOMING ORDER-REQUEST FILE
000050*    (ORDREQ).  ONE HEADER RECORD FOLLOWED BY ITS DETAIL LINE
000060*    RECORDS -- SEE FDORDRQ.CBL FOR THE TWO VIEWS.
000070*
000080*    2009-09-01  RSANTOS   TICKET WF-0050  NEW, FOR THE ORDER-
000090*                          PRICING STEP.
000100*
000110     SELECT ORDER-REQUEST-FILE  ASSIGN TO "ORDREQ"
000120         ORGANIZATION IS LINE SEQUENTIAL
000130         FILE STATUS  IS W-ORDREQ-FILE-STATUS.
