000010*
000020*    FDORDER.CBL
000030*
000040*    ORDER MASTER RECORD.  159 BYTES.
000050*
000060*    2009-09-01  RSANTOS   TICKET WF-0050  NEW.
000070*    2009-09-18  RSANTOS   TICKET WF-0052  ADDED DELIVERED-DATE
000080*                          FOR THE LIFECYCLE STEP.
000090*    2010-04-09  LFORT     TICKET WF-0064  ADDED THE DATE-VIEW
000100*                          REDEFINES USED BY THE ANALYTICS REPORT
000110*                          WHEN IT NEEDS THE RUN YEAR/MONTH ALONE.
000115*    2010-05-14  RSANTOS   TICKET WF-0066  ORDER-IS-OUT-FOR-DLVR
000116*                          VALUE WAS "OUT_FOR_DELIVERY" -- TOO
000117*                          WIDE FOR A PIC X(12) FIELD, SO IT COULD
000118*                          NEVER GO TRUE.  SHORTENED TO MATCH THE
000119*                          CONDITION NAME'S OWN "-DLVR" FORM.
000120*
000130     FD  ORDER-FILE
000140         LABEL RECORDS ARE STANDARD.
000150
000160     01  ORDER-RECORD.
000170         05  ORDER-ID                 PIC 9(9).
000180         05  ORDER-NUMBER              PIC X(12).
000190         05  ORDER-CUSTOMER-ID         PIC 9(9).
000200         05  ORDER-VENDOR-ID           PIC 9(9).
000210         05  ORDER-STATUS              PIC X(12).
000220             88  ORDER-IS-PENDING      VALUE "PENDING".
000230             88  ORDER-IS-CONFIRMED    VALUE "CONFIRMED".
000240             88  ORDER-IS-PREPARING    VALUE "PREPARING".
000250             88  ORDER-IS-OUT-FOR-DLVR VALUE "OUT_FOR_DLVR".
000260             88  ORDER-IS-DELIVERED    VALUE "DELIVERED".
000270             88  ORDER-IS-CANCELLED    VALUE "CANCELLED".
000280         05  ORDER-PAYMENT-STATUS      PIC X(8).
000290             88  PAYMENT-IS-PENDING    VALUE "PENDING".
000300             88  PAYMENT-IS-PAID       VALUE "PAID".
000310             88  PAYMENT-IS-REFUNDED   VALUE "REFUNDED".
000320         05  ORDER-TOTAL-AMOUNT        PIC S9(8)V99.
000330         05  ORDER-DELIVERY-FEE        PIC S9(8)V99.
000340         05  ORDER-TAX-AMOUNT          PIC S9(8)V99.
000350         05  ORDER-FINAL-AMOUNT        PIC S9(8)V99.
000360         05  ORDER-CREATED-DATE        PIC 9(8).
000370         05  ORDER-DELIVERED-DATE      PIC 9(8).
000380         05  ORDER-DELIVERY-ADDR       PIC X(40).
000390         05  FILLER                    PIC X(4).
000400
000410     01  ORDER-DATE-RECORD REDEFINES ORDER-RECORD.
000420         05  FILLER                    PIC X(99).
000430         05  ODR-CREATED-CCYY-MM-DD.
000440             10  ODR-CREATED-CCYY      PIC 9(4).
000450             10  ODR-CREATED-MM        PIC 9(2).
000460             10  ODR-CREATED-DD        PIC 9(2).
000470         05  ODR-DELIVERED-CCYY-MM-DD.
000480             10  ODR-DELIVERED-CCYY    PIC 9(4).
000490             10  ODR-DELIVERED-MM      PIC 9(2).
000500             10  ODR-DELIVERED-DD      PIC 9(2).
000510         05  FILLER                    PIC X(44).
