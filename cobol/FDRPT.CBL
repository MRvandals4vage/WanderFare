000010*
000020*    FDRPT.CBL
000030*
000040*    REPORT-FILE RECORD.  PLAIN 132-COLUMN PRINT LINE -- THE
000050*    STRUCTURED HEADING/DETAIL GROUPS THAT GET MOVED IN HERE
000060*    BEFORE EACH WRITE LIVE IN THE REPORT PROGRAM'S OWN WORKING
000070*    STORAGE, THE SAME WAY THE OLD DEDUCTIBLES REPORT DID IT.
000080*
000090*    2009-10-12  LFORT     TICKET WF-0054  NEW.
000100*
000110     FD  REPORT-FILE
000120         LABEL RECORDS ARE STANDARD.
000130
000140     01  REPORT-RECORD.
000150         05  RPT-RECORD-TEXT           PIC X(131).
000160         05  FILLER                    PIC X(1).
