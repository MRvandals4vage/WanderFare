000010*
000020*    FDORDTR.CBL
000030*
000040*    ORDER-TRANSACTION RECORD.  40 BYTES.  OTR-TRAN-TYPE "S"
000050*    (STATUS), "P" (PAYMENT) AND "C" (CANCEL) ARE KEYED BY
000060*    ORDER-ID; "R" (RATING) IS KEYED BY VENDOR-ID INSTEAD AND
000070*    USES THE RATING REDEFINES BELOW.
000080*
000090*    2009-09-18  RSANTOS   TICKET WF-0052  NEW.
000100*    2009-10-05  RSANTOS   TICKET WF-0055  ADDED TRAN-TYPE "R"
000110*                          AND THE RATING REDEFINES.
000120*
000130     FD  ORDER-TRANS-FILE
000140         LABEL RECORDS ARE STANDARD.
000150
000160     01  ORDER-TRANS-RECORD.
000170         05  OTR-TRAN-TYPE            PIC X(1).
000180             88  OTR-IS-STATUS         VALUE "S".
000190             88  OTR-IS-PAYMENT        VALUE "P".
000200             88  OTR-IS-CANCEL         VALUE "C".
000210             88  OTR-IS-RATING         VALUE "R".
000220         05  OTR-KEY-ID                PIC 9(9).
000230         05  OTR-NEW-VALUE             PIC X(12).
000240         05  FILLER                    PIC X(18).
000250
000260     01  ORDER-TRANS-RATING REDEFINES ORDER-TRANS-RECORD.
000270         05  OTRR-TRAN-TYPE           PIC X(1).
000280         05  OTRR-VENDOR-ID            PIC 9(9).
000290         05  OTRR-NEW-RATING           PIC S9(1)V99.
000300         05  FILLER                    PIC X(27).
