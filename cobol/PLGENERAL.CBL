000010*
000020*    PLGENERAL.CBL
000030*
000040*    GENERAL-PURPOSE PARAGRAPHS SHARED ACROSS THE BATCH CYCLE.
000050*    CARRIES FORWARD THE OLD PLGENERAL.CBL NAME FROM THE VOUCHER
000060*    SYSTEM (NEVER RETRIEVED INTACT -- REBUILT HERE FOR THE NEW
000070*    RUN) BUT THE ONLY PARAGRAPH LEFT IN IT NOW IS THE ONE EVERY
000080*    STEP NEEDS: WRITING A LINE TO ERRFILE WITHOUT ABORTING.
000090*
000100*    2009-09-12  RSANTOS   TICKET WF-0051  NEW.
000110*    2010-06-01  LFORT     TICKET WF-0070  ADDED THE SEQUENCE
000120*                          NUMBER SO EACH STEP'S ERRORS CAN BE
000130*                          TOLD APART ON THE COMBINED LISTING.
000140*
000150 WRITE-ERROR-LINE.
000160*    BUILDS ONE 100-BYTE ERRFILE LINE FROM THE CALLER'S STEP-NAME,
000170*    KEY-ID AND MESSAGE TEXT, THEN BUMPS THE RUN'S ERROR COUNT.
000180
000190     ADD 1 TO W-ERROR-LINE-SEQUENCE.
000200     MOVE SPACES               TO ERROR-RECORD.
000210     MOVE W-ERROR-LINE-SEQUENCE TO EL-SEQUENCE-NUMBER.
000220     MOVE W-ERROR-STEP-NAME     TO EL-STEP-NAME.
000230     MOVE W-ERROR-KEY-ID        TO EL-KEY-ID.
000240     MOVE W-ERROR-MESSAGE       TO EL-MESSAGE-TEXT.
000250     STRING EL-SEQUENCE-NUMBER  DELIMITED BY SIZE
000260             " "                DELIMITED BY SIZE
000270             EL-STEP-NAME       DELIMITED BY SIZE
000280             " "                DELIMITED BY SIZE
000290             EL-KEY-ID          DELIMITED BY SIZE
000300             " "                DELIMITED BY SIZE
000310             EL-MESSAGE-TEXT    DELIMITED BY SIZE
000320         INTO ERROR-RECORD.
000330     WRITE ERROR-RECORD.
000340     ADD 1 TO W-ERROR-COUNT.
000350 WRITE-ERROR-LINE-EXIT.
000360     EXIT.
