000010*
000020*    SLVEND.CBL
000030*
000040*    FILE-CONTROL ENTRY FOR THE VENDOR MASTER (VENDFILE).  LINE
000050*    SEQUENTIAL, SORTED BY USER-ID.  REPLACES THE OLD INDEXED
000060*    VENDOR-FILE SELECT -- THERE IS NO RECORD KEY ANY MORE, SO
000070*    LOOK-UPS GO THROUGH THE VENDOR-TABLE IN WSTABLES.CBL.
000080*
000090*    2009-02-17  LFORT     TICKET WF-0004  NEW, REPLACING THE
000100*                          INDEXED VENDOR-FILE SELECT.
000110*
000120     SELECT VENDOR-FILE  ASSIGN TO "VENDFILE"
000130         ORGANIZATION IS LINE SEQUENTIAL
000140         FILE STATUS  IS W-VENDOR-FILE-STATUS.
