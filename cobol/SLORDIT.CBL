000010*
000020*    SLORDIT.CBL
000030*
000040*    FILE-CONTROL ENTRY FOR THE ORDER-ITEM MASTER (ORDITEM) --
000050*    THE PRICED LINE ITEMS BEHIND EACH ORDER-RECORD.
000060*
000070*    2009-09-01  RSANTOS   TICKET WF-0050  NEW.
000080*
000090     SELECT ORDER-ITEM-FILE  ASSIGN TO "ORDITEM"
000100         ORGANIZATION IS LINE SEQUENTIAL
000110         FILE STATUS  IS W-ORDITEM-FILE-STATUS.
