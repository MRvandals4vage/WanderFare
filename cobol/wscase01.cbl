000010*
000020*    WSCASE01.CBL
000030*
000040*    UPPER/LOWER CONVERSION CONSTANTS.  CARRIED OVER FROM THE
000050*    VENDOR-MAINTENANCE SYSTEM WHERE INSPECT ... CONVERTING WAS
000060*    USED TO FOLD OPERATOR ENTRY TO UPPER CASE.  IN THE BATCH
000070*    CYCLE THE SAME CONSTANTS FOLD THE MENU-ITEM NAME-SEARCH
000080*    TERM AND THE ITEM NAME BEING SEARCHED SO THE SUBSTRING
000090*    MATCH IN MENU-ITEM-FILTERING IS CASE-INSENSITIVE.
000100*
000110     01  LOWER-ALPHA-AREA.
000120         05  LOWER-ALPHA               PIC X(26)
000121                 VALUE "abcdefghijklmnopqrstuvwxyz".
000122         05  FILLER                    PIC X(1) VALUE SPACE.
000130     01  UPPER-ALPHA-AREA.
000140         05  UPPER-ALPHA               PIC X(26)
000141                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000142         05  FILLER                    PIC X(1) VALUE SPACE.
