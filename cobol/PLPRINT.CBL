000010*
000020*    PLPRINT.CBL
000030*
000040*    PAGE-HEADING AND PAGE-BREAK PARAGRAPHS FOR RPTFILE.  SAME
000050*    SHAPE AS THE OLD PRINT-VENDOR-BY-NUMBER PAGINATION: A
000060*    PAGE-FULL TEST AFTER EVERY DETAIL LINE, A HEADING ROUTINE
000070*    THAT BUMPS THE PAGE NUMBER AND RESETS THE LINE COUNT.
000080*
000090*    2009-10-12  LFORT     TICKET WF-0054  NEW.
000095*    2009-12-03  LFORT     TICKET WF-0054  FIXED FINALIZE-PAGE --
000096*                          IT WAS STARTING A NEW HEADING AT THE
000097*                          END OF THE RUN INSTEAD OF MID-RUN.
000100*
000110 PRINT-HEADINGS.
000120
000130     ADD 1 TO W-PAGE-NUMBER.
000140     MOVE W-PAGE-NUMBER TO H1-PAGE-NUMBER.
000150     MOVE WCTL-RUN-DATE TO H1-RUN-DATE.
000160     IF W-REPORT-LINE-COUNT > 0
000170         WRITE REPORT-RECORD FROM TITLE-LINE
000180             AFTER ADVANCING PAGE.
000190     ELSE
000200         WRITE REPORT-RECORD FROM TITLE-LINE
000210             AFTER ADVANCING 0 LINES.
000220     WRITE REPORT-RECORD FROM HEADING-LINE-1
000230         AFTER ADVANCING 2 LINES.
000240     WRITE REPORT-RECORD FROM HEADING-LINE-2
000250         AFTER ADVANCING 1 LINE.
000260     WRITE REPORT-RECORD FROM HEADING-LINE-3
000270         AFTER ADVANCING 2 LINES.
000280     MOVE 6 TO W-REPORT-LINE-COUNT.
000290 PRINT-HEADINGS-EXIT.
000300     EXIT.
000310*___________________________________________________________________
000320
000330 FINALIZE-PAGE.
000340*    CALLED WHEN W-REPORT-LINE-COUNT REACHES PAGE-FULL, OR AT THE
000350*    END OF THE RUN TO CLOSE OFF THE LAST PAGE.  A FRESH HEADING
000360*    IS ONLY STARTED WHEN THE CALL WAS GENUINELY BECAUSE THE PAGE
000370*    FILLED UP MID-RUN -- AT END-OF-RUN THE PAGE IS USUALLY NOT
000380*    FULL AND NOTHING FURTHER IS WRITTEN.
000390
000400     IF PAGE-FULL
000410         PERFORM PRINT-HEADINGS.
000420 FINALIZE-PAGE-EXIT.
000430     EXIT.
