000010*
000020*    FDWCTL.CBL
000030*
000040*    BATCH RUN-PARAMETER RECORD.  ONE RECORD READ BY EVERY STEP
000050*    IN THE CYCLE; BATCH-CONTROL-MAINTENANCE VALIDATES IT AND
000060*    SUPPLIES DEFAULTS BEFORE THE REST OF THE CYCLE RUNS.
000070*
000080*    2009-09-25  RSANTOS   TICKET WF-0053  NEW.
000090*    2009-11-30  RSANTOS   TICKET WF-0057  ADDED THE MENU SEARCH
000100*                          PARAMETERS FOR THE MENU-FILTERING STEP.
000110*    2010-04-12  LFORT     TICKET WF-0065  ADDED THE DATE-VIEW AND
000120*                          SEARCH-VIEW REDEFINES.
000125*    2010-05-21  RSANTOS   TICKET WF-0068  ADDED THE MENU VEG/
000126*                          VEGAN FILTER FLAGS, CARVED OUT OF THE
000127*                          TRAILING FILLER -- NO RECORD RESIZE.
000128*    2011-01-12  LFORT     TICKET WF-0080  RECOUNTED BOTH VIEWS
000129*                          AGAINST THE 158-BYTE RECORD.  DATE-VIEW'S
000130*                          TRAILING FILLER WAS X(98), SHOULD BE
000131*                          X(134).  SEARCH-VIEW'S LEADING FILLER WAS
000132*                          X(27) -- 30 BYTES SHORT, SO THE MONEY
000133*                          FIELD WAS LANDING ON MENU-CATEGORY/
000134*                          MENU-VENDOR-ID INSTEAD OF MAX-PRICE.
000135*                          WIDENED TO X(57).
000136*
000140     FD  CONTROL-FILE
000150         LABEL RECORDS ARE STANDARD.
000160
000170     01  WCTL-RECORD.
000180         05  WCTL-RUN-DATE            PIC 9(8).
000190         05  WCTL-WINDOW-START-DATE    PIC 9(8).
000200         05  WCTL-WINDOW-END-DATE      PIC 9(8).
000210         05  WCTL-TOP-RATED-COUNT      PIC 9(3).
000220         05  WCTL-MENU-SEARCH-TERM     PIC X(30).
000230         05  WCTL-MENU-MAX-PRICE       PIC S9(8)V99.
000240         05  WCTL-MENU-CATEGORY        PIC X(20).
000250         05  WCTL-MENU-VENDOR-ID       PIC 9(9).
000260         05  WCTL-FILTER-CITY          PIC X(20).
000270         05  WCTL-FILTER-CUISINE       PIC X(20).
000280         05  WCTL-FILTER-MIN-RATING    PIC S9(1)V99.
000285         05  WCTL-MENU-VEG-FILTER      PIC X(1).
000286         05  WCTL-MENU-VEGAN-FILTER    PIC X(1).
000290         05  FILLER                    PIC X(17).
000300
000310     01  WCTL-DATE-RECORD REDEFINES WCTL-RECORD.
000320         05  WDR-RUN-CCYY-MM-DD.
000330             10  WDR-RUN-CCYY          PIC 9(4).
000340             10  WDR-RUN-MM            PIC 9(2).
000350             10  WDR-RUN-DD            PIC 9(2).
000360         05  WDR-START-CCYY-MM-DD.
000370             10  WDR-START-CCYY        PIC 9(4).
000380             10  WDR-START-MM          PIC 9(2).
000390             10  WDR-START-DD          PIC 9(2).
000400         05  WDR-END-CCYY-MM-DD.
000410             10  WDR-END-CCYY          PIC 9(4).
000420             10  WDR-END-MM            PIC 9(2).
000430             10  WDR-END-DD            PIC 9(2).
000440         05  FILLER                    PIC X(134).
000450
000460     01  WCTL-SEARCH-RECORD REDEFINES WCTL-RECORD.
000470         05  FILLER                    PIC X(57).
000480         05  WSR-MONEY-FIELD           PIC S9(8)V99.
000490         05  FILLER                    PIC X(91).
