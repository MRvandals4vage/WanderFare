000010*
000020*    WSDATE.CBL
000030*
000040*    WORKING-STORAGE FOR DATE VALIDATION/EDIT, SHARED BY THE
000050*    BATCH-CYCLE PROGRAMS.  ADAPTED FROM THE OLD INTERACTIVE
000060*    VOUCHER-SYSTEM DATE COPYBOOK -- THE "HEADING"/"ACCEPT-
000070*    EMPTY-DATE" SWITCHES THAT ONLY MADE SENSE FOR AN OPERATOR
000080*    PROMPT HAVE BEEN DROPPED; WHAT IS LEFT IS THE CCYYMMDD
000090*    VALIDATION AND THE LEAP-YEAR TABLE, NOW DRIVEN BY A FIELD
000100*    MOVED IN FROM A FILE RATHER THAN TYPED AT A TERMINAL.
000110*
000120*    1998-11-02  RSANTOS   TICKET AP-0231  CCYY WINDOW MOVED TO
000130*                          1900-2100 FOR Y2K READINESS.
000140*    2006-05-30  LFORT     TICKET WF-0118  TRIMMED FOR BATCH USE
000150*                          (DROPPED THE OPERATOR-PROMPT FIELDS).
000160*
000170     01  GDTV-DATE-CCYYMMDD            PIC 9(8).
000180     01  GDTV-DATE-BROKEN-DOWN REDEFINES GDTV-DATE-CCYYMMDD.
000190         05  GDTV-DATE-CCYY            PIC 9(4).
000200         05  GDTV-DATE-MM              PIC 9(2).
000210             88  GDTV-MONTH-VALID      VALUE 1 THRU 12.
000220         05  GDTV-DATE-DD              PIC 9(2).
000230
000240     01  GDTV-MATRIX.
000250         05  GDTV-TABLE-MONTH OCCURS 12 TIMES.
000260             10  GDTV-TABLE-DAYS-IN-MONTH  PIC 9(2) COMP.
000265         05  FILLER                        PIC X(1).
000270
000280     77  W-GDTV-VALID-DATE             PIC X(1).
000290         88  GDTV-VALID-DATE           VALUE "Y".
000300
000310     77  GDTV-FIRST-YEAR-VALID         PIC 9(4).
000320     77  GDTV-LAST-YEAR-VALID          PIC 9(4).
000330
000340     77  GDTV-LEAP-YEAR-REMAINDER      PIC 9(3) COMP.
000350     77  GDTV-LEAP-YEAR-QUOTIENT       PIC 9(4) COMP.
000360
000370     01  W-DAY-AND-TIME-RIGHT-NOW.
000380         05  W-RUN-DATE-TODAY          PIC 9(8).
000390         05  FILLER                    PIC X(1).
000400         05  W-RUN-TIME-TODAY          PIC 9(6).
000410         05  FILLER                    PIC X(7).
