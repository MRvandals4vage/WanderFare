000010*
000020*    WSERRMSG.CBL
000030*
000040*    WORKING STORAGE FOR WRITE-ERROR-LINE (PLGENERAL.CBL).
000050*    EVERY PROGRAM THAT COPIES PLGENERAL.CBL ALSO COPIES THIS.
000060*
000070*    2009-09-12  RSANTOS   TICKET WF-0051  NEW.
000080*    2010-06-01  LFORT     TICKET WF-0070  ADDED THE SEQUENCE
000090*                          NUMBER FIELD.
000100*
000110     77  W-ERROR-LINE-SEQUENCE        PIC 9(5) COMP.
000120     77  W-ERROR-COUNT                PIC 9(7) COMP.
000130     77  W-ERROR-STEP-NAME            PIC X(20).
000140     77  W-ERROR-KEY-ID                PIC 9(9).
000150     77  W-ERROR-MESSAGE              PIC X(50).
000160
000170     01  ERROR-LINE-FIELDS.
000180         05  EL-SEQUENCE-NUMBER       PIC ZZZZ9.
000190         05  EL-STEP-NAME             PIC X(20).
000200         05  EL-KEY-ID                PIC 9(9).
000210         05  EL-MESSAGE-TEXT          PIC X(50).
000220         05  FILLER                   PIC X(20).
