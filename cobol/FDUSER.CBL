000010*
000020*    FDUSER.CBL
000030*
000040*    USER MASTER RECORD.  114 BYTES.  COVERS CUSTOMERS, VENDORS
000050*    AND ADMIN USERS ALIKE -- THE ROLE BYTE-GROUP TELLS YOU WHICH.
000060*    VENDOR AND CUSTOMER DETAIL LIVE IN THEIR OWN MASTER FILES,
000070*    KEYED BACK TO THIS ONE BY USER-ID.
000080*
000090*    2009-07-09  RSANTOS   TICKET WF-0044  NEW FOR THE ANALYTICS
000100*                          AND USER-STATISTICS RUNS.
000110*    2010-04-02  LFORT     TICKET WF-0061  ADDED THE NAME-VIEW
000120*                          REDEFINES SO THE LISTING PROGRAM CAN
000130*                          MOVE FIRST+LAST AS ONE BLOCK.
000140*
000150     FD  USER-FILE
000160         LABEL RECORDS ARE STANDARD.
000170
000180     01  USER-RECORD.
000190         05  USER-ID                  PIC 9(9).
000200         05  USER-EMAIL                PIC X(40).
000210         05  USER-FIRST-NAME           PIC X(20).
000220         05  USER-LAST-NAME            PIC X(20).
000230         05  USER-PHONE                PIC X(15).
000240         05  USER-ROLE                 PIC X(8).
000250             88  USER-IS-CUSTOMER      VALUE "CUSTOMER".
000260             88  USER-IS-VENDOR        VALUE "VENDOR".
000270             88  USER-IS-ADMIN         VALUE "ADMIN".
000280         05  USER-ACTIVE               PIC X(1).
000290             88  USER-IS-ACTIVE        VALUE "Y".
000300         05  FILLER                    PIC X(1).
000310
000320     01  USER-NAME-RECORD REDEFINES USER-RECORD.
000330         05  FILLER                    PIC X(9).
000340         05  FILLER                    PIC X(40).
000350         05  USN-FULL-NAME             PIC X(40).
000360         05  FILLER                    PIC X(25).
