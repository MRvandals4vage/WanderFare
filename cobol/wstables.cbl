000010*
000020*    WSTABLES.CBL
000030*
000040*    IN-MEMORY TABLES LOADED FROM THE SORTED MASTER FILES AT THE
000050*    START OF EACH BATCH STEP.  EVERY FILE IN THE WANDERFARE RUN
000060*    IS LINE SEQUENTIAL -- THERE IS NO INDEXED RECORD KEY TO
000070*    READ BY, THE WAY THE OLD VOUCHER/VENDOR MASTER FILES WERE --
000080*    SO A KEYED LOOK-UP IS DONE BY LOADING THE WHOLE FILE INTO ONE
000090*    OF THESE TABLES AND SEARCHING IT, THE SAME WAY THE OLD
000100*    STATE-CODE TABLE WAS SEARCHED IN MEMORY INSTEAD OF READING
000110*    THE STATE FILE OVER AND OVER.
000120*
000130*    2009-02-17  LFORT     TICKET WF-0004  FIRST CUT -- CUSTOMER
000140*                          AND VENDOR TABLES ONLY.
000150*    2009-03-22  LFORT     TICKET WF-0019  ADDED MENU-ITEM TABLE,
000160*                          KEYED ON VENDOR-ID + ITEM-ID TO MATCH
000170*                          THE WAY MENUFILE COMES OUT OF SORT.
000180*    2009-07-09  RSANTOS   TICKET WF-0044  ADDED USER AND ORDER
000190*                          TABLES FOR THE ANALYTICS REPORT RUN.
000200*    2010-01-11  RSANTOS   TICKET WF-0058  ADDED ORDER-ITEM TABLE
000210*                          FOR THE POPULAR-ITEMS RANKING.
000220*
000230     01  CUSTOMER-TABLE-CONTROL.
000240         05  CT-TABLE-COUNT            PIC 9(5) COMP.
000245         05  FILLER                    PIC X(1).
000250     01  CUSTOMER-TABLE.
000260         05  CUSTOMER-TABLE-ENTRY OCCURS 3000 TIMES
000270                 ASCENDING KEY IS CT-CUSTOMER-ID
000280                 INDEXED BY CT-IDX.
000290             10  CT-CUSTOMER-ID        PIC 9(9).
000300             10  CT-ADDRESS            PIC X(40).
000310             10  CT-CITY               PIC X(20).
000320             10  CT-POSTAL-CODE        PIC X(10).
000330             10  CT-ACTIVE             PIC X(1).
000335             10  FILLER                PIC X(1).
000340
000350     01  VENDOR-TABLE-CONTROL.
000360         05  VT-TABLE-COUNT            PIC 9(5) COMP.
000365         05  FILLER                    PIC X(1).
000370     01  VENDOR-TABLE.
000380         05  VENDOR-TABLE-ENTRY OCCURS 1000 TIMES
000390                 ASCENDING KEY IS VT-VENDOR-ID
000400                 INDEXED BY VT-IDX.
000410             10  VT-VENDOR-ID          PIC 9(9).
000420             10  VT-BUSINESS-NAME      PIC X(30).
000430             10  VT-CITY               PIC X(20).
000440             10  VT-POSTAL-CODE        PIC X(10).
000450             10  VT-CUISINE-TYPE       PIC X(20).
000460             10  VT-MINIMUM-ORDER      PIC S9(8)V99.
000470             10  VT-DELIVERY-FEE       PIC S9(8)V99.
000480             10  VT-RATING             PIC S9(1)V99.
000490             10  VT-TOTAL-REVIEWS      PIC 9(7).
000500             10  VT-APPROVED           PIC X(1).
000510             10  VT-ACTIVE             PIC X(1).
000520             10  VT-ORDER-COUNT        PIC 9(7) COMP.
000530             10  VT-REVENUE-TOTAL      PIC S9(9)V99.
000540             10  VT-COST-TOTAL         PIC S9(9)V99.
000545             10  FILLER                PIC X(1).
000550
000560     01  MENU-TABLE-CONTROL.
000570         05  MT-TABLE-COUNT            PIC 9(5) COMP.
000575         05  FILLER                    PIC X(1).
000580     01  MENU-TABLE.
000590         05  MENU-TABLE-ENTRY OCCURS 6000 TIMES
000600                 ASCENDING KEY IS MT-VENDOR-ID MT-ITEM-ID
000610                 INDEXED BY MT-IDX.
000620             10  MT-VENDOR-ID          PIC 9(9).
000630             10  MT-ITEM-ID            PIC 9(9).
000640             10  MT-ITEM-NAME          PIC X(30).
000650             10  MT-CATEGORY           PIC X(20).
000660             10  MT-PRICE              PIC S9(8)V99.
000670             10  MT-AVAILABLE          PIC X(1).
000680             10  MT-VEGETARIAN         PIC X(1).
000690             10  MT-VEGAN              PIC X(1).
000700             10  MT-SPICY              PIC X(1).
000710             10  MT-PREP-TIME          PIC 9(3).
000715             10  FILLER                PIC X(1).
000720
000730     01  USER-TABLE-CONTROL.
000740         05  UT-TABLE-COUNT            PIC 9(5) COMP.
000745         05  FILLER                    PIC X(1).
000750     01  USER-TABLE.
000760         05  USER-TABLE-ENTRY OCCURS 6000 TIMES
000770                 ASCENDING KEY IS UT-USER-ID
000780                 INDEXED BY UT-IDX.
000790             10  UT-USER-ID            PIC 9(9).
000800             10  UT-FIRST-NAME         PIC X(20).
000810             10  UT-LAST-NAME          PIC X(20).
000820             10  UT-ROLE               PIC X(8).
000830             10  UT-ACTIVE             PIC X(1).
000850             10  FILLER                PIC X(1).
000860
000870     01  ORDER-TABLE-CONTROL.
000880         05  OT-TABLE-COUNT            PIC 9(5) COMP.
000885         05  FILLER                    PIC X(1).
000890     01  ORDER-TABLE.
000900         05  ORDER-TABLE-ENTRY OCCURS 8000 TIMES
000910                 ASCENDING KEY IS OT-VENDOR-ID OT-CREATED-DATE
000920                 INDEXED BY OT-IDX.
000930             10  OT-ORDER-ID           PIC 9(9).
000935             10  OT-ORDER-NUMBER       PIC X(12).
000940             10  OT-CUSTOMER-ID        PIC 9(9).
000950             10  OT-VENDOR-ID          PIC 9(9).
000960             10  OT-STATUS             PIC X(12).
000970             10  OT-PAYMENT-STATUS     PIC X(8).
000980             10  OT-TOTAL-AMOUNT       PIC S9(8)V99.
000990             10  OT-DELIVERY-FEE       PIC S9(8)V99.
001000             10  OT-TAX-AMOUNT         PIC S9(8)V99.
001010             10  OT-FINAL-AMOUNT       PIC S9(8)V99.
001020             10  OT-CREATED-DATE       PIC 9(8).
001030             10  OT-DELIVERED-DATE     PIC 9(8).
001035             10  OT-DELIVERY-ADDR      PIC X(40).
001038             10  FILLER                PIC X(1).
001040
001050     01  ORDER-ITEM-TABLE-CONTROL.
001060         05  IT-TABLE-COUNT            PIC 9(5) COMP.
001065         05  FILLER                    PIC X(1).
001070     01  ORDER-ITEM-TABLE.
001080         05  ORDER-ITEM-TABLE-ENTRY OCCURS 20000 TIMES
001090                 INDEXED BY IT-IDX.
001100             10  IT-ORDER-ID           PIC 9(9).
001110             10  IT-ITEM-ID            PIC 9(9).
001120             10  IT-QUANTITY           PIC 9(3) COMP.
001130             10  IT-UNIT-PRICE         PIC S9(8)V99.
001140             10  IT-TOTAL-PRICE        PIC S9(8)V99.
001145             10  FILLER                PIC X(1).
001150
001160     77  W-TABLE-SUBSCRIPT             PIC 9(5) COMP.
001170     77  W-TABLE-FOUND-SWITCH          PIC X(1).
001180         88  TABLE-ENTRY-FOUND         VALUE "Y".
001190         88  TABLE-ENTRY-NOT-FOUND     VALUE "N".
001200
001210     77  W-LOOKUP-CUSTOMER-ID          PIC 9(9).
001220     77  W-LOOKUP-VENDOR-ID            PIC 9(9).
001230     77  W-LOOKUP-ITEM-ID              PIC 9(9).
001250     77  W-LOOKUP-ORDER-ID             PIC 9(9).
001260
001270     01  ROLE-COUNT-TOTALS.
001280         05  RC-TOTAL-USERS            PIC 9(7) COMP.
001290         05  RC-CUSTOMER-COUNT         PIC 9(7) COMP.
001300         05  RC-VENDOR-COUNT           PIC 9(7) COMP.
001310         05  RC-ADMIN-COUNT            PIC 9(7) COMP.
001320         05  FILLER                    PIC X(1).
