000010 IDENTIFICATION DIVISION.
000020*
000030*    MENU-ITEM-FILTERING
000040*
000050*    FOUR JOB-LOG LISTINGS OVER ONE VENDOR'S MENU: AVAILABLE
000060*    ITEMS, A FILTERED VARIANT (CATEGORY/VEG/VEGAN/MAX-PRICE
000070*    FROM WCTLFILE), A CASE-INSENSITIVE NAME SUBSTRING SEARCH,
000080*    AND THE DISTINCT CATEGORIES OFFERED BY THE VENDOR (ALL
000090*    ITEMS, NOT JUST THE AVAILABLE ONES).  THE VENDOR TO LIST
000100*    IS WCTL-MENU-VENDOR-ID.
000110*
000120*    CHANGE LOG
000130*    ----------
000132*    1989-04-17  RSANTOS   TICKET AP-0221  ORIGINAL INQUIRY-VENDOR-
000134*                          BY-NAME DECK -- THIS MEMBER WAS RENAMED
000136*                          FROM IT IN 2009.
000140*    2009-11-30  RSANTOS   TICKET WF-0057  NEW -- AVAILABLE AND
000150*                          FILTERED LISTS ONLY.
000160*    2009-12-14  LFORT     TICKET WF-0059  ADDED THE NAME
000170*                          SUBSTRING SEARCH, FOLDED TO UPPER
000180*                          CASE THE SAME WAY THE OLD VENDOR-
000190*                          NAME INQUIRY DID.
000200*    1999-02-11  LFORT     TICKET AP-0241  Y2K: NO DATE FIELDS
000210*                          OF OUR OWN HERE -- NOTHING TO CHANGE.
000220*    2010-05-21  RSANTOS   TICKET WF-0068  ADDED THE VEG/VEGAN
000230*                          FILTER FLAGS AND THE DISTINCT-
000240*                          CATEGORY LISTING.
000242*    2011-06-11  RSANTOS   TICKET WF-0086  4000-DISPLAY-NAME-
000244*                          SEARCH-LIST NOW SKIPS THE ITEM SCAN
000246*                          ENTIRELY WHEN THE SEARCH TERM IS BLANK
000248*                          INSTEAD OF TESTING IT ONCE PER ITEM.
000250*
000260 PROGRAM-ID.     menu-item-filtering.
000270 AUTHOR.         R SANTOS.
000280 INSTALLATION.   WANDERFARE DATA PROCESSING.
000290 DATE-WRITTEN.   04/17/1989.
000300 DATE-COMPILED.
000310 SECURITY.       UNCLASSIFIED.
000320*
000330 ENVIRONMENT DIVISION.
000340     CONFIGURATION SECTION.
000350     SPECIAL-NAMES.
000360         C01 IS TOP-OF-FORM.
000370
000380     INPUT-OUTPUT SECTION.
000390     FILE-CONTROL.
000400
000410         COPY "SLWCTL.CBL".
000420         COPY "SLMENU.CBL".
000430
000440 DATA DIVISION.
000450     FILE SECTION.
000460
000470         COPY "FDWCTL.CBL".
000480         COPY "FDMENU.CBL".
000490
000500     WORKING-STORAGE SECTION.
000510
000520         COPY "wstables.cbl".
000530         COPY "wseof.cbl".
000540         COPY "wscase01.cbl".
000550
000560     77  W-CONTROL-FILE-STATUS         PIC X(2).
000570     77  W-MENU-FILE-STATUS            PIC X(2).
000580
000590     77  W-TERM-LENGTH                 PIC 9(2) COMP.
000600     77  W-NAME-LENGTH                 PIC 9(2) COMP.
000610     77  W-SCAN-POSITION               PIC 9(2) COMP.
000620     77  W-LAST-START-POSITION         PIC 9(2) COMP.
000630
000640     77  W-MATCH-SWITCH                PIC X(1).
000650         88  W-SUBSTRING-MATCHED       VALUE "Y".
000660         88  W-SUBSTRING-NOT-MATCHED   VALUE "N".
000670
000680     77  W-DISTINCT-FOUND-SWITCH       PIC X(1).
000690         88  W-DISTINCT-FOUND          VALUE "Y".
000700         88  W-DISTINCT-NOT-FOUND      VALUE "N".
000710
000720     01  SEARCH-TERM-UPPER-AREA.
000721         05  W-SEARCH-TERM-UPPER       PIC X(30).
000722         05  FILLER                    PIC X(1).
000730     01  ITEM-NAME-UPPER-AREA.
000731         05  W-ITEM-NAME-UPPER         PIC X(30).
000732         05  FILLER                    PIC X(1).
000740
000750     01  DISTINCT-CATEGORY-TABLE-CONTROL.
000760         05  DCAT-COUNT                PIC 9(3) COMP.
000765         05  FILLER                    PIC X(1) VALUE SPACE.
000770     01  DISTINCT-CATEGORY-TABLE.
000780         05  DISTINCT-CATEGORY-ENTRY    PIC X(20)
000790                 OCCURS 50 TIMES INDEXED BY DCAT-IDX.
000800         05  FILLER                    PIC X(1) VALUE SPACE.
000810
000820     01  SECTION-HEADING-LINE.
000830         05  FILLER                    PIC X(5)  VALUE SPACES.
000840         05  SHL-TITLE                 PIC X(60).
000850         05  FILLER                    PIC X(10) VALUE SPACES.
000860
000870     01  MENU-LISTING-LINE.
000880         05  FILLER                    PIC X(1)  VALUE SPACE.
000890         05  MLL-ITEM-ID               PIC Z(8)9.
000900         05  FILLER                    PIC X(2)  VALUE SPACES.
000910         05  MLL-ITEM-NAME             PIC X(30).
000920         05  FILLER                    PIC X(1)  VALUE SPACE.
000930         05  MLL-CATEGORY              PIC X(20).
000940         05  FILLER                    PIC X(1)  VALUE SPACE.
000950         05  MLL-PRICE                 PIC Z(6)9.99.
000960         05  FILLER                    PIC X(2)  VALUE SPACES.
000970         05  MLL-VEG                   PIC X(1).
000980         05  FILLER                    PIC X(1)  VALUE SPACE.
000990         05  MLL-VEGAN                 PIC X(1).
001000         05  FILLER                    PIC X(5)  VALUE SPACES.
001010
001020     01  DISTINCT-VALUE-LINE.
001030         05  FILLER                    PIC X(9)  VALUE SPACES.
001040         05  DVL-VALUE                 PIC X(20).
001050         05  FILLER                    PIC X(20) VALUE SPACES.
001060*_____________________________________________________________________
001070
001080         COPY "PLTABLES.CBL".
001090
001100 PROCEDURE DIVISION.
001110
001120 0000-MAIN-LINE.
001130
001140     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT.
001150     PERFORM LOAD-MENU-TABLE.
001160
001170     PERFORM 2000-DISPLAY-AVAILABLE-LIST THRU
001172             2000-DISPLAY-AVAILABLE-LIST-EXIT.
001180     PERFORM 3000-DISPLAY-FILTERED-LIST THRU
001182             3000-DISPLAY-FILTERED-LIST-EXIT.
001190     PERFORM 4000-DISPLAY-NAME-SEARCH-LIST THRU
001192             4000-DISPLAY-NAME-SEARCH-LIST-EXIT.
001200     PERFORM 5000-DISPLAY-DISTINCT-CATEGORIES THRU
001202             5000-DISPLAY-DISTINCT-CATEGORIES-EXIT.
001210
001220     DISPLAY "MENU-ITEM-FILTERING - VENDOR " WCTL-MENU-VENDOR-ID
001230             " - " MT-TABLE-COUNT " ITEMS ON FILE".
001240     MOVE 0 TO RETURN-CODE.
001250     STOP RUN.
001260*_____________________________________________________________________
001270
001280 1000-OPEN-FILES.
001290
001300     OPEN INPUT CONTROL-FILE.
001310     READ CONTROL-FILE
001320         AT END MOVE ZEROS TO WCTL-RECORD.
001330     CLOSE CONTROL-FILE.
001340
001350     MOVE WCTL-MENU-SEARCH-TERM TO W-SEARCH-TERM-UPPER.
001360     INSPECT W-SEARCH-TERM-UPPER CONVERTING LOWER-ALPHA TO
001370             UPPER-ALPHA.
001380 1000-OPEN-FILES-EXIT.
001390     EXIT.
001400*_____________________________________________________________________
001410
001420 2000-DISPLAY-AVAILABLE-LIST.
001430
001440     MOVE "AVAILABLE MENU ITEMS" TO SHL-TITLE.
001450     DISPLAY SECTION-HEADING-LINE.
001460     PERFORM 2010-DISPLAY-ONE-AVAILABLE-ITEM
001470         VARYING MT-IDX FROM 1 BY 1
001480         UNTIL MT-IDX > MT-TABLE-COUNT.
001490 2000-DISPLAY-AVAILABLE-LIST-EXIT.
001500     EXIT.
001510*_____________________________________________________________________
001520
001530 2010-DISPLAY-ONE-AVAILABLE-ITEM.
001540
001550     IF MT-VENDOR-ID (MT-IDX) = WCTL-MENU-VENDOR-ID
001560       AND MT-AVAILABLE (MT-IDX) = "Y"
001570         PERFORM 2020-FORMAT-AND-DISPLAY-ITEM.
001580 2010-DISPLAY-ONE-AVAILABLE-ITEM-EXIT.
001590     EXIT.
001600*_____________________________________________________________________
001610
001620 2020-FORMAT-AND-DISPLAY-ITEM.
001630*    FORMATS THE ITEM AT MT-IDX.  USED BY EVERY LISTING BELOW.
001640
001650     MOVE MT-ITEM-ID   (MT-IDX) TO MLL-ITEM-ID.
001660     MOVE MT-ITEM-NAME (MT-IDX) TO MLL-ITEM-NAME.
001670     MOVE MT-CATEGORY  (MT-IDX) TO MLL-CATEGORY.
001680     MOVE MT-PRICE     (MT-IDX) TO MLL-PRICE.
001690     MOVE MT-VEGETARIAN (MT-IDX) TO MLL-VEG.
001700     MOVE MT-VEGAN      (MT-IDX) TO MLL-VEGAN.
001710     DISPLAY MENU-LISTING-LINE.
001720 2020-FORMAT-AND-DISPLAY-ITEM-EXIT.
001730     EXIT.
001740*_____________________________________________________________________
001750
001760 3000-DISPLAY-FILTERED-LIST.
001770
001780     MOVE "FILTERED MENU ITEMS (CATEGORY/VEG/VEGAN/MAX PRICE)"
001790         TO SHL-TITLE.
001800     DISPLAY SECTION-HEADING-LINE.
001810     PERFORM 3010-DISPLAY-ONE-FILTERED-ITEM
001820         VARYING MT-IDX FROM 1 BY 1
001830         UNTIL MT-IDX > MT-TABLE-COUNT.
001840 3000-DISPLAY-FILTERED-LIST-EXIT.
001850     EXIT.
001860*_____________________________________________________________________
001870
001880 3010-DISPLAY-ONE-FILTERED-ITEM.
001890*    EACH CRITERION IS "NO CONSTRAINT" WHEN BLANK (CATEGORY, VEG
001900*    FLAGS) OR ZERO (MAX PRICE), PER THE FILTER RULE.
001910
001920     IF MT-VENDOR-ID (MT-IDX) = WCTL-MENU-VENDOR-ID
001930       AND MT-AVAILABLE (MT-IDX) = "Y"
001940       AND (WCTL-MENU-CATEGORY = SPACES
001950             OR WCTL-MENU-CATEGORY = MT-CATEGORY (MT-IDX))
001960       AND (WCTL-MENU-VEG-FILTER = SPACE
001970             OR WCTL-MENU-VEG-FILTER = MT-VEGETARIAN (MT-IDX))
001980       AND (WCTL-MENU-VEGAN-FILTER = SPACE
001990             OR WCTL-MENU-VEGAN-FILTER = MT-VEGAN (MT-IDX))
002000       AND (WCTL-MENU-MAX-PRICE = ZERO
002010             OR MT-PRICE (MT-IDX) <= WCTL-MENU-MAX-PRICE)
002020         PERFORM 2020-FORMAT-AND-DISPLAY-ITEM.
002030 3010-DISPLAY-ONE-FILTERED-ITEM-EXIT.
002040     EXIT.
002050*_____________________________________________________________________
002060
002070 4000-DISPLAY-NAME-SEARCH-LIST.
002080
002090     MOVE "NAME SEARCH: " TO SHL-TITLE.
002100     MOVE WCTL-MENU-SEARCH-TERM TO SHL-TITLE (14:30).
002110     DISPLAY SECTION-HEADING-LINE.
002120
002125     IF WCTL-MENU-SEARCH-TERM = SPACES
002128         GO TO 4000-DISPLAY-NAME-SEARCH-LIST-EXIT.
002130     PERFORM 4010-DISPLAY-ONE-SEARCHED-ITEM THRU
002135             4010-DISPLAY-ONE-SEARCHED-ITEM-EXIT
002140         VARYING MT-IDX FROM 1 BY 1
002160         UNTIL MT-IDX > MT-TABLE-COUNT.
002170 4000-DISPLAY-NAME-SEARCH-LIST-EXIT.
002180     EXIT.
002190*_____________________________________________________________________
002200
002210 4010-DISPLAY-ONE-SEARCHED-ITEM.
002220
002230     IF MT-VENDOR-ID (MT-IDX) = WCTL-MENU-VENDOR-ID
002240       AND MT-AVAILABLE (MT-IDX) = "Y"
002250         MOVE MT-ITEM-NAME (MT-IDX) TO W-ITEM-NAME-UPPER
002260         INSPECT W-ITEM-NAME-UPPER CONVERTING LOWER-ALPHA TO
002270                 UPPER-ALPHA
002280         PERFORM 4020-TEST-NAME-CONTAINS-TERM
002290         IF W-SUBSTRING-MATCHED
002300             PERFORM 2020-FORMAT-AND-DISPLAY-ITEM.
002310 4010-DISPLAY-ONE-SEARCHED-ITEM-EXIT.
002320     EXIT.
002330*_____________________________________________________________________
002340
002350 4020-TEST-NAME-CONTAINS-TERM.
002360*    A CASE-INSENSITIVE SUBSTRING TEST WITHOUT AN INTRINSIC
002370*    FUNCTION -- FIND THE TRIMMED LENGTH OF EACH FIELD, THEN
002380*    SLIDE THE TERM ACROSS THE NAME BY REFERENCE MODIFICATION
002390*    UNTIL IT MATCHES OR THERE IS NO ROOM LEFT TO TRY.
002400
002410     SET W-SUBSTRING-NOT-MATCHED TO TRUE.
002420
002430     MOVE ZERO TO W-TERM-LENGTH.
002440     PERFORM 4030-FIND-TERM-LENGTH
002450         VARYING W-SCAN-POSITION FROM 30 BY -1
002460         UNTIL W-SCAN-POSITION = 0
002470            OR W-TERM-LENGTH NOT = ZERO.
002480
002490     MOVE ZERO TO W-NAME-LENGTH.
002500     PERFORM 4040-FIND-NAME-LENGTH
002510         VARYING W-SCAN-POSITION FROM 30 BY -1
002520         UNTIL W-SCAN-POSITION = 0
002530            OR W-NAME-LENGTH NOT = ZERO.
002540
002550     IF W-TERM-LENGTH NOT = ZERO
002560       AND W-TERM-LENGTH <= W-NAME-LENGTH
002570         COMPUTE W-LAST-START-POSITION =
002580                 W-NAME-LENGTH - W-TERM-LENGTH + 1
002590         PERFORM 4050-TRY-ONE-START-POSITION
002600             VARYING W-SCAN-POSITION FROM 1 BY 1
002610             UNTIL W-SCAN-POSITION > W-LAST-START-POSITION
002620                OR W-SUBSTRING-MATCHED.
002630 4020-TEST-NAME-CONTAINS-TERM-EXIT.
002640     EXIT.
002650*_____________________________________________________________________
002660
002670 4030-FIND-TERM-LENGTH.
002680
002690     IF W-SEARCH-TERM-UPPER (W-SCAN-POSITION:1) NOT = SPACE
002700         MOVE W-SCAN-POSITION TO W-TERM-LENGTH.
002710 4030-FIND-TERM-LENGTH-EXIT.
002720     EXIT.
002730*_____________________________________________________________________
002740
002750 4040-FIND-NAME-LENGTH.
002760
002770     IF W-ITEM-NAME-UPPER (W-SCAN-POSITION:1) NOT = SPACE
002780         MOVE W-SCAN-POSITION TO W-NAME-LENGTH.
002790 4040-FIND-NAME-LENGTH-EXIT.
002800     EXIT.
002810*_____________________________________________________________________
002820
002830 4050-TRY-ONE-START-POSITION.
002840
002850     IF W-ITEM-NAME-UPPER (W-SCAN-POSITION:W-TERM-LENGTH) =
002860             W-SEARCH-TERM-UPPER (1:W-TERM-LENGTH)
002870         SET W-SUBSTRING-MATCHED TO TRUE.
002880 4050-TRY-ONE-START-POSITION-EXIT.
002890     EXIT.
002900*_____________________________________________________________________
002910
002920 5000-DISPLAY-DISTINCT-CATEGORIES.
002930*    ALL ITEMS FOR THE VENDOR, REGARDLESS OF AVAILABILITY.
002940
002950     MOVE ZERO TO DCAT-COUNT.
002960     PERFORM 5010-COLLECT-DISTINCT-ONE-ITEM
002970         VARYING MT-IDX FROM 1 BY 1
002980         UNTIL MT-IDX > MT-TABLE-COUNT.
002990
003000     MOVE "DISTINCT CATEGORIES FOR VENDOR" TO SHL-TITLE.
003010     DISPLAY SECTION-HEADING-LINE.
003020     PERFORM 5040-DISPLAY-ONE-DISTINCT-CATEGORY
003030         VARYING DCAT-IDX FROM 1 BY 1
003040         UNTIL DCAT-IDX > DCAT-COUNT.
003050 5000-DISPLAY-DISTINCT-CATEGORIES-EXIT.
003060     EXIT.
003070*_____________________________________________________________________
003080
003090 5010-COLLECT-DISTINCT-ONE-ITEM.
003100
003110     IF MT-VENDOR-ID (MT-IDX) = WCTL-MENU-VENDOR-ID
003120         PERFORM 5020-ADD-DISTINCT-CATEGORY.
003130 5010-COLLECT-DISTINCT-ONE-ITEM-EXIT.
003140     EXIT.
003150*_____________________________________________________________________
003160
003170 5020-ADD-DISTINCT-CATEGORY.
003180
003190     SET W-DISTINCT-NOT-FOUND TO TRUE.
003200     PERFORM 5030-CHECK-ONE-CATEGORY
003210         VARYING DCAT-IDX FROM 1 BY 1
003220         UNTIL DCAT-IDX > DCAT-COUNT
003230            OR W-DISTINCT-FOUND.
003240     IF W-DISTINCT-NOT-FOUND AND DCAT-COUNT < 50
003250         ADD 1 TO DCAT-COUNT
003260         MOVE MT-CATEGORY (MT-IDX) TO
003270                 DISTINCT-CATEGORY-ENTRY (DCAT-COUNT).
003280 5020-ADD-DISTINCT-CATEGORY-EXIT.
003290     EXIT.
003300*_____________________________________________________________________
003310
003320 5030-CHECK-ONE-CATEGORY.
003330
003340     IF DISTINCT-CATEGORY-ENTRY (DCAT-IDX) = MT-CATEGORY (MT-IDX)
003350         SET W-DISTINCT-FOUND TO TRUE.
003360 5030-CHECK-ONE-CATEGORY-EXIT.
003370     EXIT.
003380*_____________________________________________________________________
003390
003400 5040-DISPLAY-ONE-DISTINCT-CATEGORY.
003410
003420     MOVE DISTINCT-CATEGORY-ENTRY (DCAT-IDX) TO DVL-VALUE.
003430     DISPLAY DISTINCT-VALUE-LINE.
003440 5040-DISPLAY-ONE-DISTINCT-CATEGORY-EXIT.
003450     EXIT.
