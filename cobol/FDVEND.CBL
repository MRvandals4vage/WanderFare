000010*
000020*    FDVEND.CBL
000030*
000040*    VENDOR MASTER RECORD.  134 BYTES.  VENDOR-ID IS THE SAME
000050*    VALUE AS USER-ID ON THE USER MASTER -- THIS RECORD CARRIES
000060*    ONLY THE VENDOR-SPECIFIC FIELDS.
000070*
000080*    2009-02-17  LFORT     TICKET WF-0004  NEW, REPLACING THE
000090*                          OLD VENDOR-MAINTENANCE MASTER LAYOUT.
000100*    2009-03-02  LFORT     TICKET WF-0011  ADDED RATING AND
000110*                          TOTAL-REVIEWS FOR THE RATING UPDATE.
000120*    2010-04-02  LFORT     TICKET WF-0061  ADDED THE MONEY-VIEW
000130*                          REDEFINES FOR THE GENERIC EDIT ROUTINE.
000135*    2011-01-10  LFORT     TICKET WF-0078  RECOUNTED THE MONEY-VIEW
000136*                          -- TRAILING FILLER WAS X(32), 7 BYTES TOO
000137*                          LONG AGAINST THE 134-BYTE RECORD.  X(25).
000140*
000150     FD  VENDOR-FILE
000160         LABEL RECORDS ARE STANDARD.
000170
000180     01  VENDOR-RECORD.
000190         05  VENDOR-ID                PIC 9(9).
000200         05  VENDOR-BUSINESS-NAME      PIC X(30).
000210         05  VENDOR-CITY               PIC X(20).
000220         05  VENDOR-POSTAL-CODE        PIC X(10).
000230         05  VENDOR-CUISINE-TYPE       PIC X(20).
000240         05  VENDOR-MINIMUM-ORDER      PIC S9(8)V99.
000250         05  VENDOR-DELIVERY-FEE       PIC S9(8)V99.
000260         05  VENDOR-RATING             PIC S9(1)V99.
000270         05  VENDOR-TOTAL-REVIEWS      PIC 9(7).
000280         05  VENDOR-APPROVED           PIC X(1).
000290             88  VENDOR-IS-APPROVED    VALUE "Y".
000300         05  VENDOR-ACTIVE             PIC X(1).
000310             88  VENDOR-IS-ACTIVE      VALUE "Y".
000320         05  FILLER                    PIC X(13).
000330
000340     01  VENDOR-MONEY-RECORD REDEFINES VENDOR-RECORD.
000350         05  FILLER                    PIC X(89).
000360         05  VND-MONEY-FIELD OCCURS 2 TIMES PIC S9(8)V99.
000370         05  FILLER                    PIC X(25).
