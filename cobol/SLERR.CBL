000010*
000020*    SLERR.CBL
000030*
000040*    FILE-CONTROL ENTRY FOR THE BATCH ERROR/EXCEPTION LISTING
000050*    (ERRFILE).  EVERY REJECTED TRANSACTION WRITES ONE LINE HERE
000060*    INSTEAD OF STOPPING THE RUN.
000070*
000080*    2009-09-12  RSANTOS   TICKET WF-0051  NEW.
000090*
000100     SELECT ERROR-FILE  ASSIGN TO "ERRFILE"
000110         ORGANIZATION IS LINE SEQUENTIAL
000120         FILE STATUS  IS W-ERROR-FILE-STATUS.
