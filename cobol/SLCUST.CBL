000010*
000020*    SLCUST.CBL
000030*
000040*    FILE-CONTROL ENTRY FOR THE CUSTOMER MASTER (CUSTFILE).
000050*    LINE SEQUENTIAL, SORTED BY USER-ID.
000060*
000070*    2009-02-20  LFORT     TICKET WF-0005  NEW.
000080*
000090     SELECT CUSTOMER-FILE  ASSIGN TO "CUSTFILE"
000100         ORGANIZATION IS LINE SEQUENTIAL
000110         FILE STATUS  IS W-CUSTOMER-FILE-STATUS.
