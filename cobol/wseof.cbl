000010*
000020*    WSEOF.CBL
000030*
000040*    END-OF-FILE SWITCHES FOR EVERY FILE IN THE BATCH CYCLE.
000050*    EACH PROGRAM COPIES ONLY THE GROUP IT NEEDS -- THE WHOLE
000060*    COPYBOOK IS HARMLESS TO CARRY BECAUSE A SWITCH THAT IS
000070*    NEVER SET JUST NEVER GOES TRUE.
000080*
000090*    2009-02-17  LFORT     TICKET WF-0004  NEW.
000100*    2009-09-01  RSANTOS   TICKET WF-0050  ADDED THE REQUEST AND
000110*                          TRANSACTION FILE SWITCHES.
000120*
000130     77  W-EOF-CUSTOMER-FILE          PIC X(1).
000140         88  END-OF-CUSTOMER-FILE     VALUE "Y".
000150     77  W-EOF-VENDOR-FILE            PIC X(1).
000160         88  END-OF-VENDOR-FILE       VALUE "Y".
000170     77  W-EOF-MENU-FILE              PIC X(1).
000180         88  END-OF-MENU-FILE         VALUE "Y".
000190     77  W-EOF-USER-FILE              PIC X(1).
000200         88  END-OF-USER-FILE         VALUE "Y".
000210     77  W-EOF-ORDER-FILE             PIC X(1).
000220         88  END-OF-ORDER-FILE        VALUE "Y".
000230     77  W-EOF-ORDER-ITEM-FILE        PIC X(1).
000240         88  END-OF-ORDER-ITEM-FILE   VALUE "Y".
000250     77  W-EOF-ORDER-REQUEST-FILE     PIC X(1).
000260         88  END-OF-ORDER-REQUEST-FILE VALUE "Y".
000270     77  W-EOF-ORDER-TRANS-FILE       PIC X(1).
000280         88  END-OF-ORDER-TRANS-FILE  VALUE "Y".
