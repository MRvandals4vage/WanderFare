000010 IDENTIFICATION DIVISION.
000020*
000030*    VENDOR-ELIGIBILITY-LISTING
000040*
000050*    FIVE JOB-LOG LISTINGS OVER THE VENDOR MASTER: APPROVED/ACTIVE,
000060*    A FILTERED VARIANT (CITY/CUISINE/MIN RATING FROM WCTLFILE),
000070*    PENDING (NOT YET APPROVED), TOP-RATED (FIRST N BY RATING),
000080*    AND THE DISTINCT CUISINE TYPES AND CITIES OF THE APPROVED/
000090*    ACTIVE VENDORS.  NO PRINTER FILE -- THIS REPLACES THE OLD
000100*    DISPLAY-VENDOR-BY-NUMBER SCREEN LISTING, RUN STRAIGHT THROUGH
000110*    WITHOUT THE OPERATOR'S <ENTER> TO CONTINUE PROMPTS.
000120*
000130*    CHANGE LOG
000140*    ----------
000142*    1983-02-25  LFORT     TICKET AP-0134  ORIGINAL VENDOR-
000144*                          MAINTENANCE DECK -- THIS MEMBER WAS
000146*                          RENAMED FROM IT IN 2009.
000150*    2009-10-20  LFORT     TICKET WF-0055  NEW -- APPROVED/ACTIVE
000160*                          AND PENDING LISTS ONLY.
000170*    2009-11-30  RSANTOS   TICKET WF-0057  ADDED THE FILTERED
000180*                          VARIANT AND TOP-RATED LIST, DRIVEN OFF
000190*                          THE NEW WCTLFILE FILTER FIELDS.
000200*    1999-02-11  LFORT     TICKET AP-0241  Y2K: NO DATE FIELDS OF
000210*                          OUR OWN HERE, BUT CONFIRMED WCTLFILE'S
000220*                          CCYY WINDOW DATES DON'T AFFECT THIS RUN.
000230*    2010-02-02  RSANTOS   TICKET WF-0060  ADDED THE DISTINCT
000240*                          CUISINE-TYPE/CITY LISTS.
000242*    2011-06-10  LFORT     TICKET WF-0085  5000-DISPLAY-TOP-RATED-
000244*                          LIST NOW SKIPS THE SELECTION-SORT PASS
000246*                          ENTIRELY WHEN THE VENDOR TABLE IS EMPTY
000248*                          INSTEAD OF RUNNING IT ZERO TIMES.
000249*    2011-07-05  LFORT     TICKET WF-0088  6000-DISPLAY-DISTINCT-
000250*                          LISTS PERFORMED 6040/6050 BUT NEITHER
000251*                          PARAGRAPH WAS EVER WRITTEN -- THE
000252*                          DISTINCT CUISINE/CITY LISTS NEVER
000253*                          PRINTED A LINE.  ADDED BOTH.
000254*
000260 PROGRAM-ID.     vendor-eligibility-listing.
000270 AUTHOR.         L FORTUNATO.
000280 INSTALLATION.   WANDERFARE DATA PROCESSING.
000290 DATE-WRITTEN.   02/25/1983.
000300 DATE-COMPILED.
000310 SECURITY.       UNCLASSIFIED.
000320*
000330 ENVIRONMENT DIVISION.
000340     CONFIGURATION SECTION.
000350     SPECIAL-NAMES.
000360         C01 IS TOP-OF-FORM.
000370
000380     INPUT-OUTPUT SECTION.
000390     FILE-CONTROL.
000400
000410         COPY "SLWCTL.CBL".
000420         COPY "SLVEND.CBL".
000430
000440 DATA DIVISION.
000450     FILE SECTION.
000460
000470         COPY "FDWCTL.CBL".
000480         COPY "FDVEND.CBL".
000490
000500     WORKING-STORAGE SECTION.
000510
000520         COPY "wstables.cbl".
000530         COPY "wseof.cbl".
000540
000550     77  W-CONTROL-FILE-STATUS         PIC X(2).
000560     77  W-VENDOR-FILE-STATUS          PIC X(2).
000570
000580     77  W-TOP-RATED-WANTED            PIC 9(3) COMP.
000590     77  W-TOP-RATED-PRINTED           PIC 9(3) COMP.
000600     77  W-BEST-IDX                    PIC 9(5) COMP.
000610     77  W-BEST-RATING                 PIC S9(1)V99.
000620
000630     77  W-NO-MORE-CANDIDATES-SWITCH   PIC X(1).
000640         88  NO-MORE-CANDIDATES        VALUE "Y".
000650         88  MORE-CANDIDATES-REMAIN    VALUE "N".
000660
000670     77  W-DISTINCT-FOUND-SWITCH       PIC X(1).
000680         88  W-DISTINCT-FOUND          VALUE "Y".
000690         88  W-DISTINCT-NOT-FOUND      VALUE "N".
000700
000710     01  TOP-RATED-SELECTED-TABLE.
000720         05  W-SELECTED-FLAG           PIC X(1)
000730                 OCCURS 1000 TIMES.
000740         05  FILLER                    PIC X(1) VALUE SPACE.
000750
000760     01  DISTINCT-CUISINE-TABLE-CONTROL.
000770         05  DC-COUNT                  PIC 9(3) COMP.
000775         05  FILLER                    PIC X(1) VALUE SPACE.
000780     01  DISTINCT-CUISINE-TABLE.
000790         05  DISTINCT-CUISINE-ENTRY     PIC X(20)
000800                 OCCURS 50 TIMES INDEXED BY DC-IDX.
000810         05  FILLER                    PIC X(1) VALUE SPACE.
000820
000830     01  DISTINCT-CITY-TABLE-CONTROL.
000840         05  DCITY-COUNT               PIC 9(3) COMP.
000845         05  FILLER                    PIC X(1) VALUE SPACE.
000850     01  DISTINCT-CITY-TABLE.
000860         05  DISTINCT-CITY-ENTRY        PIC X(20)
000870                 OCCURS 200 TIMES INDEXED BY DCITY-IDX.
000880         05  FILLER                    PIC X(1) VALUE SPACE.
000890
000900     01  SECTION-HEADING-LINE.
000910         05  FILLER                    PIC X(5)  VALUE SPACES.
000920         05  SHL-TITLE                 PIC X(60).
000930         05  FILLER                    PIC X(10) VALUE SPACES.
000940
000950     01  VENDOR-LISTING-LINE.
000960         05  FILLER                    PIC X(1)  VALUE SPACE.
000970         05  VLL-VENDOR-ID             PIC Z(8)9.
000980         05  FILLER                    PIC X(2)  VALUE SPACES.
000990         05  VLL-BUSINESS-NAME         PIC X(30).
001000         05  FILLER                    PIC X(1)  VALUE SPACE.
001010         05  VLL-CITY                  PIC X(20).
001020         05  FILLER                    PIC X(1)  VALUE SPACE.
001030         05  VLL-CUISINE-TYPE          PIC X(20).
001040         05  FILLER                    PIC X(1)  VALUE SPACE.
001050         05  VLL-RATING                PIC Z9.99.
001060         05  FILLER                    PIC X(5)  VALUE SPACES.
001070
001080     01  DISTINCT-VALUE-LINE.
001090         05  FILLER                    PIC X(9)  VALUE SPACES.
001100         05  DVL-VALUE                 PIC X(20).
001110         05  FILLER                    PIC X(20) VALUE SPACES.
001120*_____________________________________________________________________
001130
001140         COPY "PLTABLES.CBL".
001150
001160 PROCEDURE DIVISION.
001170
001180 0000-MAIN-LINE.
001190
001200     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT.
001210     PERFORM LOAD-VENDOR-TABLE.
001220
001230     PERFORM 2000-DISPLAY-APPROVED-ACTIVE-LIST THRU
001232             2000-DISPLAY-APPROVED-ACTIVE-LIST-EXIT.
001240     PERFORM 3000-DISPLAY-FILTERED-LIST THRU
001242             3000-DISPLAY-FILTERED-LIST-EXIT.
001250     PERFORM 4000-DISPLAY-PENDING-LIST THRU
001252             4000-DISPLAY-PENDING-LIST-EXIT.
001260     PERFORM 5000-DISPLAY-TOP-RATED-LIST THRU
001262             5000-DISPLAY-TOP-RATED-LIST-EXIT.
001270     PERFORM 6000-DISPLAY-DISTINCT-LISTS THRU
001272             6000-DISPLAY-DISTINCT-LISTS-EXIT.
001280
001290     DISPLAY "VENDOR-ELIGIBILITY-LISTING - " VT-TABLE-COUNT
001300             " VENDORS ON FILE".
001310     MOVE 0 TO RETURN-CODE.
001320     STOP RUN.
001330*_____________________________________________________________________
001340
001350 1000-OPEN-FILES.
001360
001370     OPEN INPUT CONTROL-FILE.
001380     READ CONTROL-FILE
001390         AT END MOVE ZEROS TO WCTL-RECORD.
001400     CLOSE CONTROL-FILE.
001410 1000-OPEN-FILES-EXIT.
001420     EXIT.
001430*_____________________________________________________________________
001440
001450 2000-DISPLAY-APPROVED-ACTIVE-LIST.
001460
001470     MOVE "APPROVED AND ACTIVE VENDORS" TO SHL-TITLE.
001480     DISPLAY SECTION-HEADING-LINE.
001490     PERFORM 2010-DISPLAY-ONE-APPROVED-ACTIVE-VENDOR
001500         VARYING VT-IDX FROM 1 BY 1
001510         UNTIL VT-IDX > VT-TABLE-COUNT.
001520 2000-DISPLAY-APPROVED-ACTIVE-LIST-EXIT.
001530     EXIT.
001540*_____________________________________________________________________
001550
001560 2010-DISPLAY-ONE-APPROVED-ACTIVE-VENDOR.
001570
001580     IF VT-APPROVED (VT-IDX) = "Y" AND VT-ACTIVE (VT-IDX) = "Y"
001590         PERFORM 2020-FORMAT-AND-DISPLAY-VENDOR.
001600 2010-DISPLAY-ONE-APPROVED-ACTIVE-VENDOR-EXIT.
001610     EXIT.
001620*_____________________________________________________________________
001630
001640 2020-FORMAT-AND-DISPLAY-VENDOR.
001650*    FORMATS THE VENDOR AT VT-IDX.  USED BY EVERY LISTING EXCEPT
001660*    TOP-RATED, WHICH PICKS ITS SUBSCRIPT A DIFFERENT WAY.
001670
001680     MOVE VT-VENDOR-ID     (VT-IDX) TO VLL-VENDOR-ID.
001690     MOVE VT-BUSINESS-NAME (VT-IDX) TO VLL-BUSINESS-NAME.
001700     MOVE VT-CITY          (VT-IDX) TO VLL-CITY.
001710     MOVE VT-CUISINE-TYPE  (VT-IDX) TO VLL-CUISINE-TYPE.
001720     MOVE VT-RATING        (VT-IDX) TO VLL-RATING.
001730     DISPLAY VENDOR-LISTING-LINE.
001740 2020-FORMAT-AND-DISPLAY-VENDOR-EXIT.
001750     EXIT.
001760*_____________________________________________________________________
001770
001780 3000-DISPLAY-FILTERED-LIST.
001790
001800     MOVE "FILTERED VENDORS (CITY/CUISINE/MIN RATING)" TO SHL-TITLE.
001810     DISPLAY SECTION-HEADING-LINE.
001820     PERFORM 3010-DISPLAY-ONE-FILTERED-VENDOR
001830         VARYING VT-IDX FROM 1 BY 1
001840         UNTIL VT-IDX > VT-TABLE-COUNT.
001850 3000-DISPLAY-FILTERED-LIST-EXIT.
001860     EXIT.
001870*_____________________________________________________________________
001880
001890 3010-DISPLAY-ONE-FILTERED-VENDOR.
001900*    EACH CRITERION IS "NO CONSTRAINT" WHEN BLANK (CITY/CUISINE)
001910*    OR ZERO (MIN RATING), PER THE FILTER RULE.
001920
001930     IF VT-APPROVED (VT-IDX) = "Y" AND VT-ACTIVE (VT-IDX) = "Y"
001940       AND (WCTL-FILTER-CITY = SPACES
001950             OR WCTL-FILTER-CITY = VT-CITY (VT-IDX))
001960       AND (WCTL-FILTER-CUISINE = SPACES
001970             OR WCTL-FILTER-CUISINE = VT-CUISINE-TYPE (VT-IDX))
001980       AND (WCTL-FILTER-MIN-RATING = ZERO
001990             OR VT-RATING (VT-IDX) >= WCTL-FILTER-MIN-RATING)
002000         PERFORM 2020-FORMAT-AND-DISPLAY-VENDOR.
002010 3010-DISPLAY-ONE-FILTERED-VENDOR-EXIT.
002020     EXIT.
002030*_____________________________________________________________________
002040
002050 4000-DISPLAY-PENDING-LIST.
002060
002070     MOVE "PENDING VENDORS (NOT YET APPROVED)" TO SHL-TITLE.
002080     DISPLAY SECTION-HEADING-LINE.
002090     PERFORM 4010-DISPLAY-ONE-PENDING-VENDOR
002100         VARYING VT-IDX FROM 1 BY 1
002110         UNTIL VT-IDX > VT-TABLE-COUNT.
002120 4000-DISPLAY-PENDING-LIST-EXIT.
002130     EXIT.
002140*_____________________________________________________________________
002150
002160 4010-DISPLAY-ONE-PENDING-VENDOR.
002170
002180     IF VT-APPROVED (VT-IDX) = "N"
002190         PERFORM 2020-FORMAT-AND-DISPLAY-VENDOR.
002200 4010-DISPLAY-ONE-PENDING-VENDOR-EXIT.
002210     EXIT.
002220*_____________________________________________________________________
002230
002240 5000-DISPLAY-TOP-RATED-LIST.
002250*    WCTL-TOP-RATED-COUNT SETS HOW MANY TO LIST; ZERO DEFAULTS TO
002260*    10 (BATCH-CONTROL-MAINTENANCE IS SUPPOSED TO CATCH THIS, BUT
002270*    WE DON'T WANT A ZERO-ROW LISTING IF IT DIDN'T).
002280
002290     MOVE "TOP RATED VENDORS" TO SHL-TITLE.
002300     DISPLAY SECTION-HEADING-LINE.
002310
002315     IF VT-TABLE-COUNT = ZERO
002318         GO TO 5000-DISPLAY-TOP-RATED-LIST-EXIT.
002320     MOVE WCTL-TOP-RATED-COUNT TO W-TOP-RATED-WANTED.
002330     IF W-TOP-RATED-WANTED = ZERO
002340         MOVE 10 TO W-TOP-RATED-WANTED.
002350
002360     PERFORM 5010-SET-NOT-SELECTED
002370         VARYING VT-IDX FROM 1 BY 1
002380         UNTIL VT-IDX > VT-TABLE-COUNT.
002390
002400     MOVE ZERO TO W-TOP-RATED-PRINTED.
002410     SET MORE-CANDIDATES-REMAIN TO TRUE.
002420     PERFORM 5020-FIND-AND-DISPLAY-NEXT-TOP THRU
002425             5020-FIND-AND-DISPLAY-NEXT-TOP-EXIT
002430         UNTIL W-TOP-RATED-PRINTED >= W-TOP-RATED-WANTED
002440            OR NO-MORE-CANDIDATES.
002450 5000-DISPLAY-TOP-RATED-LIST-EXIT.
002460     EXIT.
002470*_____________________________________________________________________
002480
002490 5010-SET-NOT-SELECTED.
002500
002510     MOVE "N" TO W-SELECTED-FLAG (VT-IDX).
002520 5010-SET-NOT-SELECTED-EXIT.
002530     EXIT.
002540*_____________________________________________________________________
002550
002560 5020-FIND-AND-DISPLAY-NEXT-TOP.
002570*    ONE SELECTION-SORT PASS -- FINDS THE HIGHEST-RATED ELIGIBLE
002580*    VENDOR NOT YET PRINTED.  THE MASTER TABLE STAYS IN VENDOR-ID
002590*    ORDER FOR THE OTHER LISTINGS; IT IS NEVER RE-SORTED.
002600
002610     MOVE ZERO TO W-BEST-IDX.
002620     MOVE -1   TO W-BEST-RATING.
002630     PERFORM 5030-CHECK-ONE-CANDIDATE
002640         VARYING VT-IDX FROM 1 BY 1
002650         UNTIL VT-IDX > VT-TABLE-COUNT.
002660
002670     IF W-BEST-IDX > 0
002680         MOVE "Y" TO W-SELECTED-FLAG (W-BEST-IDX)
002690         MOVE VT-VENDOR-ID     (W-BEST-IDX) TO VLL-VENDOR-ID
002700         MOVE VT-BUSINESS-NAME (W-BEST-IDX) TO VLL-BUSINESS-NAME
002710         MOVE VT-CITY          (W-BEST-IDX) TO VLL-CITY
002720         MOVE VT-CUISINE-TYPE  (W-BEST-IDX) TO VLL-CUISINE-TYPE
002730         MOVE VT-RATING        (W-BEST-IDX) TO VLL-RATING
002740         DISPLAY VENDOR-LISTING-LINE
002750         ADD 1 TO W-TOP-RATED-PRINTED
002760     ELSE
002770         SET NO-MORE-CANDIDATES TO TRUE.
002780 5020-FIND-AND-DISPLAY-NEXT-TOP-EXIT.
002790     EXIT.
002800*_____________________________________________________________________
002810
002820 5030-CHECK-ONE-CANDIDATE.
002830
002840     IF VT-APPROVED (VT-IDX) = "Y" AND VT-ACTIVE (VT-IDX) = "Y"
002850       AND W-SELECTED-FLAG (VT-IDX) = "N"
002860       AND VT-RATING (VT-IDX) > W-BEST-RATING
002870         MOVE VT-RATING (VT-IDX) TO W-BEST-RATING
002880         SET W-BEST-IDX TO VT-IDX.
002890 5030-CHECK-ONE-CANDIDATE-EXIT.
002900     EXIT.
002910*_____________________________________________________________________
002920
002930 6000-DISPLAY-DISTINCT-LISTS.
002940
002950     MOVE ZERO TO DC-COUNT.
002960     MOVE ZERO TO DCITY-COUNT.
002970     PERFORM 6010-COLLECT-DISTINCT-ONE-VENDOR
002980         VARYING VT-IDX FROM 1 BY 1
002990         UNTIL VT-IDX > VT-TABLE-COUNT.
003000
003010     MOVE "DISTINCT CUISINE TYPES (APPROVED/ACTIVE)" TO SHL-TITLE.
003020     DISPLAY SECTION-HEADING-LINE.
003030     PERFORM 6040-DISPLAY-ONE-DISTINCT-CUISINE THRU
003035             6040-DISPLAY-ONE-DISTINCT-CUISINE-EXIT
003040         VARYING DC-IDX FROM 1 BY 1
003050         UNTIL DC-IDX > DC-COUNT.
003060
003070     MOVE "DISTINCT CITIES (APPROVED/ACTIVE)" TO SHL-TITLE.
003080     DISPLAY SECTION-HEADING-LINE.
003090     PERFORM 6050-DISPLAY-ONE-DISTINCT-CITY THRU
003095             6050-DISPLAY-ONE-DISTINCT-CITY-EXIT
003100         VARYING DCITY-IDX FROM 1 BY 1
003110         UNTIL DCITY-IDX > DCITY-COUNT.
003120 6000-DISPLAY-DISTINCT-LISTS-EXIT.
003130     EXIT.
003140*_____________________________________________________________________
003150
003160 6010-COLLECT-DISTINCT-ONE-VENDOR.
003170
003180     IF VT-APPROVED (VT-IDX) = "Y" AND VT-ACTIVE (VT-IDX) = "Y"
003190         PERFORM 6020-ADD-DISTINCT-CUISINE
003200         PERFORM 6030-ADD-DISTINCT-CITY.
003210 6010-COLLECT-DISTINCT-ONE-VENDOR-EXIT.
003220     EXIT.
003230*_____________________________________________________________________
003240
003250 6020-ADD-DISTINCT-CUISINE.
003260
003270     SET W-DISTINCT-NOT-FOUND TO TRUE.
003280     PERFORM 6021-CHECK-ONE-CUISINE
003290         VARYING DC-IDX FROM 1 BY 1
003300         UNTIL DC-IDX > DC-COUNT
003310            OR W-DISTINCT-FOUND.
003320     IF W-DISTINCT-NOT-FOUND AND DC-COUNT < 50
003330         ADD 1 TO DC-COUNT
003340         MOVE VT-CUISINE-TYPE (VT-IDX) TO
003350                 DISTINCT-CUISINE-ENTRY (DC-COUNT).
003360 6020-ADD-DISTINCT-CUISINE-EXIT.
003370     EXIT.
003380*_____________________________________________________________________
003390
003400 6021-CHECK-ONE-CUISINE.
003410
003420     IF DISTINCT-CUISINE-ENTRY (DC-IDX) = VT-CUISINE-TYPE (VT-IDX)
003430         SET W-DISTINCT-FOUND TO TRUE.
003440 6021-CHECK-ONE-CUISINE-EXIT.
003450     EXIT.
003460*_____________________________________________________________________
003470
003480 6030-ADD-DISTINCT-CITY.
003490
003500     SET W-DISTINCT-NOT-FOUND TO TRUE.
003510     PERFORM 6031-CHECK-ONE-CITY
003520         VARYING DCITY-IDX FROM 1 BY 1
003530         UNTIL DCITY-IDX > DCITY-COUNT
003540            OR W-DISTINCT-FOUND.
003550     IF W-DISTINCT-NOT-FOUND AND DCITY-COUNT < 200
003560         ADD 1 TO DCITY-COUNT
003570         MOVE VT-CITY (VT-IDX) TO
003580                 DISTINCT-CITY-ENTRY (DCITY-COUNT).
003590 6030-ADD-DISTINCT-CITY-EXIT.
003600     EXIT.
003610*_____________________________________________________________________
003620
003630 6031-CHECK-ONE-CITY.
003640
003650     IF DISTINCT-CITY-ENTRY (DCITY-IDX) = VT-CITY (VT-IDX)
003660         SET W-DISTINCT-FOUND TO TRUE.
003670 6031-CHECK-ONE-CITY-EXIT.
003680     EXIT.
003690*_____________________________________________________________________
003700
003710 6040-DISPLAY-ONE-DISTINCT-CUISINE.
003720
003730     MOVE DISTINCT-CUISINE-ENTRY (DC-IDX) TO DVL-VALUE.
003740     DISPLAY DISTINCT-VALUE-LINE.
003750 6040-DISPLAY-ONE-DISTINCT-CUISINE-EXIT.
003760     EXIT.
003770*_____________________________________________________________________
003780
003790 6050-DISPLAY-ONE-DISTINCT-CITY.
003800
003810     MOVE DISTINCT-CITY-ENTRY (DCITY-IDX) TO DVL-VALUE.
003820     DISPLAY DISTINCT-VALUE-LINE.
003830 6050-DISPLAY-ONE-DISTINCT-CITY-EXIT.
003840     EXIT.
