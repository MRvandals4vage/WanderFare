000010*
000020*    FDCUST.CBL
000030*
000040*    CUSTOMER MASTER RECORD.  89 BYTES.  CUSTOMER-ID IS THE SAME
000050*    VALUE AS USER-ID ON THE USER MASTER.
000060*
000070*    2009-02-20  LFORT     TICKET WF-0005  NEW.
000080*    2010-04-05  LFORT     TICKET WF-0062  ADDED THE LOCATION-
000090*                          VIEW REDEFINES FOR THE FILTER LISTING.
000100*
000110     FD  CUSTOMER-FILE
000120         LABEL RECORDS ARE STANDARD.
000130
000140     01  CUSTOMER-RECORD.
000150         05  CUSTOMER-ID              PIC 9(9).
000160         05  CUSTOMER-ADDRESS          PIC X(40).
000170         05  CUSTOMER-CITY             PIC X(20).
000180         05  CUSTOMER-POSTAL-CODE      PIC X(10).
000190         05  CUSTOMER-ACTIVE           PIC X(1).
000200             88  CUSTOMER-IS-ACTIVE    VALUE "Y".
000210         05  FILLER                    PIC X(9).
000220
000230     01  CUSTOMER-LOCATION-RECORD REDEFINES CUSTOMER-RECORD.
000240         05  FILLER                    PIC X(9).
000250         05  CLR-LOCATION-BLOCK        PIC X(70).
000260         05  FILLER                    PIC X(10).
