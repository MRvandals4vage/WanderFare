000010*
000020*    PLUSRSTAT.CBL
000030*
000040*    COMPUTE-ROLE-COUNTS -- TALLIES THE USER-TABLE (ALREADY
000050*    LOADED BY LOAD-USER-TABLE IN PLTABLES.CBL) INTO A TOTAL
000060*    COUNT AND A COUNT PER ROLE.  SHARED BY THE ANALYTICS-REPORT
000070*    PLATFORM-TOTALS BLOCK AND THE USER-STATISTICS JOB-LOG
000080*    LISTING SO THE ROLE BREAKDOWN IS COUNTED THE SAME WAY
000090*    WHEREVER IT IS SHOWN.
000100*
000110*    2009-07-09  RSANTOS   TICKET WF-0044  NEW -- ORIGINALLY KEPT
000120*                          A PER-USER ORDER COUNT AND SPEND
000130*                          TOTAL HERE AS WELL.
000140*    2010-01-25  RSANTOS   TICKET WF-0059  DROPPED THE PER-USER
000150*                          ORDER COUNT/SPEND FIGURES -- NO REPORT
000160*                          EVER PRINTED THEM, ONLY THE ROLE
000170*                          BREAKDOWN DOES.  RENAMED TO COMPUTE-
000180*                          ROLE-COUNTS TO MATCH WHAT IS LEFT.
000190*
000200 COMPUTE-ROLE-COUNTS.
000210*    WALKS USER-TABLE ONCE AND BUILDS ROLE-COUNT-TOTALS.  CALLER
000220*    MUST HAVE ALREADY PERFORMED LOAD-USER-TABLE.
000230
000240     MOVE ZERO TO RC-TOTAL-USERS.
000250     MOVE ZERO TO RC-CUSTOMER-COUNT.
000260     MOVE ZERO TO RC-VENDOR-COUNT.
000270     MOVE ZERO TO RC-ADMIN-COUNT.
000280     PERFORM TALLY-ONE-USER-ROLE
000290         VARYING UT-IDX FROM 1 BY 1
000300         UNTIL UT-IDX > UT-TABLE-COUNT.
000310 COMPUTE-ROLE-COUNTS-EXIT.
000320     EXIT.
000330*___________________________________________________________________
000340
000350 TALLY-ONE-USER-ROLE.
000360
000370     ADD 1 TO RC-TOTAL-USERS.
000380     EVALUATE UT-ROLE (UT-IDX)
000390         WHEN "CUSTOMER"
000400             ADD 1 TO RC-CUSTOMER-COUNT
000410         WHEN "VENDOR"
000420             ADD 1 TO RC-VENDOR-COUNT
000430         WHEN "ADMIN"
000440             ADD 1 TO RC-ADMIN-COUNT
000450     END-EVALUATE.
000460 TALLY-ONE-USER-ROLE-EXIT.
000470     EXIT.
