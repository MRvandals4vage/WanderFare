000010 IDENTIFICATION DIVISION.
000020*
000030*    ORDER-TRANSACTION-UPDATE
000040*
000050*    APPLIES ORDTRAN TRANSACTIONS AGAINST THE ORDER AND VENDOR
000060*    MASTERS: STATUS CHANGES, PAYMENT-STATUS CHANGES, CANCELLATIONS
000070*    AND VENDOR RATINGS.  BOTH MASTERS ARE LOADED WHOLE INTO MEMORY,
000080*    UPDATED TRANSACTION BY TRANSACTION, AND REWRITTEN WHOLE AT THE
000090*    END -- LINE SEQUENTIAL HAS NO REWRITE-BY-KEY THE WAY THE OLD
000100*    INDEXED VOUCHER AND VENDOR FILES DID.  REPLACES THE OLD
000110*    PAYMENT-MODE / SELECT-VOUCHER-TO-PAY / PAY-SELECTED-VOUCHER
000120*    CHAIN -- THE OPERATOR'S "WHICH VOUCHER DO YOU WANT TO PAY"
000130*    MENU IS NOW JUST WHATEVER TRANSACTIONS CAME DOWN IN ORDTRAN.
000140*
000150*    CHANGE LOG
000160*    ----------
000162*    1985-06-02  RSANTOS   TICKET AP-0169  ORIGINAL PAYMENT-MODE
000164*                          CHAIN DECK -- THIS MEMBER WAS RENAMED
000166*                          FROM IT IN 2009.
000170*    2009-09-20  RSANTOS   TICKET WF-0052  NEW, REPLACING THE
000180*                          OPERATOR-DRIVEN PAYMENT-MODE CHAIN.
000190*    2009-10-05  RSANTOS   TICKET WF-0055  ADDED THE RATING
000200*                          TRANSACTION TYPE.
000210*    1999-01-06  LFORT     TICKET AP-0240  Y2K: DELIVERED-DATE
000220*                          STAMP NOW USES THE FOUR-DIGIT RUN YEAR
000230*                          OFF WCTLFILE INSTEAD OF A TWO-DIGIT
000240*                          OPERATOR-ENTERED DATE.
000250*    2010-03-11  LFORT     TICKET WF-0060  A DELIVERED ORDER CAN NO
000260*                          LONGER BE CANCELLED -- REJECTED TO
000270*                          ERRFILE INSTEAD.
000272*    2011-06-09  RSANTOS   TICKET WF-0083  2100-APPLY-STATUS-
000274*                          TRANSACTION NOW EXITS AS SOON AS THE
000276*                          ORDER-ID LOOKUP MISSES, INSTEAD OF
000278*                          CARRYING THE NOT-FOUND CONDITION
000279*                          THROUGH AN ELSE BLOCK.
000280*
000290 PROGRAM-ID.     order-transaction-update.
000300 AUTHOR.         R SANTOS.
000310 INSTALLATION.   WANDERFARE DATA PROCESSING.
000320 DATE-WRITTEN.   06/02/1985.
000330 DATE-COMPILED.
000340 SECURITY.       UNCLASSIFIED.
000350*
000360 ENVIRONMENT DIVISION.
000370     CONFIGURATION SECTION.
000380     SPECIAL-NAMES.
000390         C01 IS TOP-OF-FORM.
000400
000410     INPUT-OUTPUT SECTION.
000420     FILE-CONTROL.
000430
000440         COPY "SLWCTL.CBL".
000450         COPY "SLORDTR.CBL".
000460         COPY "SLORDER.CBL".
000470         COPY "SLVEND.CBL".
000480         COPY "SLERR.CBL".
000490
000500 DATA DIVISION.
000510     FILE SECTION.
000520
000530         COPY "FDWCTL.CBL".
000540         COPY "FDORDTR.CBL".
000550         COPY "FDORDER.CBL".
000560         COPY "FDVEND.CBL".
000570         COPY "FDERR.CBL".
000580
000590     WORKING-STORAGE SECTION.
000600
000610         COPY "wstables.cbl".
000620         COPY "wseof.cbl".
000630         COPY "wserrmsg.cbl".
000640
000650     77  W-CONTROL-FILE-STATUS         PIC X(2).
000660     77  W-ORDTRAN-FILE-STATUS         PIC X(2).
000670     77  W-ORDER-FILE-STATUS           PIC X(2).
000680     77  W-VENDOR-FILE-STATUS          PIC X(2).
000690     77  W-ERROR-FILE-STATUS           PIC X(2).
000700
000710     77  W-RUN-DATE                    PIC 9(8).
000720     77  W-TRANS-APPLIED               PIC 9(7) COMP.
000730     77  W-TRANS-REJECTED              PIC 9(7) COMP.
000740     77  W-VENDOR-TABLE-CHANGED        PIC X(1).
000750         88  VENDOR-TABLE-NEEDS-REWRITE VALUE "Y".
000760*_____________________________________________________________________
000770
000780         COPY "PLTABLES.CBL".
000790         COPY "PLLOOKUP.CBL".
000800         COPY "PLGENERAL.CBL".
000810
000820 PROCEDURE DIVISION.
000830
000840 0000-MAIN-LINE.
000850
000860     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT.
000870     PERFORM LOAD-ORDER-TABLE.
000880     PERFORM LOAD-VENDOR-TABLE.
000890
000900     READ ORDER-TRANS-FILE
000910         AT END SET END-OF-ORDER-TRANS-FILE TO TRUE.
000920     PERFORM 2000-APPLY-ONE-TRANSACTION THRU
000925             2000-APPLY-ONE-TRANSACTION-EXIT
000930         UNTIL END-OF-ORDER-TRANS-FILE.
000940
000950     PERFORM REWRITE-ORDER-TABLE.
000960     IF VENDOR-TABLE-NEEDS-REWRITE
000970         PERFORM REWRITE-VENDOR-TABLE.
000980
000990     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT.
001000     DISPLAY "ORDER-TRANSACTION-UPDATE - " W-TRANS-APPLIED
001010             " APPLIED, " W-TRANS-REJECTED " REJECTED".
001020     IF W-TRANS-REJECTED > 0
001030         MOVE 4 TO RETURN-CODE
001040     ELSE
001050         MOVE 0 TO RETURN-CODE.
001060     STOP RUN.
001070*_____________________________________________________________________
001080
001090 1000-OPEN-FILES.
001100
001110     OPEN INPUT  CONTROL-FILE.
001120     READ CONTROL-FILE
001130         AT END MOVE ZEROS TO WCTL-RECORD.
001140     MOVE WCTL-RUN-DATE TO W-RUN-DATE.
001150     CLOSE CONTROL-FILE.
001160
001170     OPEN INPUT  ORDER-TRANS-FILE.
001180     OPEN OUTPUT ERROR-FILE.
001190
001200     MOVE ZERO TO W-TRANS-APPLIED W-TRANS-REJECTED.
001210     MOVE "N" TO W-VENDOR-TABLE-CHANGED.
001220     MOVE ZERO TO W-ERROR-LINE-SEQUENCE W-ERROR-COUNT.
001230     MOVE "ORDER-TRANS-UPDATE" TO W-ERROR-STEP-NAME.
001240 1000-OPEN-FILES-EXIT.
001250     EXIT.
001260*_____________________________________________________________________
001270
001280 2000-APPLY-ONE-TRANSACTION.
001290
001300     EVALUATE TRUE
001310         WHEN OTR-IS-STATUS
001320             PERFORM 2100-APPLY-STATUS-TRANSACTION THRU
001322                     2100-APPLY-STATUS-TRANSACTION-EXIT
001330         WHEN OTR-IS-PAYMENT
001340             PERFORM 2200-APPLY-PAYMENT-TRANSACTION THRU
001342                     2200-APPLY-PAYMENT-TRANSACTION-EXIT
001350         WHEN OTR-IS-CANCEL
001360             PERFORM 2300-APPLY-CANCEL-TRANSACTION THRU
001362                     2300-APPLY-CANCEL-TRANSACTION-EXIT
001370         WHEN OTR-IS-RATING
001380             PERFORM 2400-APPLY-RATING-TRANSACTION THRU
001382                     2400-APPLY-RATING-TRANSACTION-EXIT
001390         WHEN OTHER
001400             MOVE OTR-KEY-ID               TO W-ERROR-KEY-ID
001410             MOVE "UNKNOWN TRANSACTION TYPE" TO W-ERROR-MESSAGE
001420             PERFORM WRITE-ERROR-LINE
001430             ADD 1 TO W-TRANS-REJECTED.
001440
001450     READ ORDER-TRANS-FILE
001460         AT END SET END-OF-ORDER-TRANS-FILE TO TRUE.
001470 2000-APPLY-ONE-TRANSACTION-EXIT.
001480     EXIT.
001490*_____________________________________________________________________
001500
001510 2100-APPLY-STATUS-TRANSACTION.
001520
001530     MOVE OTR-KEY-ID TO W-LOOKUP-ORDER-ID.
001540     PERFORM LOOK-UP-ORDER-BY-ID.
001545     IF TABLE-ENTRY-NOT-FOUND
001550         MOVE OTR-KEY-ID            TO W-ERROR-KEY-ID
001560         MOVE "UNKNOWN ORDER - STATUS" TO W-ERROR-MESSAGE
001570         PERFORM WRITE-ERROR-LINE
001580         ADD 1 TO W-TRANS-REJECTED
001590         GO TO 2100-APPLY-STATUS-TRANSACTION-EXIT.
001595
001600     MOVE OTR-NEW-VALUE TO OT-STATUS (OT-IDX).
001610     IF OT-STATUS (OT-IDX) = "DELIVERED"
001620         MOVE W-RUN-DATE TO OT-DELIVERED-DATE (OT-IDX).
001630     ADD 1 TO W-TRANS-APPLIED.
001650 2100-APPLY-STATUS-TRANSACTION-EXIT.
001660     EXIT.
001670*_____________________________________________________________________
001680
001690 2200-APPLY-PAYMENT-TRANSACTION.
001700
001710     MOVE OTR-KEY-ID TO W-LOOKUP-ORDER-ID.
001720     PERFORM LOOK-UP-ORDER-BY-ID.
001730     IF TABLE-ENTRY-NOT-FOUND
001740         MOVE OTR-KEY-ID             TO W-ERROR-KEY-ID
001750         MOVE "UNKNOWN ORDER - PAYMENT" TO W-ERROR-MESSAGE
001760         PERFORM WRITE-ERROR-LINE
001770         ADD 1 TO W-TRANS-REJECTED
001780     ELSE
001790         MOVE OTR-NEW-VALUE (1:8) TO OT-PAYMENT-STATUS (OT-IDX)
001800         ADD 1 TO W-TRANS-APPLIED.
001810 2200-APPLY-PAYMENT-TRANSACTION-EXIT.
001820     EXIT.
001830*_____________________________________________________________________
001840
001850 2300-APPLY-CANCEL-TRANSACTION.
001860
001870     MOVE OTR-KEY-ID TO W-LOOKUP-ORDER-ID.
001880     PERFORM LOOK-UP-ORDER-BY-ID.
001890     IF TABLE-ENTRY-NOT-FOUND
001900         MOVE OTR-KEY-ID            TO W-ERROR-KEY-ID
001910         MOVE "UNKNOWN ORDER - CANCEL" TO W-ERROR-MESSAGE
001920         PERFORM WRITE-ERROR-LINE
001930         ADD 1 TO W-TRANS-REJECTED
001940     ELSE
001950         IF OT-STATUS (OT-IDX) = "DELIVERED"
001960             MOVE OTR-KEY-ID              TO W-ERROR-KEY-ID
001970             MOVE "DELIVERED - CANNOT CANCEL" TO W-ERROR-MESSAGE
001980             PERFORM WRITE-ERROR-LINE
001990             ADD 1 TO W-TRANS-REJECTED
002000         ELSE
002010             MOVE "CANCELLED" TO OT-STATUS (OT-IDX)
002020             ADD 1 TO W-TRANS-APPLIED.
002030 2300-APPLY-CANCEL-TRANSACTION-EXIT.
002040     EXIT.
002050*_____________________________________________________________________
002060
002070 2400-APPLY-RATING-TRANSACTION.
002080
002090     MOVE OTRR-VENDOR-ID TO W-LOOKUP-VENDOR-ID.
002100     PERFORM LOOK-UP-VENDOR-BY-ID.
002110     IF TABLE-ENTRY-NOT-FOUND
002120         MOVE OTRR-VENDOR-ID        TO W-ERROR-KEY-ID
002130         MOVE "UNKNOWN VENDOR - RATING" TO W-ERROR-MESSAGE
002140         PERFORM WRITE-ERROR-LINE
002150         ADD 1 TO W-TRANS-REJECTED
002160     ELSE
002170         MOVE OTRR-NEW-RATING TO VT-RATING (VT-IDX)
002180         ADD 1 TO VT-TOTAL-REVIEWS (VT-IDX)
002190         MOVE "Y" TO W-VENDOR-TABLE-CHANGED
002200         ADD 1 TO W-TRANS-APPLIED.
002210 2400-APPLY-RATING-TRANSACTION-EXIT.
002220     EXIT.
002230*_____________________________________________________________________
002240
002250 9000-CLOSE-FILES.
002260
002270     CLOSE ORDER-TRANS-FILE.
002280     CLOSE ERROR-FILE.
002290 9000-CLOSE-FILES-EXIT.
002300     EXIT.
