000010 IDENTIFICATION DIVISION.
000020*
000030*    USER-STATISTICS-LISTING
000040*
000050*    JOB-LOG LISTING OF EVERY USER ON FILE, FOLLOWED BY THE ROLE
000060*    BREAKDOWN (TOTAL USERS, AND A COUNT PER CUSTOMER/VENDOR/
000070*    ADMIN ROLE).  THE ROLE TALLY ITSELF LIVES IN PLUSRSTAT.CBL
000080*    SO THIS PROGRAM AND VENDOR-ANALYTICS-REPORT'S PLATFORM-
000090*    TOTALS BLOCK COUNT IT THE SAME WAY.
000100*
000110*    CHANGE LOG
000120*    ----------
000122*    1990-09-05  RSANTOS   TICKET AP-0228  ORIGINAL DISPLAY-VENDOR-
000124*                          BY-NUMBER DECK -- THIS MEMBER WAS
000126*                          RENAMED FROM IT IN 2009.
000130*    2009-07-09  RSANTOS   TICKET WF-0044  NEW.
000140*    1999-03-04  LFORT     TICKET AP-0242  Y2K: NO DATE FIELDS OF
000150*                          OUR OWN HERE -- NOTHING TO CHANGE.
000160*    2010-01-25  RSANTOS   TICKET WF-0059  SWITCHED THE ROLE
000170*                          BREAKDOWN OVER TO THE SHARED COMPUTE-
000180*                          ROLE-COUNTS PARAGRAPH IN PLUSRSTAT.CBL.
000182*    2011-06-11  RSANTOS   TICKET WF-0087  PULLED THE USER LISTING
000184*                          OUT TO ITS OWN 2000-DISPLAY-ALL-USERS
000186*                          PARAGRAPH SO IT CAN SKIP THE TABLE SCAN
000188*                          ON AN EMPTY USERFILE.
000190*
000200 PROGRAM-ID.     user-statistics-listing.
000210 AUTHOR.         R SANTOS.
000220 INSTALLATION.   WANDERFARE DATA PROCESSING.
000230 DATE-WRITTEN.   09/05/1990.
000240 DATE-COMPILED.
000250 SECURITY.       UNCLASSIFIED.
000260*
000270 ENVIRONMENT DIVISION.
000280     CONFIGURATION SECTION.
000290     SPECIAL-NAMES.
000300         C01 IS TOP-OF-FORM.
000310
000320     INPUT-OUTPUT SECTION.
000330     FILE-CONTROL.
000340
000350         COPY "SLUSER.CBL".
000360
000370 DATA DIVISION.
000380     FILE SECTION.
000390
000400         COPY "FDUSER.CBL".
000410
000420     WORKING-STORAGE SECTION.
000430
000440         COPY "wstables.cbl".
000450         COPY "wseof.cbl".
000460
000470     77  W-USER-FILE-STATUS            PIC X(2).
000480
000490     01  SECTION-HEADING-LINE.
000500         05  FILLER                    PIC X(5)  VALUE SPACES.
000510         05  SHL-TITLE                 PIC X(60).
000520         05  FILLER                    PIC X(10) VALUE SPACES.
000530
000540     01  USER-LISTING-LINE.
000550         05  FILLER                    PIC X(1)  VALUE SPACE.
000560         05  ULL-USER-ID               PIC Z(8)9.
000570         05  FILLER                    PIC X(2)  VALUE SPACES.
000580         05  ULL-FULL-NAME             PIC X(41).
000590         05  FILLER                    PIC X(1)  VALUE SPACE.
000600         05  ULL-ROLE                  PIC X(8).
000610         05  FILLER                    PIC X(1)  VALUE SPACE.
000620         05  ULL-ACTIVE                PIC X(1).
000630         05  FILLER                    PIC X(5)  VALUE SPACES.
000640
000650     01  ROLE-BREAKDOWN-LINE.
000660         05  FILLER                    PIC X(9)  VALUE SPACES.
000670         05  RBL-CAPTION               PIC X(20).
000680         05  RBL-COUNT                 PIC Z(6)9.
000690         05  FILLER                    PIC X(14) VALUE SPACES.
000692
000693     01  USER-NAME-VIEW REDEFINES USER-LISTING-LINE.
000694*        ALTERNATE VIEW OVER THE LISTING LINE, SPLITTING THE
000695*        FULL-NAME BLOCK BACK INTO ITS FIRST/LAST HALVES --
000696*        SAME SPLIT THE OLD VENDOR-MAINTENANCE NAME FIELD USED.
000697         05  FILLER                    PIC X(12).
000698         05  ULV-FIRST-HALF            PIC X(20).
000699         05  ULV-LAST-HALF             PIC X(21).
000700         05  FILLER                    PIC X(16).
000701
000702     01  ROLE-COUNT-VIEW REDEFINES ROLE-BREAKDOWN-LINE.
000703*        NUMERIC-ONLY VIEW OF THE ROLE-COUNT LINE FOR A FUTURE
000704*        EDIT CHECK ON THE DISPLAYED COUNT.
000705         05  FILLER                    PIC X(29).
000706         05  RCV-COUNT-NUMERIC         PIC 9(7).
000707         05  FILLER                    PIC X(14).
000708*_____________________________________________________________________
000710
000720         COPY "PLTABLES.CBL".
000730         COPY "PLUSRSTAT.CBL".
000740
000750 PROCEDURE DIVISION.
000760
000770 0000-MAIN-LINE.
000780
000790     PERFORM LOAD-USER-TABLE.
000800
000810     PERFORM 2000-DISPLAY-ALL-USERS THRU
000815             2000-DISPLAY-ALL-USERS-EXIT.
000860
000870     PERFORM COMPUTE-ROLE-COUNTS.
000880     PERFORM 3000-DISPLAY-ROLE-BREAKDOWN THRU
000885             3000-DISPLAY-ROLE-BREAKDOWN-EXIT.
000890
000900     DISPLAY "USER-STATISTICS-LISTING - " RC-TOTAL-USERS
000910             " USERS ON FILE".
000920     MOVE 0 TO RETURN-CODE.
000930     STOP RUN.
000940*_____________________________________________________________________
000945
000946 2000-DISPLAY-ALL-USERS.
000947
000948     MOVE "ALL USERS ON FILE" TO SHL-TITLE.
000949     DISPLAY SECTION-HEADING-LINE.
000950     IF UT-TABLE-COUNT = ZERO
000951         GO TO 2000-DISPLAY-ALL-USERS-EXIT.
000952     PERFORM 2010-DISPLAY-ONE-USER THRU
000953             2010-DISPLAY-ONE-USER-EXIT
000954         VARYING UT-IDX FROM 1 BY 1
000955         UNTIL UT-IDX > UT-TABLE-COUNT.
000956 2000-DISPLAY-ALL-USERS-EXIT.
000957     EXIT.
000958*_____________________________________________________________________
000959
000960 2010-DISPLAY-ONE-USER.
000970
000980     MOVE UT-USER-ID (UT-IDX) TO ULL-USER-ID.
000990     STRING UT-FIRST-NAME (UT-IDX) DELIMITED BY SIZE
001000            " "                    DELIMITED BY SIZE
001010            UT-LAST-NAME  (UT-IDX) DELIMITED BY SIZE
001020         INTO ULL-FULL-NAME.
001030     MOVE UT-ROLE   (UT-IDX) TO ULL-ROLE.
001040     MOVE UT-ACTIVE (UT-IDX) TO ULL-ACTIVE.
001050     DISPLAY USER-LISTING-LINE.
001060 2010-DISPLAY-ONE-USER-EXIT.
001070     EXIT.
001080*_____________________________________________________________________
001090
001100 3000-DISPLAY-ROLE-BREAKDOWN.
001110
001120     MOVE "ROLE BREAKDOWN" TO SHL-TITLE.
001130     DISPLAY SECTION-HEADING-LINE.
001140
001150     MOVE "TOTAL USERS........" TO RBL-CAPTION.
001160     MOVE RC-TOTAL-USERS        TO RBL-COUNT.
001170     DISPLAY ROLE-BREAKDOWN-LINE.
001180
001190     MOVE "CUSTOMER USERS......" TO RBL-CAPTION.
001200     MOVE RC-CUSTOMER-COUNT      TO RBL-COUNT.
001210     DISPLAY ROLE-BREAKDOWN-LINE.
001220
001230     MOVE "VENDOR USERS........" TO RBL-CAPTION.
001240     MOVE RC-VENDOR-COUNT        TO RBL-COUNT.
001250     DISPLAY ROLE-BREAKDOWN-LINE.
001260
001270     MOVE "ADMIN USERS........." TO RBL-CAPTION.
001280     MOVE RC-ADMIN-COUNT         TO RBL-COUNT.
001290     DISPLAY ROLE-BREAKDOWN-LINE.
001300 3000-DISPLAY-ROLE-BREAKDOWN-EXIT.
001310     EXIT.
