000010 IDENTIFICATION DIVISION.
000020*
000030*    VENDOR-ANALYTICS-REPORT
000040*
000050*    CONTROL BREAK ON VENDOR-ID OVER THE ORDER MASTER (ALREADY
000060*    SORTED VENDOR-ID/CREATED-DATE BY THE UPSTREAM EXTRACT, SO NO
000070*    SORT VERB IS NEEDED HERE).  FOR EACH VENDOR, OVER THE RUN'S
000080*    ANALYSIS WINDOW: REVENUE, ORDER COUNT, AVERAGE ORDER VALUE,
000090*    ESTIMATED COST/PROFIT/MARGIN, A STATUS BREAKDOWN AND THE
000100*    VENDOR'S POPULAR-ITEMS RANKING.  FINISHES WITH A PLATFORM
000110*    TOTALS BLOCK -- REVENUE AND ORDERS ACROSS ALL VENDORS, PLUS
000120*    THE USER-STATISTICS ROLE BREAKDOWN.  REPLACES THE OLD
000130*    DEDUCTIBLES-REPORT SORT+CONTROL-BREAK SHAPE AND DONATES ITS
000140*    PAGE-HEADING HANDLING FROM PRINT-VENDOR-BY-NUMBER (KEPT AS
000150*    PLPRINT.CBL).
000160*
000170*    CHANGE LOG
000180*    ----------
000182*    1987-08-30  LFORT     TICKET AP-0206  ORIGINAL DEDUCTIBLES-
000184*                          REPORT DECK -- THIS MEMBER WAS RENAMED
000186*                          FROM IT IN 2009.
000190*    2009-10-12  LFORT     TICKET WF-0054  NEW.
000200*    2009-11-02  RSANTOS   TICKET WF-0056  ADDED THE POPULAR-
000210*                          ITEMS BLOCK, RANKED BY A SIMPLE PASS
000220*                          SORT -- THE TABLE IS SMALL ENOUGH PER
000230*                          VENDOR THAT A SORT FILE ISN'T WORTH IT.
000240*    1999-01-06  LFORT     TICKET AP-0240  Y2K: WINDOW AND RUN
000250*                          DATES NOW CARRY A FOUR-DIGIT CCYY OFF
000260*                          WCTLFILE.
000270*    2010-02-18  RSANTOS   TICKET WF-0059  PLATFORM TOTALS NOW GET
000280*                          THEIR ROLE BREAKDOWN FROM PLUSRSTAT.CBL
000290*                          INSTEAD OF A SEPARATE PASS OF USERFILE.
000292*    2011-06-10  LFORT     TICKET WF-0084  THE VENDOR-NOT-ON-
000294*                          MASTER EXIT OUT OF 2900 AND THE EMPTY-
000296*                          ORDER-TABLE EXIT OUT OF 2000 ARE BOTH
000298*                          PERFORMED THRU THEIR OWN -EXIT NOW, SO
000299*                          THE GO TO LANDS BACK AT THE CALLER.
000301*    2011-07-19  LFORT     TICKET WF-0093  STATUS BREAKDOWN NEVER
000302*                          COUNTED A READY ORDER -- ADDED THE 7TH
000303*                          STATUS-COUNT-ENTRY, ITS 1100 INIT LINE
000304*                          AND THE EVALUATE BRANCH IN 2320-TALLY-
000305*                          STATUS.
000307*
000310 PROGRAM-ID.     vendor-analytics-report.
000320 AUTHOR.         L FORTUNATO.
000330 INSTALLATION.   WANDERFARE DATA PROCESSING.
000340 DATE-WRITTEN.   08/30/1987.
000350 DATE-COMPILED.
000360 SECURITY.       UNCLASSIFIED.
000370*
000380 ENVIRONMENT DIVISION.
000390     CONFIGURATION SECTION.
000400     SPECIAL-NAMES.
000410         C01 IS TOP-OF-FORM.
000420
000430     INPUT-OUTPUT SECTION.
000440     FILE-CONTROL.
000450
000460         COPY "SLWCTL.CBL".
000470         COPY "SLORDER.CBL".
000480         COPY "SLORDIT.CBL".
000490         COPY "SLVEND.CBL".
000500         COPY "SLUSER.CBL".
000510         COPY "SLMENU.CBL".
000520         COPY "SLRPT.CBL".
000530
000540 DATA DIVISION.
000550     FILE SECTION.
000560
000570         COPY "FDWCTL.CBL".
000580         COPY "FDORDER.CBL".
000590         COPY "FDORDIT.CBL".
000600         COPY "FDVEND.CBL".
000610         COPY "FDUSER.CBL".
000620         COPY "FDMENU.CBL".
000630         COPY "FDRPT.CBL".
000640
000650     WORKING-STORAGE SECTION.
000660
000670         COPY "wstables.cbl".
000680         COPY "wseof.cbl".
000690
000700     77  W-CONTROL-FILE-STATUS         PIC X(2).
000710     77  W-ORDER-FILE-STATUS           PIC X(2).
000720     77  W-ORDITEM-FILE-STATUS         PIC X(2).
000730     77  W-VENDOR-FILE-STATUS          PIC X(2).
000740     77  W-USER-FILE-STATUS            PIC X(2).
000750     77  W-MENU-FILE-STATUS            PIC X(2).
000760     77  W-REPORT-FILE-STATUS          PIC X(2).
000770
000780     77  W-CURRENT-VENDOR-ID           PIC 9(9).
000790     77  W-VENDOR-ORDER-COUNT          PIC 9(7) COMP.
000800     77  W-VENDOR-REVENUE              PIC S9(9)V99.
000810     77  W-VENDOR-COST                 PIC S9(9)V99.
000820     77  W-VENDOR-PROFIT               PIC S9(9)V99.
000830     77  W-VENDOR-AVG-ORDER            PIC S9(8)V99.
000840     77  W-MARGIN-RATIO                PIC S9V9999.
000850     77  W-VENDOR-MARGIN-PCT           PIC S9(3)V99.
000860
000870     77  W-GRAND-REVENUE-TOTAL         PIC S9(11)V99.
000880     77  W-GRAND-ORDER-TOTAL           PIC 9(9) COMP.
000890
000900     77  W-PAGE-NUMBER                 PIC 9(4) COMP.
000910     77  W-REPORT-LINE-COUNT           PIC 9(3) COMP.
000920         88  PAGE-FULL                 VALUE 55 THRU 999.
000930
000940     77  W-POPULAR-ITEM-FOUND-SWITCH   PIC X(1).
000950         88  W-POPULAR-ITEM-FOUND      VALUE "Y".
000960         88  W-POPULAR-ITEM-NOT-FOUND  VALUE "N".
000970
000980     77  W-SORT-I                      PIC 9(3) COMP.
000990     77  W-SORT-J                      PIC 9(3) COMP.
001000     77  W-SORT-TEMP-ITEM-ID           PIC 9(9).
001010     77  W-SORT-TEMP-ITEM-NAME         PIC X(30).
001020     77  W-SORT-TEMP-QUANTITY          PIC 9(7) COMP.
001030
001040     01  STATUS-COUNT-TABLE.
001050         05  STATUS-COUNT-ENTRY OCCURS 7 TIMES
001060                 INDEXED BY SC-IDX.
001070             10  SC-STATUS-NAME        PIC X(16).
001080             10  SC-STATUS-COUNT       PIC 9(7) COMP.
001085             10  FILLER                PIC X(1).
001090
001100     01  POPULAR-ITEM-TABLE-CONTROL.
001110         05  PI-TABLE-COUNT            PIC 9(3) COMP.
001115         05  FILLER                    PIC X(1).
001120     01  POPULAR-ITEM-TABLE.
001130         05  POPULAR-ITEM-ENTRY OCCURS 500 TIMES
001140                 INDEXED BY PI-IDX.
001150             10  PI-ITEM-ID            PIC 9(9).
001160             10  PI-ITEM-NAME          PIC X(30).
001170             10  PI-QUANTITY           PIC 9(7) COMP.
001175             10  FILLER                PIC X(1).
001180
001190     01  TITLE-LINE.
001200         05  FILLER                    PIC X(40) VALUE SPACES.
001210         05  FILLER                    PIC X(34)
001220                 VALUE "WANDERFARE VENDOR ANALYTICS REPORT".
001230         05  FILLER                    PIC X(43) VALUE SPACES.
001240         05  FILLER                    PIC X(5)  VALUE "PAGE ".
001250         05  H1-PAGE-NUMBER            PIC ZZZ9.
001260         05  FILLER                    PIC X(6)  VALUE SPACES.
001270
001280     01  HEADING-LINE-1.
001290         05  FILLER                    PIC X(5)  VALUE SPACES.
001300         05  FILLER                    PIC X(9)  VALUE "RUN DATE:".
001310         05  FILLER                    PIC X(1)  VALUE SPACE.
001320         05  H1-RUN-DATE               PIC 99/99/9999.
001330         05  FILLER                    PIC X(5)  VALUE SPACES.
001340         05  FILLER                    PIC X(7)  VALUE "WINDOW:".
001350         05  FILLER                    PIC X(1)  VALUE SPACE.
001360         05  H1-WINDOW-START           PIC 99/99/9999.
001370         05  FILLER                    PIC X(4)  VALUE " TO ".
001380         05  H1-WINDOW-END             PIC 99/99/9999.
001390         05  FILLER                    PIC X(70) VALUE SPACES.
001400
001410     01  HEADING-LINE-2.
001420         05  FILLER                    PIC X(132) VALUE SPACES.
001430
001440     01  HEADING-LINE-3.
001450         05  FILLER                    PIC X(5)  VALUE SPACES.
001460         05  FILLER                    PIC X(45)
001470                 VALUE "VENDOR-BY-VENDOR REVENUE / ORDER-COUNT DETAIL".
001480         05  FILLER                    PIC X(82) VALUE SPACES.
001490
001500     01  VENDOR-HEADING-LINE.
001510         05  FILLER                    PIC X(1)  VALUE SPACE.
001520         05  FILLER                    PIC X(11) VALUE "VENDOR ID: ".
001530         05  VHL-VENDOR-ID             PIC Z(8)9.
001540         05  FILLER                    PIC X(3)  VALUE SPACES.
001550         05  VHL-BUSINESS-NAME         PIC X(30).
001560         05  FILLER                    PIC X(3)  VALUE SPACES.
001570         05  FILLER                    PIC X(9)  VALUE "CUISINE: ".
001580         05  VHL-CUISINE-TYPE          PIC X(20).
001590         05  FILLER                    PIC X(3)  VALUE SPACES.
001600         05  FILLER                    PIC X(8)  VALUE "RATING: ".
001610         05  VHL-RATING                PIC Z9.99.
001620         05  FILLER                    PIC X(30) VALUE SPACES.
001630
001640     01  VENDOR-DETAIL-LINE.
001650         05  FILLER                    PIC X(5)  VALUE SPACES.
001660         05  FILLER                    PIC X(9)  VALUE "REVENUE: ".
001670         05  VDL-REVENUE               PIC ZZZ,ZZZ,ZZ9.99-.
001680         05  FILLER                    PIC X(3)  VALUE SPACES.
001690         05  FILLER                    PIC X(8)  VALUE "ORDERS: ".
001700         05  VDL-ORDER-COUNT           PIC ZZZZ9.
001710         05  FILLER                    PIC X(3)  VALUE SPACES.
001720         05  FILLER                    PIC X(11) VALUE "AVG ORDER: ".
001730         05  VDL-AVG-ORDER             PIC ZZZ,ZZ9.99-.
001740         05  FILLER                    PIC X(62) VALUE SPACES.
001750
001760     01  PROFIT-DETAIL-LINE.
001770         05  FILLER                    PIC X(5)  VALUE SPACES.
001780         05  FILLER                    PIC X(11) VALUE "EST. COST: ".
001790         05  PDL-EST-COST              PIC ZZZ,ZZZ,ZZ9.99-.
001800         05  FILLER                    PIC X(3)  VALUE SPACES.
001810         05  FILLER                    PIC X(8)  VALUE "PROFIT: ".
001820         05  PDL-PROFIT                PIC ZZZ,ZZZ,ZZ9.99-.
001830         05  FILLER                    PIC X(3)  VALUE SPACES.
001840         05  FILLER                    PIC X(12) VALUE "MARGIN PCT: ".
001850         05  PDL-MARGIN-PCT            PIC Z9.99-.
001860         05  FILLER                    PIC X(1)  VALUE "%".
001870         05  FILLER                    PIC X(53) VALUE SPACES.
001880
001890     01  STATUS-DETAIL-LINE.
001900         05  FILLER                    PIC X(9)  VALUE SPACES.
001910         05  FILLER                    PIC X(8)  VALUE "STATUS: ".
001920         05  SDL-STATUS-NAME           PIC X(16).
001930         05  FILLER                    PIC X(3)  VALUE SPACES.
001940         05  FILLER                    PIC X(7)  VALUE "COUNT: ".
001950         05  SDL-STATUS-COUNT          PIC ZZZZ9.
001960         05  FILLER                    PIC X(84) VALUE SPACES.
001970
001980     01  POPULAR-ITEM-LINE-REC.
001990         05  FILLER                    PIC X(9)  VALUE SPACES.
002000         05  PIL-ITEM-NAME             PIC X(30).
002010         05  FILLER                    PIC X(3)  VALUE SPACES.
002020         05  FILLER                    PIC X(5)  VALUE "QTY: ".
002030         05  PIL-QUANTITY              PIC ZZZZ9.
002040         05  FILLER                    PIC X(80) VALUE SPACES.
002050
002060     01  PLATFORM-TITLE-LINE.
002070         05  FILLER                    PIC X(5)  VALUE SPACES.
002080         05  FILLER                    PIC X(29)
002090                 VALUE "PLATFORM TOTALS - ALL VENDORS".
002100         05  FILLER                    PIC X(98) VALUE SPACES.
002110
002120     01  PLATFORM-DETAIL-LINE.
002130         05  FILLER                    PIC X(5)  VALUE SPACES.
002140         05  FILLER                    PIC X(9)  VALUE "REVENUE: ".
002150         05  PFL-TOTAL-REVENUE         PIC ZZZ,ZZZ,ZZ9.99-.
002160         05  FILLER                    PIC X(3)  VALUE SPACES.
002170         05  FILLER                    PIC X(8)  VALUE "ORDERS: ".
002180         05  PFL-TOTAL-ORDERS          PIC ZZZZZZ9.
002190         05  FILLER                    PIC X(85) VALUE SPACES.
002200
002210     01  PLATFORM-ROLE-LINE.
002220         05  FILLER                    PIC X(5)  VALUE SPACES.
002230         05  FILLER                    PIC X(7)  VALUE "USERS: ".
002240         05  PFR-TOTAL-USERS           PIC ZZZZZZ9.
002250         05  FILLER                    PIC X(3)  VALUE SPACES.
002260         05  FILLER                    PIC X(11) VALUE "CUSTOMERS: ".
002270         05  PFR-CUSTOMER-COUNT        PIC ZZZZZZ9.
002280         05  FILLER                    PIC X(3)  VALUE SPACES.
002290         05  FILLER                    PIC X(9)  VALUE "VENDORS: ".
002300         05  PFR-VENDOR-COUNT          PIC ZZZZZZ9.
002310         05  FILLER                    PIC X(3)  VALUE SPACES.
002320         05  FILLER                    PIC X(8)  VALUE "ADMINS: ".
002330         05  PFR-ADMIN-COUNT           PIC ZZZZZZ9.
002340         05  FILLER                    PIC X(55) VALUE SPACES.
002350*_____________________________________________________________________
002360
002370         COPY "PLTABLES.CBL".
002380         COPY "PLLOOKUP.CBL".
002390         COPY "PLUSRSTAT.CBL".
002400         COPY "PLPRINT.CBL".
002410
002420 PROCEDURE DIVISION.
002430
002440 0000-MAIN-LINE.
002450
002460     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT.
002470     PERFORM LOAD-VENDOR-TABLE.
002480     PERFORM LOAD-USER-TABLE.
002490     PERFORM LOAD-MENU-TABLE.
002500     PERFORM LOAD-ORDER-TABLE.
002510     PERFORM LOAD-ORDER-ITEM-TABLE.
002520
002530     PERFORM PRINT-HEADINGS.
002540     PERFORM 2000-PROCESS-VENDOR-GROUPS THRU
002545             2000-PROCESS-VENDOR-GROUPS-EXIT.
002550     PERFORM 3000-PRINT-PLATFORM-TOTALS THRU 3000-PRINT-PLATFORM-TOTALS-EXIT.
002560
002570     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT.
002580     DISPLAY "VENDOR-ANALYTICS-REPORT - " W-GRAND-ORDER-TOTAL
002590             " ORDERS, " VT-TABLE-COUNT " VENDORS ON FILE".
002600     MOVE 0 TO RETURN-CODE.
002610     STOP RUN.
002620*_____________________________________________________________________
002630
002640 1000-OPEN-FILES.
002650
002660     OPEN INPUT  CONTROL-FILE.
002670     READ CONTROL-FILE
002680         AT END MOVE ZEROS TO WCTL-RECORD.
002690     CLOSE CONTROL-FILE.
002700     MOVE WCTL-WINDOW-START-DATE TO H1-WINDOW-START.
002710     MOVE WCTL-WINDOW-END-DATE   TO H1-WINDOW-END.
002720
002730     OPEN OUTPUT REPORT-FILE.
002740
002750     MOVE ZERO TO W-PAGE-NUMBER.
002760     MOVE ZERO TO W-REPORT-LINE-COUNT.
002770     MOVE ZERO TO W-GRAND-REVENUE-TOTAL.
002780     MOVE ZERO TO W-GRAND-ORDER-TOTAL.
002790     PERFORM 1100-INIT-STATUS-NAMES.
002800 1000-OPEN-FILES-EXIT.
002810     EXIT.
002820*_____________________________________________________________________
002830
002840 1100-INIT-STATUS-NAMES.
002850
002860     MOVE "PENDING"          TO SC-STATUS-NAME (1).
002870     MOVE "CONFIRMED"        TO SC-STATUS-NAME (2).
002880     MOVE "PREPARING"        TO SC-STATUS-NAME (3).
002890     MOVE "OUT_FOR_DELIVERY" TO SC-STATUS-NAME (4).
002900     MOVE "DELIVERED"        TO SC-STATUS-NAME (5).
002910     MOVE "CANCELLED"        TO SC-STATUS-NAME (6).
002915     MOVE "READY"            TO SC-STATUS-NAME (7).
002920 1100-INIT-STATUS-NAMES-EXIT.
002930     EXIT.
002940*_____________________________________________________________________
002950
002960 2000-PROCESS-VENDOR-GROUPS.
002970
002980     IF OT-TABLE-COUNT = 0
002990         GO TO 2000-PROCESS-VENDOR-GROUPS-EXIT.
003000
003010     MOVE OT-VENDOR-ID (1) TO W-CURRENT-VENDOR-ID.
003020     PERFORM 2100-RESET-VENDOR-ACCUMULATORS.
003030     PERFORM 2200-PROCESS-ONE-ORDER-ROW
003040         VARYING OT-IDX FROM 1 BY 1
003050         UNTIL OT-IDX > OT-TABLE-COUNT.
003060     PERFORM 2900-FINISH-VENDOR-GROUP THRU 2900-FINISH-VENDOR-GROUP-EXIT.
003070 2000-PROCESS-VENDOR-GROUPS-EXIT.
003080     EXIT.
003090*_____________________________________________________________________
003100
003110 2100-RESET-VENDOR-ACCUMULATORS.
003120
003130     MOVE ZERO TO W-VENDOR-ORDER-COUNT.
003140     MOVE ZERO TO W-VENDOR-REVENUE.
003150     MOVE ZERO TO W-VENDOR-COST.
003160     MOVE ZERO TO SC-STATUS-COUNT (1).
003170     MOVE ZERO TO SC-STATUS-COUNT (2).
003180     MOVE ZERO TO SC-STATUS-COUNT (3).
003190     MOVE ZERO TO SC-STATUS-COUNT (4).
003200     MOVE ZERO TO SC-STATUS-COUNT (5).
003210     MOVE ZERO TO SC-STATUS-COUNT (6).
003215     MOVE ZERO TO SC-STATUS-COUNT (7).
003220     MOVE ZERO TO PI-TABLE-COUNT.
003230 2100-RESET-VENDOR-ACCUMULATORS-EXIT.
003240     EXIT.
003250*_____________________________________________________________________
003260
003270 2200-PROCESS-ONE-ORDER-ROW.
003280
003290     IF OT-VENDOR-ID (OT-IDX) NOT = W-CURRENT-VENDOR-ID
003300         PERFORM 2900-FINISH-VENDOR-GROUP THRU
003305                 2900-FINISH-VENDOR-GROUP-EXIT
003310         MOVE OT-VENDOR-ID (OT-IDX) TO W-CURRENT-VENDOR-ID
003320         PERFORM 2100-RESET-VENDOR-ACCUMULATORS.
003330
003340     PERFORM 2300-ACCUMULATE-ONE-ORDER.
003350 2200-PROCESS-ONE-ORDER-ROW-EXIT.
003360     EXIT.
003370*_____________________________________________________________________
003380
003390 2300-ACCUMULATE-ONE-ORDER.
003400
003410     IF OT-CREATED-DATE (OT-IDX) >= WCTL-WINDOW-START-DATE
003420        AND OT-CREATED-DATE (OT-IDX) <= WCTL-WINDOW-END-DATE
003430         ADD 1 TO W-VENDOR-ORDER-COUNT
003440         PERFORM 2320-TALLY-STATUS
003450         IF OT-STATUS (OT-IDX) NOT = "CANCELLED"
003460             ADD OT-FINAL-AMOUNT (OT-IDX) TO W-VENDOR-REVENUE
003470         END-IF
003480         PERFORM 2340-ACCUMULATE-POPULAR-ITEMS.
003490 2300-ACCUMULATE-ONE-ORDER-EXIT.
003500     EXIT.
003510*_____________________________________________________________________
003520
003530 2320-TALLY-STATUS.
003540
003550     EVALUATE OT-STATUS (OT-IDX)
003560         WHEN "PENDING"
003570             ADD 1 TO SC-STATUS-COUNT (1)
003580         WHEN "CONFIRMED"
003590             ADD 1 TO SC-STATUS-COUNT (2)
003600         WHEN "PREPARING"
003610             ADD 1 TO SC-STATUS-COUNT (3)
003620         WHEN "OUT_FOR_DLVR"
003630             ADD 1 TO SC-STATUS-COUNT (4)
003640         WHEN "DELIVERED"
003650             ADD 1 TO SC-STATUS-COUNT (5)
003660         WHEN "CANCELLED"
003670             ADD 1 TO SC-STATUS-COUNT (6)
003675         WHEN "READY"
003677             ADD 1 TO SC-STATUS-COUNT (7)
003680     END-EVALUATE.
003690 2320-TALLY-STATUS-EXIT.
003700     EXIT.
003710*_____________________________________________________________________
003720
003730 2340-ACCUMULATE-POPULAR-ITEMS.
003740
003750     PERFORM 2350-SCAN-ITEMS-FOR-ORDER
003760         VARYING IT-IDX FROM 1 BY 1
003770         UNTIL IT-IDX > IT-TABLE-COUNT.
003780 2340-ACCUMULATE-POPULAR-ITEMS-EXIT.
003790     EXIT.
003800*_____________________________________________________________________
003810
003820 2350-SCAN-ITEMS-FOR-ORDER.
003830
003840     IF IT-ORDER-ID (IT-IDX) = OT-ORDER-ID (OT-IDX)
003850         PERFORM 2360-ADD-POPULAR-ITEM.
003860 2350-SCAN-ITEMS-FOR-ORDER-EXIT.
003870     EXIT.
003880*_____________________________________________________________________
003890
003900 2360-ADD-POPULAR-ITEM.
003910
003920     SET W-POPULAR-ITEM-NOT-FOUND TO TRUE.
003930     PERFORM 2370-FIND-POPULAR-ITEM-ROW
003940         VARYING PI-IDX FROM 1 BY 1
003950         UNTIL PI-IDX > PI-TABLE-COUNT
003960            OR W-POPULAR-ITEM-FOUND.
003970     IF W-POPULAR-ITEM-NOT-FOUND
003980         PERFORM 2380-APPEND-NEW-POPULAR-ITEM.
003990 2360-ADD-POPULAR-ITEM-EXIT.
004000     EXIT.
004010*_____________________________________________________________________
004020
004030 2370-FIND-POPULAR-ITEM-ROW.
004040
004050     IF PI-ITEM-ID (PI-IDX) = IT-ITEM-ID (IT-IDX)
004060         ADD IT-QUANTITY (IT-IDX) TO PI-QUANTITY (PI-IDX)
004070         SET W-POPULAR-ITEM-FOUND TO TRUE.
004080 2370-FIND-POPULAR-ITEM-ROW-EXIT.
004090     EXIT.
004100*_____________________________________________________________________
004110
004120 2380-APPEND-NEW-POPULAR-ITEM.
004130
004140     IF PI-TABLE-COUNT < 500
004150         ADD 1 TO PI-TABLE-COUNT
004160         MOVE IT-ITEM-ID (IT-IDX)     TO PI-ITEM-ID (PI-TABLE-COUNT)
004170         MOVE IT-QUANTITY (IT-IDX)    TO PI-QUANTITY (PI-TABLE-COUNT)
004180         MOVE OT-VENDOR-ID (OT-IDX)   TO W-LOOKUP-VENDOR-ID
004190         MOVE IT-ITEM-ID (IT-IDX)     TO W-LOOKUP-ITEM-ID
004200         PERFORM LOOK-UP-MENU-ITEM
004210         IF TABLE-ENTRY-FOUND
004220             MOVE MT-ITEM-NAME (MT-IDX) TO PI-ITEM-NAME (PI-TABLE-COUNT)
004230         ELSE
004240             MOVE "** ITEM NOT ON MENU **"
004250                                       TO PI-ITEM-NAME (PI-TABLE-COUNT)
004260         END-IF.
004270 2380-APPEND-NEW-POPULAR-ITEM-EXIT.
004280     EXIT.
004290*_____________________________________________________________________
004300
004310 2900-FINISH-VENDOR-GROUP.
004320
004330     MOVE W-CURRENT-VENDOR-ID TO W-LOOKUP-VENDOR-ID.
004340     PERFORM LOOK-UP-VENDOR-BY-ID.
004350     IF TABLE-ENTRY-NOT-FOUND
004360         DISPLAY "VENDOR-ANALYTICS-REPORT - VENDOR NOT ON MASTER: "
004370                 W-CURRENT-VENDOR-ID
004380         GO TO 2900-FINISH-VENDOR-GROUP-EXIT.
004390
004400     IF W-VENDOR-ORDER-COUNT > 0 AND W-VENDOR-REVENUE > 0
004410         COMPUTE W-VENDOR-AVG-ORDER ROUNDED =
004420             W-VENDOR-REVENUE / W-VENDOR-ORDER-COUNT
004430     ELSE
004440         MOVE ZERO TO W-VENDOR-AVG-ORDER.
004450
004460     COMPUTE W-VENDOR-COST ROUNDED = W-VENDOR-REVENUE * 0.70.
004470     COMPUTE W-VENDOR-PROFIT = W-VENDOR-REVENUE - W-VENDOR-COST.
004480
004490     IF W-VENDOR-REVENUE > 0
004500         COMPUTE W-MARGIN-RATIO ROUNDED =
004510             W-VENDOR-PROFIT / W-VENDOR-REVENUE
004520         COMPUTE W-VENDOR-MARGIN-PCT ROUNDED =
004530             W-MARGIN-RATIO * 100
004540     ELSE
004550         MOVE ZERO TO W-VENDOR-MARGIN-PCT.
004560
004570     MOVE W-VENDOR-ORDER-COUNT TO VT-ORDER-COUNT   (VT-IDX).
004580     MOVE W-VENDOR-REVENUE     TO VT-REVENUE-TOTAL (VT-IDX).
004590     MOVE W-VENDOR-COST        TO VT-COST-TOTAL    (VT-IDX).
004600     ADD W-VENDOR-REVENUE     TO W-GRAND-REVENUE-TOTAL.
004610     ADD W-VENDOR-ORDER-COUNT TO W-GRAND-ORDER-TOTAL.
004620
004630     PERFORM 2910-SORT-POPULAR-ITEMS.
004640     PERFORM 2950-PRINT-VENDOR-BLOCK.
004650 2900-FINISH-VENDOR-GROUP-EXIT.
004660     EXIT.
004670*_____________________________________________________________________
004680
004690 2910-SORT-POPULAR-ITEMS.
004700*    A SHORT PASS SORT -- DESCENDING BY QUANTITY.  THE TABLE NEVER
004710*    HOLDS MORE THAN ONE VENDOR'S ITEMS FOR ONE WINDOW, SO A SORT
004720*    FILE WOULD BE OVERKILL.
004730
004740     IF PI-TABLE-COUNT > 1
004750         PERFORM 2920-SORT-ONE-PASS
004760             VARYING W-SORT-I FROM 1 BY 1
004770             UNTIL W-SORT-I > PI-TABLE-COUNT - 1.
004780 2910-SORT-POPULAR-ITEMS-EXIT.
004790     EXIT.
004800*_____________________________________________________________________
004810
004820 2920-SORT-ONE-PASS.
004830
004840     PERFORM 2930-SORT-COMPARE-SWAP
004850         VARYING W-SORT-J FROM 1 BY 1
004860         UNTIL W-SORT-J > PI-TABLE-COUNT - W-SORT-I.
004870 2920-SORT-ONE-PASS-EXIT.
004880     EXIT.
004890*_____________________________________________________________________
004900
004910 2930-SORT-COMPARE-SWAP.
004920
004930     SET PI-IDX TO W-SORT-J.
004940     IF PI-QUANTITY (PI-IDX) < PI-QUANTITY (PI-IDX + 1)
004950         MOVE PI-ITEM-ID   (PI-IDX)     TO W-SORT-TEMP-ITEM-ID
004960         MOVE PI-ITEM-NAME (PI-IDX)     TO W-SORT-TEMP-ITEM-NAME
004970         MOVE PI-QUANTITY  (PI-IDX)     TO W-SORT-TEMP-QUANTITY
004980         MOVE PI-ITEM-ID   (PI-IDX + 1) TO PI-ITEM-ID   (PI-IDX)
004990         MOVE PI-ITEM-NAME (PI-IDX + 1) TO PI-ITEM-NAME (PI-IDX)
005000         MOVE PI-QUANTITY  (PI-IDX + 1) TO PI-QUANTITY  (PI-IDX)
005010         MOVE W-SORT-TEMP-ITEM-ID       TO PI-ITEM-ID   (PI-IDX + 1)
005020         MOVE W-SORT-TEMP-ITEM-NAME     TO PI-ITEM-NAME (PI-IDX + 1)
005030         MOVE W-SORT-TEMP-QUANTITY      TO PI-QUANTITY  (PI-IDX + 1).
005040 2930-SORT-COMPARE-SWAP-EXIT.
005050     EXIT.
005060*_____________________________________________________________________
005070
005080 2950-PRINT-VENDOR-BLOCK.
005090
005100     PERFORM 2960-PRINT-VENDOR-HEADING.
005110     PERFORM 2970-PRINT-VENDOR-DETAIL.
005120     PERFORM 2980-PRINT-STATUS-BREAKDOWN.
005130     PERFORM 2990-PRINT-POPULAR-ITEMS.
005140 2950-PRINT-VENDOR-BLOCK-EXIT.
005150     EXIT.
005160*_____________________________________________________________________
005170
005180 2960-PRINT-VENDOR-HEADING.
005190
005200     MOVE VT-VENDOR-ID      (VT-IDX) TO VHL-VENDOR-ID.
005210     MOVE VT-BUSINESS-NAME  (VT-IDX) TO VHL-BUSINESS-NAME.
005220     MOVE VT-CUISINE-TYPE   (VT-IDX) TO VHL-CUISINE-TYPE.
005230     MOVE VT-RATING         (VT-IDX) TO VHL-RATING.
005240     WRITE REPORT-RECORD FROM VENDOR-HEADING-LINE
005250         AFTER ADVANCING 2 LINES.
005260     ADD 2 TO W-REPORT-LINE-COUNT.
005270     PERFORM 9500-CHECK-PAGE-BREAK.
005280 2960-PRINT-VENDOR-HEADING-EXIT.
005290     EXIT.
005300*_____________________________________________________________________
005310
005320 2970-PRINT-VENDOR-DETAIL.
005330
005340     MOVE W-VENDOR-REVENUE     TO VDL-REVENUE.
005350     MOVE W-VENDOR-ORDER-COUNT TO VDL-ORDER-COUNT.
005360     MOVE W-VENDOR-AVG-ORDER   TO VDL-AVG-ORDER.
005370     WRITE REPORT-RECORD FROM VENDOR-DETAIL-LINE
005380         AFTER ADVANCING 1 LINE.
005390     ADD 1 TO W-REPORT-LINE-COUNT.
005400     PERFORM 9500-CHECK-PAGE-BREAK.
005410
005420     MOVE W-VENDOR-COST       TO PDL-EST-COST.
005430     MOVE W-VENDOR-PROFIT     TO PDL-PROFIT.
005440     MOVE W-VENDOR-MARGIN-PCT TO PDL-MARGIN-PCT.
005450     WRITE REPORT-RECORD FROM PROFIT-DETAIL-LINE
005460         AFTER ADVANCING 1 LINE.
005470     ADD 1 TO W-REPORT-LINE-COUNT.
005480     PERFORM 9500-CHECK-PAGE-BREAK.
005490 2970-PRINT-VENDOR-DETAIL-EXIT.
005500     EXIT.
005510*_____________________________________________________________________
005520
005530 2980-PRINT-STATUS-BREAKDOWN.
005540
005550     PERFORM 2985-PRINT-ONE-STATUS-LINE
005560         VARYING SC-IDX FROM 1 BY 1
005570         UNTIL SC-IDX > 7.
005580 2980-PRINT-STATUS-BREAKDOWN-EXIT.
005590     EXIT.
005600*_____________________________________________________________________
005610
005620 2985-PRINT-ONE-STATUS-LINE.
005630
005640     IF SC-STATUS-COUNT (SC-IDX) > 0
005650         MOVE SC-STATUS-NAME  (SC-IDX) TO SDL-STATUS-NAME
005660         MOVE SC-STATUS-COUNT (SC-IDX) TO SDL-STATUS-COUNT
005670         WRITE REPORT-RECORD FROM STATUS-DETAIL-LINE
005680             AFTER ADVANCING 1 LINE
005690         ADD 1 TO W-REPORT-LINE-COUNT
005700         PERFORM 9500-CHECK-PAGE-BREAK.
005710 2985-PRINT-ONE-STATUS-LINE-EXIT.
005720     EXIT.
005730*_____________________________________________________________________
005740
005750 2990-PRINT-POPULAR-ITEMS.
005760
005770     IF PI-TABLE-COUNT > 0
005780         PERFORM 2995-PRINT-ONE-POPULAR-ITEM
005790             VARYING PI-IDX FROM 1 BY 1
005800             UNTIL PI-IDX > PI-TABLE-COUNT.
005810 2990-PRINT-POPULAR-ITEMS-EXIT.
005820     EXIT.
005830*_____________________________________________________________________
005840
005850 2995-PRINT-ONE-POPULAR-ITEM.
005860
005870     MOVE PI-ITEM-NAME (PI-IDX) TO PIL-ITEM-NAME.
005880     MOVE PI-QUANTITY  (PI-IDX) TO PIL-QUANTITY.
005890     WRITE REPORT-RECORD FROM POPULAR-ITEM-LINE-REC
005900         AFTER ADVANCING 1 LINE.
005910     ADD 1 TO W-REPORT-LINE-COUNT.
005920     PERFORM 9500-CHECK-PAGE-BREAK.
005930 2995-PRINT-ONE-POPULAR-ITEM-EXIT.
005940     EXIT.
005950*_____________________________________________________________________
005960
005970 3000-PRINT-PLATFORM-TOTALS.
005980
005990     WRITE REPORT-RECORD FROM PLATFORM-TITLE-LINE
006000         AFTER ADVANCING 2 LINES.
006010     ADD 2 TO W-REPORT-LINE-COUNT.
006020     PERFORM 9500-CHECK-PAGE-BREAK.
006030
006040     MOVE W-GRAND-REVENUE-TOTAL TO PFL-TOTAL-REVENUE.
006050     MOVE W-GRAND-ORDER-TOTAL   TO PFL-TOTAL-ORDERS.
006060     WRITE REPORT-RECORD FROM PLATFORM-DETAIL-LINE
006070         AFTER ADVANCING 1 LINE.
006080     ADD 1 TO W-REPORT-LINE-COUNT.
006090     PERFORM 9500-CHECK-PAGE-BREAK.
006100
006110     PERFORM COMPUTE-ROLE-COUNTS.
006120     MOVE RC-TOTAL-USERS    TO PFR-TOTAL-USERS.
006130     MOVE RC-CUSTOMER-COUNT TO PFR-CUSTOMER-COUNT.
006140     MOVE RC-VENDOR-COUNT   TO PFR-VENDOR-COUNT.
006150     MOVE RC-ADMIN-COUNT    TO PFR-ADMIN-COUNT.
006160     WRITE REPORT-RECORD FROM PLATFORM-ROLE-LINE
006170         AFTER ADVANCING 1 LINE.
006180     ADD 1 TO W-REPORT-LINE-COUNT.
006190     PERFORM 9500-CHECK-PAGE-BREAK.
006200 3000-PRINT-PLATFORM-TOTALS-EXIT.
006210     EXIT.
006220*_____________________________________________________________________
006230
006240 9000-CLOSE-FILES.
006250
006260     PERFORM FINALIZE-PAGE.
006270     CLOSE REPORT-FILE.
006280 9000-CLOSE-FILES-EXIT.
006290     EXIT.
006300*_____________________________________________________________________
006310
006320 9500-CHECK-PAGE-BREAK.
006330
006340     IF PAGE-FULL
006350         PERFORM PRINT-HEADINGS.
006360 9500-CHECK-PAGE-BREAK-EXIT.
006370     EXIT.
