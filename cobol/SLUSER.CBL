000010*
000020*    SLUSER.CBL
000030*
000040*    FILE-CONTROL ENTRY FOR THE USER MASTER (USERFILE).  LINE
000050*    SEQUENTIAL, SORTED BY USER-ID AS IT COMES OFF THE UPSTREAM
000060*    EXTRACT -- NO RECORD KEY, UNLIKE THE OLD VENDOR MASTER.
000070*
000080*    2009-07-09  RSANTOS   TICKET WF-0044  NEW FOR THE ANALYTICS
000090*                          AND USER-STATISTICS RUNS.
000100*
000110     SELECT USER-FILE  ASSIGN TO "USERFILE"
000120         ORGANIZATION IS LINE SEQUENTIAL
000130         FILE STATUS  IS W-USER-FILE-STATUS.
