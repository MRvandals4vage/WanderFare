000010*
000020*    FDORDRQ.CBL
000030*
000040*    ORDER-REQUEST RECORD.  72 BYTES.  REQ-TYPE "H" IS THE ORDER
000050*    HEADER (CUSTOMER, VENDOR, DELIVERY ADDRESS); REQ-TYPE "D" IS
000060*    ONE LINE ITEM BELONGING TO THE HEADER JUST BEFORE IT.  BOTH
000070*    VIEWS REDEFINE THE SAME 72 BYTES -- READ THE RECORD ONCE,
000080*    THEN LOOK AT REQ-TYPE TO DECIDE WHICH VIEW APPLIES.
000090*
000100*    2009-09-01  RSANTOS   TICKET WF-0050  NEW, FOR THE ORDER-
000110*                          PRICING STEP.
000120*
000130     FD  ORDER-REQUEST-FILE
000140         LABEL RECORDS ARE STANDARD.
000150
000160     01  ORDER-REQUEST-RECORD.
000170         05  ORQ-REQ-TYPE             PIC X(1).
000180             88  ORQ-IS-HEADER         VALUE "H".
000190             88  ORQ-IS-DETAIL         VALUE "D".
000200         05  ORQ-CUSTOMER-ID           PIC 9(9).
000210         05  ORQ-VENDOR-ID             PIC 9(9).
000220         05  ORQ-DELIVERY-ADDR         PIC X(40).
000230         05  FILLER                    PIC X(13).
000240
000250     01  ORDER-REQUEST-DETAIL REDEFINES ORDER-REQUEST-RECORD.
000260         05  ORQD-REQ-TYPE            PIC X(1).
000270         05  ORQD-ITEM-ID              PIC 9(9).
000280         05  ORQD-QUANTITY             PIC 9(3).
000290         05  FILLER                    PIC X(59).
