000010*
000020*    SLMENU.CBL
000030*
000040*    FILE-CONTROL ENTRY FOR THE MENU-ITEM MASTER (MENUFILE).
000050*    LINE SEQUENTIAL, SORTED BY VENDOR-ID THEN ITEM-ID.
000060*
000070*    2009-03-22  LFORT     TICKET WF-0019  NEW.
000080*
000090     SELECT MENU-FILE  ASSIGN TO "MENUFILE"
000100         ORGANIZATION IS LINE SEQUENTIAL
000110         FILE STATUS  IS W-MENU-FILE-STATUS.
