000010 IDENTIFICATION DIVISION.
000020*
000030*    ORDER-PRICING
000040*
000050*    PRICES EACH INCOMING ORDER REQUEST (ORDREQ) AGAINST THE
000060*    VENDOR'S MENU AND POSTS THE RESULT TO ORDFILE/ORDITEM.  ONE
000070*    HEADER RECORD (REQ-TYPE "H") CARRIES THE CUSTOMER, VENDOR AND
000080*    DELIVERY ADDRESS; THE DETAIL RECORDS (REQ-TYPE "D") THAT
000090*    FOLLOW IT ARE THE LINE ITEMS.  A BAD CUSTOMER, VENDOR OR MENU
000100*    REFERENCE REJECTS THE WHOLE ORDER -- NO PARTIAL ORDERS ARE
000110*    POSTED.  REPLACES THE OLD VOUCHER-MAINTENANCE ADD-MODULE.
000120*
000130*    CHANGE LOG
000140*    ----------
000142*    1984-03-14  RSANTOS   TICKET AP-0151  ORIGINAL VOUCHER-
000144*                          MAINTENANCE ADD-VOUCHER MODULE -- THIS
000146*                          MEMBER WAS RENAMED FROM IT IN 2009.
000150*    2009-09-01  RSANTOS   TICKET WF-0050  NEW, REPLACING THE
000160*                          OPERATOR-DRIVEN ADD-VOUCHER MODULE.
000170*    2009-09-14  RSANTOS   TICKET WF-0051  REJECTED ORDERS NOW
000180*                          WRITE TO ERRFILE INSTEAD OF ABORTING.
000190*    1999-01-06  LFORT     TICKET AP-0240  Y2K: RUN DATE NOW COMES
000200*                          FROM WCTLFILE AS A FOUR-DIGIT YEAR.
000210*    2010-02-25  LFORT     TICKET WF-0059  DELIVERY FEE DEFAULTS
000220*                          TO ZERO WHEN THE VENDOR HAS NONE.
000230*    2010-08-03  RSANTOS   TICKET WF-0077  TAX NOW ROUNDED HALF-UP
000240*                          TO TWO DECIMALS BEFORE IT IS ADDED IN.
000242*    2011-07-12  RSANTOS   TICKET WF-0091  3000-FINALIZE-PENDING-
000244*                          ORDER POSTED THE ORDER EVEN WHEN A
000246*                          DETAIL LINE FAILED THE ITEM-ID LOOKUP --
000248*                          NOW RE-CHECKS THE INVALID FLAG AFTER THE
000249*                          PRICING LOOP AND GUARDS THE RE-LOOKUP.
000250*
000260 PROGRAM-ID.     order-pricing.
000270 AUTHOR.         R SANTOS.
000280 INSTALLATION.   WANDERFARE DATA PROCESSING.
000290 DATE-WRITTEN.   03/14/1984.
000300 DATE-COMPILED.
000310 SECURITY.       UNCLASSIFIED.
000320*
000330 ENVIRONMENT DIVISION.
000340     CONFIGURATION SECTION.
000350     SPECIAL-NAMES.
000360         C01 IS TOP-OF-FORM.
000370
000380     INPUT-OUTPUT SECTION.
000390     FILE-CONTROL.
000400
000410         COPY "SLWCTL.CBL".
000420         COPY "SLORDRQ.CBL".
000430         COPY "SLCUST.CBL".
000440         COPY "SLVEND.CBL".
000450         COPY "SLMENU.CBL".
000460         COPY "SLORDER.CBL".
000470         COPY "SLORDIT.CBL".
000480         COPY "SLERR.CBL".
000490
000500 DATA DIVISION.
000510     FILE SECTION.
000520
000530         COPY "FDWCTL.CBL".
000540         COPY "FDORDRQ.CBL".
000550         COPY "FDCUST.CBL".
000560         COPY "FDVEND.CBL".
000570         COPY "FDMENU.CBL".
000580         COPY "FDORDER.CBL".
000590         COPY "FDORDIT.CBL".
000600         COPY "FDERR.CBL".
000610
000620     WORKING-STORAGE SECTION.
000630
000640         COPY "wstables.cbl".
000650         COPY "wseof.cbl".
000660         COPY "wserrmsg.cbl".
000670
000680     77  W-CONTROL-FILE-STATUS         PIC X(2).
000690     77  W-ORDREQ-FILE-STATUS          PIC X(2).
000700     77  W-ORDER-FILE-STATUS           PIC X(2).
000710     77  W-ORDITEM-FILE-STATUS         PIC X(2).
000720     77  W-ERROR-FILE-STATUS           PIC X(2).
000730
000740     77  W-RUN-DATE                    PIC 9(8).
000750     77  W-NEXT-ORDER-ID               PIC 9(9) COMP.
000760     77  W-ORDERS-PRICED               PIC 9(7) COMP.
000770     77  W-ORDERS-REJECTED             PIC 9(7) COMP.
000780     77  W-GRAND-TOTAL-FINAL           PIC S9(10)V99.
000790
000800     77  W-ORDER-VALID-SWITCH          PIC X(1).
000810         88  ORDER-REQUEST-IS-VALID    VALUE "Y".
000820         88  ORDER-REQUEST-IS-INVALID  VALUE "N".
000830
000840     77  W-HAVE-PENDING-ORDER         PIC X(1).
000850         88  PENDING-ORDER-ON-HAND    VALUE "Y".
000860
000870     77  W-WORK-SUBTOTAL               PIC S9(8)V99.
000880     77  W-WORK-TAX                    PIC S9(8)V99.
000890     77  W-WORK-EXTENSION              PIC S9(8)V99.
000900     77  W-WORK-ORDER-NUMBER           PIC X(12).
000905     77  W-ORDER-ID-DISPLAY            PIC 9(9).
000910
000920     01  HEADER-SAVE-AREA.
000930         05  HS-CUSTOMER-ID            PIC 9(9).
000940         05  HS-VENDOR-ID              PIC 9(9).
000950         05  HS-DELIVERY-ADDR          PIC X(40).
000955         05  FILLER                    PIC X(1).
000960
000970     01  DETAIL-LINE-TABLE-CONTROL.
000980         05  DL-TABLE-COUNT            PIC 9(3) COMP.
000985         05  FILLER                    PIC X(1).
000990     01  DETAIL-LINE-TABLE.
001000         05  DETAIL-LINE-ENTRY OCCURS 100 TIMES
001010                 INDEXED BY DL-IDX.
001020             10  DL-ITEM-ID            PIC 9(9).
001030             10  DL-QUANTITY           PIC 9(3) COMP.
001035             10  FILLER                PIC X(1).
001040*_____________________________________________________________________
001050
001060         COPY "PLTABLES.CBL".
001070         COPY "PLLOOKUP.CBL".
001080         COPY "PLGENERAL.CBL".
001090
001100 PROCEDURE DIVISION.
001110
001120 0000-MAIN-LINE.
001130
001140     PERFORM 1000-OPEN-FILES.
001150     PERFORM LOAD-CUSTOMER-TABLE.
001160     PERFORM LOAD-VENDOR-TABLE.
001170     PERFORM LOAD-MENU-TABLE.
001180
001190     SET TABLE-ENTRY-NOT-FOUND TO TRUE.
001200     MOVE "N" TO W-HAVE-PENDING-ORDER.
001210     MOVE ZERO TO DL-TABLE-COUNT.
001220
001230     READ ORDER-REQUEST-FILE
001240         AT END SET END-OF-ORDER-REQUEST-FILE TO TRUE.
001250     PERFORM 2000-PROCESS-ONE-REQUEST-RECORD
001260         UNTIL END-OF-ORDER-REQUEST-FILE.
001270
001280     IF PENDING-ORDER-ON-HAND
001290         PERFORM 3000-FINALIZE-PENDING-ORDER THRU
001295                 3000-FINALIZE-PENDING-ORDER-EXIT.
001300
001310     PERFORM 9000-CLOSE-FILES.
001320     DISPLAY "ORDER-PRICING - " W-ORDERS-PRICED " PRICED, "
001330             W-ORDERS-REJECTED " REJECTED".
001340     DISPLAY "ORDER-PRICING - GRAND TOTAL FINAL AMOUNT "
001350             W-GRAND-TOTAL-FINAL.
001360     IF W-ORDERS-REJECTED > 0
001370         MOVE 4 TO RETURN-CODE
001380     ELSE
001390         MOVE 0 TO RETURN-CODE.
001400     STOP RUN.
001410*_____________________________________________________________________
001420
001430 1000-OPEN-FILES.
001440
001450     OPEN INPUT  CONTROL-FILE.
001460     READ CONTROL-FILE
001470         AT END MOVE ZEROS TO WCTL-RECORD.
001480     MOVE WCTL-RUN-DATE TO W-RUN-DATE.
001490     CLOSE CONTROL-FILE.
001500
001510     OPEN INPUT  ORDER-REQUEST-FILE.
001520     OPEN OUTPUT ORDER-FILE.
001530     OPEN OUTPUT ORDER-ITEM-FILE.
001540     OPEN OUTPUT ERROR-FILE.
001550
001560     MOVE ZERO TO W-NEXT-ORDER-ID W-ORDERS-PRICED W-ORDERS-REJECTED.
001570     MOVE ZERO TO W-GRAND-TOTAL-FINAL.
001580     MOVE ZERO TO W-ERROR-LINE-SEQUENCE W-ERROR-COUNT.
001590     MOVE "ORDER-PRICING" TO W-ERROR-STEP-NAME.
001600 1000-OPEN-FILES-EXIT.
001610     EXIT.
001620*_____________________________________________________________________
001630
001640 2000-PROCESS-ONE-REQUEST-RECORD.
001650
001660     IF ORQ-IS-HEADER
001670         IF PENDING-ORDER-ON-HAND
001680             PERFORM 3000-FINALIZE-PENDING-ORDER THRU
001685                     3000-FINALIZE-PENDING-ORDER-EXIT.
001690         MOVE "Y" TO W-HAVE-PENDING-ORDER.
001700         MOVE ZERO TO DL-TABLE-COUNT.
001710         MOVE ORQ-CUSTOMER-ID  TO HS-CUSTOMER-ID.
001720         MOVE ORQ-VENDOR-ID    TO HS-VENDOR-ID.
001730         MOVE ORQ-DELIVERY-ADDR TO HS-DELIVERY-ADDR.
001740     ELSE
001750         IF PENDING-ORDER-ON-HAND
001760             AND DL-TABLE-COUNT < 100
001770                 ADD 1 TO DL-TABLE-COUNT
001780                 MOVE ORQD-ITEM-ID  TO DL-ITEM-ID  (DL-TABLE-COUNT)
001790                 MOVE ORQD-QUANTITY TO DL-QUANTITY (DL-TABLE-COUNT).
001800
001810     READ ORDER-REQUEST-FILE
001820         AT END SET END-OF-ORDER-REQUEST-FILE TO TRUE.
001830 2000-PROCESS-ONE-REQUEST-RECORD-EXIT.
001840     EXIT.
001850*_____________________________________________________________________
001860
001870 3000-FINALIZE-PENDING-ORDER.
001880*    VALIDATES THE STAGED HEADER/DETAIL SET AND, IF IT ALL CHECKS
001890*    OUT, PRICES AND WRITES THE ORDER.  A REJECTED ORDER NEVER
001900*    CONSUMES AN ORDER-ID -- THE NEXT ORDER PRICED GETS THE NEXT
001910*    NUMBER IN LINE.
001920
001930     MOVE "N" TO W-HAVE-PENDING-ORDER.
001940     SET ORDER-REQUEST-IS-VALID TO TRUE.
001950     MOVE ZERO TO W-WORK-SUBTOTAL.
001960
001970     MOVE HS-CUSTOMER-ID TO W-LOOKUP-CUSTOMER-ID.
001980     PERFORM LOOK-UP-CUSTOMER-BY-ID.
001990     IF TABLE-ENTRY-NOT-FOUND OR NOT CUSTOMER-IS-ACTIVE (CT-IDX)
002000         SET ORDER-REQUEST-IS-INVALID TO TRUE
002010         MOVE "UNKNOWN OR INACTIVE CUSTOMER" TO W-ERROR-MESSAGE
002020         MOVE HS-CUSTOMER-ID             TO W-ERROR-KEY-ID
002030         PERFORM WRITE-ERROR-LINE.
002040
002050     MOVE HS-VENDOR-ID TO W-LOOKUP-VENDOR-ID.
002060     PERFORM LOOK-UP-VENDOR-BY-ID.
002070     IF TABLE-ENTRY-NOT-FOUND
002080         SET ORDER-REQUEST-IS-INVALID TO TRUE
002090         MOVE "UNKNOWN VENDOR"             TO W-ERROR-MESSAGE
002100         MOVE HS-VENDOR-ID                 TO W-ERROR-KEY-ID
002110         PERFORM WRITE-ERROR-LINE.
002120
002130     IF ORDER-REQUEST-IS-INVALID
002140         ADD 1 TO W-ORDERS-REJECTED
002145         GO TO 3000-FINALIZE-PENDING-ORDER-EXIT.
002150
002155     PERFORM 3100-PRICE-ONE-DETAIL-LINE THRU
002157             3100-PRICE-ONE-DETAIL-LINE-EXIT
002160             VARYING DL-IDX FROM 1 BY 1
002165             UNTIL DL-IDX > DL-TABLE-COUNT.
002167
002168     IF ORDER-REQUEST-IS-INVALID
002169         ADD 1 TO W-ORDERS-REJECTED
002170         GO TO 3000-FINALIZE-PENDING-ORDER-EXIT.
002172
002180     PERFORM 3200-POST-PRICED-ORDER THRU 3200-POST-PRICED-ORDER-EXIT.
002220 3000-FINALIZE-PENDING-ORDER-EXIT.
002230     EXIT.
002240*_____________________________________________________________________
002250
002260 3100-PRICE-ONE-DETAIL-LINE.
002270
002280     MOVE DL-ITEM-ID (DL-IDX) TO W-LOOKUP-ITEM-ID.
002290     MOVE HS-VENDOR-ID        TO W-LOOKUP-VENDOR-ID.
002300     PERFORM LOOK-UP-MENU-ITEM.
002310     IF TABLE-ENTRY-NOT-FOUND
002320         SET ORDER-REQUEST-IS-INVALID TO TRUE
002330         MOVE "UNKNOWN MENU ITEM ON ORDER" TO W-ERROR-MESSAGE
002340         MOVE DL-ITEM-ID (DL-IDX)          TO W-ERROR-KEY-ID
002350         PERFORM WRITE-ERROR-LINE
002360     ELSE
002370         COMPUTE W-WORK-EXTENSION ROUNDED =
002380                 MT-PRICE (MT-IDX) * DL-QUANTITY (DL-IDX)
002390         ADD W-WORK-EXTENSION TO W-WORK-SUBTOTAL.
002400 3100-PRICE-ONE-DETAIL-LINE-EXIT.
002410     EXIT.
002420*_____________________________________________________________________
002430
002440 3200-POST-PRICED-ORDER.
002450
002460     ADD 1 TO W-NEXT-ORDER-ID.
002470     ADD 1 TO W-ORDERS-PRICED.
002480
002490     COMPUTE W-WORK-TAX ROUNDED = W-WORK-SUBTOTAL * 0.08.
002500
002510     MOVE SPACES TO ORDER-RECORD.
002520     MOVE W-NEXT-ORDER-ID           TO ORDER-ID.
002525     MOVE W-NEXT-ORDER-ID TO W-ORDER-ID-DISPLAY.
002530     STRING "ORD"                  DELIMITED BY SIZE
002540             W-ORDER-ID-DISPLAY     DELIMITED BY SIZE
002550         INTO W-WORK-ORDER-NUMBER.
002560     MOVE W-WORK-ORDER-NUMBER       TO ORDER-NUMBER.
002570     MOVE HS-CUSTOMER-ID            TO ORDER-CUSTOMER-ID.
002580     MOVE HS-VENDOR-ID              TO ORDER-VENDOR-ID.
002590     SET ORDER-IS-PENDING           TO TRUE.
002600     SET PAYMENT-IS-PENDING         TO TRUE.
002610     MOVE W-WORK-SUBTOTAL           TO ORDER-TOTAL-AMOUNT.
002620     MOVE VT-DELIVERY-FEE (VT-IDX)  TO ORDER-DELIVERY-FEE.
002630     MOVE W-WORK-TAX                TO ORDER-TAX-AMOUNT.
002640     COMPUTE ORDER-FINAL-AMOUNT =
002650             W-WORK-SUBTOTAL + VT-DELIVERY-FEE (VT-IDX) + W-WORK-TAX.
002660     MOVE W-RUN-DATE                TO ORDER-CREATED-DATE.
002670     MOVE ZERO                      TO ORDER-DELIVERED-DATE.
002680     MOVE HS-DELIVERY-ADDR          TO ORDER-DELIVERY-ADDR.
002690     WRITE ORDER-RECORD.
002700
002710     ADD ORDER-FINAL-AMOUNT TO W-GRAND-TOTAL-FINAL.
002720
002730     PERFORM 3300-WRITE-ONE-ORDER-ITEM THRU
002735             3300-WRITE-ONE-ORDER-ITEM-EXIT
002740         VARYING DL-IDX FROM 1 BY 1
002750         UNTIL DL-IDX > DL-TABLE-COUNT.
002760 3200-POST-PRICED-ORDER-EXIT.
002770     EXIT.
002780*_____________________________________________________________________
002790
002800 3300-WRITE-ONE-ORDER-ITEM.
002810
002820     MOVE DL-ITEM-ID (DL-IDX)  TO W-LOOKUP-ITEM-ID.
002830     MOVE HS-VENDOR-ID         TO W-LOOKUP-VENDOR-ID.
002840     PERFORM LOOK-UP-MENU-ITEM.
002842     IF TABLE-ENTRY-NOT-FOUND
002844         GO TO 3300-WRITE-ONE-ORDER-ITEM-EXIT.
002850
002860     MOVE SPACES TO ORDER-ITEM-RECORD.
002870     MOVE W-NEXT-ORDER-ID       TO OI-ORDER-ID.
002880     MOVE DL-ITEM-ID (DL-IDX)   TO OI-ITEM-ID.
002890     MOVE DL-QUANTITY (DL-IDX)  TO OI-QUANTITY.
002900     MOVE MT-PRICE (MT-IDX)     TO OI-UNIT-PRICE.
002910     COMPUTE OI-TOTAL-PRICE ROUNDED =
002920             MT-PRICE (MT-IDX) * DL-QUANTITY (DL-IDX).
002930     WRITE ORDER-ITEM-RECORD.
002940 3300-WRITE-ONE-ORDER-ITEM-EXIT.
002950     EXIT.
002960*_____________________________________________________________________
002970
002980 9000-CLOSE-FILES.
002990
003000     CLOSE ORDER-REQUEST-FILE.
003010     CLOSE ORDER-FILE.
003020     CLOSE ORDER-ITEM-FILE.
003030     CLOSE ERROR-FILE.
003040 9000-CLOSE-FILES-EXIT.
003050     EXIT.
