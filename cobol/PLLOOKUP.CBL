000010*
000020*    PLLOOKUP.CBL
000030*
000040*    KEYED LOOK-UP PARAGRAPHS AGAINST THE IN-MEMORY TABLES IN
000050*    WSTABLES.CBL.  REPLACES THE OLD INQUIRY-VENDOR-BY-NUMBER
000060*    "READ ... INVALID KEY" SHAPE -- THERE IS NO RECORD KEY ON
000070*    A LINE SEQUENTIAL FILE, SO THE TABLE IS SEARCHED INSTEAD.
000080*    CUSTOMER, VENDOR AND USER TABLES ARE LOADED IN USER-ID
000090*    ORDER SO SEARCH ALL (BINARY) APPLIES; THE ORDER TABLE IS
000100*    LOADED IN VENDOR-ID/CREATED-DATE ORDER, NOT ORDER-ID ORDER,
000110*    SO ITS LOOK-UP IS A PLAIN SEQUENTIAL SCAN.
000120*
000130*    2009-09-05  RSANTOS   TICKET WF-0050  NEW -- VENDOR AND
000140*                          CUSTOMER LOOK-UPS.
000150*    2009-03-25  LFORT     TICKET WF-0019  ADDED MENU-ITEM LOOK-
000160*                          UP (COMPOSITE KEY).
000170*    2009-09-20  RSANTOS   TICKET WF-0052  ADDED THE ORDER-BY-ID
000180*                          SCAN FOR THE LIFECYCLE STEP.
000181*    2010-01-11  RSANTOS   TICKET WF-0058  REMOVED LOOK-UP-USER-
000182*                          BY-ID -- NOTHING IN THE CYCLE LOOKS A
000183*                          USER UP ONE AT A TIME, ONLY BY ROLE
000184*                          COUNT (SEE PLUSRSTAT.CBL).
000190*
000200 LOOK-UP-CUSTOMER-BY-ID.
000210*    SEARCHES CUSTOMER-TABLE FOR W-LOOKUP-CUSTOMER-ID.  SETS
000220*    TABLE-ENTRY-FOUND AND CT-IDX ON A HIT.
000230
000240     SET TABLE-ENTRY-NOT-FOUND TO TRUE.
000250     SEARCH ALL CUSTOMER-TABLE-ENTRY
000260         WHEN CT-CUSTOMER-ID (CT-IDX) = W-LOOKUP-CUSTOMER-ID
000270             SET TABLE-ENTRY-FOUND TO TRUE.
000280 LOOK-UP-CUSTOMER-BY-ID-EXIT.
000290     EXIT.
000300*___________________________________________________________________
000310
000320 LOOK-UP-VENDOR-BY-ID.
000330*    SEARCHES VENDOR-TABLE FOR W-LOOKUP-VENDOR-ID.  SETS
000340*    TABLE-ENTRY-FOUND AND VT-IDX ON A HIT.
000350
000360     SET TABLE-ENTRY-NOT-FOUND TO TRUE.
000370     SEARCH ALL VENDOR-TABLE-ENTRY
000380         WHEN VT-VENDOR-ID (VT-IDX) = W-LOOKUP-VENDOR-ID
000390             SET TABLE-ENTRY-FOUND TO TRUE.
000400 LOOK-UP-VENDOR-BY-ID-EXIT.
000410     EXIT.
000420*___________________________________________________________________
000430
000440 LOOK-UP-MENU-ITEM.
000450*    SEARCHES MENU-TABLE FOR W-LOOKUP-VENDOR-ID/W-LOOKUP-ITEM-ID.
000460*    SETS TABLE-ENTRY-FOUND AND MT-IDX ON A HIT.
000470
000480     SET TABLE-ENTRY-NOT-FOUND TO TRUE.
000490     SEARCH ALL MENU-TABLE-ENTRY
000500         WHEN MT-VENDOR-ID (MT-IDX) = W-LOOKUP-VENDOR-ID
000510          AND MT-ITEM-ID (MT-IDX)   = W-LOOKUP-ITEM-ID
000520             SET TABLE-ENTRY-FOUND TO TRUE.
000530 LOOK-UP-MENU-ITEM-EXIT.
000540     EXIT.
000550*___________________________________________________________________
000560
000690 LOOK-UP-ORDER-BY-ID.
000700*    ORDER-TABLE IS SORTED BY VENDOR-ID/CREATED-DATE, NOT BY
000710*    ORDER-ID, SO THIS IS A PLAIN TOP-TO-BOTTOM SCAN RATHER THAN
000720*    A SEARCH ALL.
000730
000740     SET TABLE-ENTRY-NOT-FOUND TO TRUE.
000750     SET OT-IDX TO 1.
000760     PERFORM LOOK-UP-ORDER-SCAN-ONE
000770         VARYING OT-IDX FROM 1 BY 1
000780         UNTIL OT-IDX > OT-TABLE-COUNT
000790            OR TABLE-ENTRY-FOUND.
000800 LOOK-UP-ORDER-BY-ID-EXIT.
000810     EXIT.
000820*___________________________________________________________________
000830
000840 LOOK-UP-ORDER-SCAN-ONE.
000850
000860     IF OT-ORDER-ID (OT-IDX) = W-LOOKUP-ORDER-ID
000870         SET TABLE-ENTRY-FOUND TO TRUE.
000880 LOOK-UP-ORDER-SCAN-ONE-EXIT.
000890     EXIT.
