000010*
000020*    SLRPT.CBL
000030*
000040*    FILE-CONTROL ENTRY FOR THE VENDOR ANALYTICS REPORT
000050*    (RPTFILE).  PRINTED BY vendor-analytics-report.cob.
000060*
000070*    2009-10-12  LFORT     TICKET WF-0054  NEW, REPLACING THE
000080*                          OLD DEDUCTIBLES-REPORT PRINTER FILE.
000090*
000100     SELECT REPORT-FILE  ASSIGN TO "RPTFILE"
000110         ORGANIZATION IS LINE SEQUENTIAL
000120         FILE STATUS  IS W-REPORT-FILE-STATUS.
