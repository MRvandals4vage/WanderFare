000010*
000020*    SLORDTR.CBL
000030*
000040*    FILE-CONTROL ENTRY FOR THE INCOMING ORDER-TRANSACTION FILE
000050*    (ORDTRAN) -- STATUS CHANGES, PAYMENT UPDATES, CANCELLATIONS
000060*    AND VENDOR RATINGS, ONE TRANSACTION PER RECORD.
000070*
000080*    2009-09-18  RSANTOS   TICKET WF-0052  NEW, FOR THE ORDER-
000090*                          LIFECYCLE AND VENDOR-RATING STEP.
000100*
000110     SELECT ORDER-TRANS-FILE  ASSIGN TO "ORDTRAN"
000120         ORGANIZATION IS LINE SEQUENTIAL
000130         FILE STATUS  IS W-ORDTRAN-FILE-STATUS.
