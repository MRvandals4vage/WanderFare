000010*
000020*    SLORDER.CBL
000030*
000040*    FILE-CONTROL ENTRY FOR THE ORDER MASTER (ORDFILE).  READ AS
000050*    INPUT BY THE ANALYTICS REPORT; OPENED I-O BY THE LIFECYCLE/
000060*    RATING STEP SO THE WHOLE SORTED FILE CAN BE REWRITTEN IN
000070*    PLACE AFTER THE IN-MEMORY TABLE IS UPDATED.  SORTED BY
000080*    VENDOR-ID THEN CREATED-DATE, NEVER BY ORDER-ID.
000090*
000100*    2009-09-01  RSANTOS   TICKET WF-0050  NEW.
000110*
000120     SELECT ORDER-FILE  ASSIGN TO "ORDFILE"
000130         ORGANIZATION IS LINE SEQUENTIAL
000140         FILE STATUS  IS W-ORDER-FILE-STATUS.
